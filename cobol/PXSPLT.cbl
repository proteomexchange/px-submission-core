000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PXSPLT.
000300 AUTHOR. RICH JACKSON AND RANDY FRERKING.
000400 INSTALLATION. WALMART LABS - PX ARCHIVE BATCH.
000500 DATE-WRITTEN. 01/09/1987.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*****************************************************************
000900*                                                               *
001000* PX ARCHIVE BATCH - pre-flight step, run ahead of PXS102.      *
001100*                                                               *
001200* Confirms the two submission DDs the run needs are actually    *
001300* allocated and usable before the parse/validate/write step     *
001400* burns a restart trying to OPEN them itself - an OPEN failure  *
001500* here is cheaper to diagnose than one three CALLs deep into    *
001600* PXS102.  Sets a non-zero RETURN-CODE so the job scheduler can *
001700* skip PXS102 entirely on a bad DD without PXS102 ever running. *
001800*                                                               *
001900* Date       UserID    Description                              *
002000* ---------- --------  ---------------------------------------- *
002100* 1987-01-09 RJACKSON  Original PLT step - OPEN/CLOSE of the     *
002200*                      old flat-file loader's input DD only.    *
002300* 1991-11-04 RFRERKNG  Added a second OPEN/CLOSE check of the    *
002400*                      output DD once the loader started        *
002500*                      writing a companion file.                 *
002600* 1998-12-03 RFRERKNG  Y2K REVIEW - no 2-digit year fields in    *
002700*                      this program; no changes required.        *
002800* 2001-04-02 RFRERKNG  Repointed at the PXSUBIN/PXSUBOUT DDs -   *
002900*                      same two-file check, new DD names.        *
003000* 2004-10-05 RJACKSON  Added the run-start banner (previously    *
003100*                      silent unless a DD check failed).         *
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT PXS-SUBMISSION-IN ASSIGN TO PXSUBIN
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS IS WS-IN-FILE-STATUS.
004200
004300     SELECT PXS-SUBMISSION-OUT ASSIGN TO PXSUBOUT
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WS-OUT-FILE-STATUS.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  PXS-SUBMISSION-IN
005000     RECORD CONTAINS 1 TO 5000 CHARACTERS.
005100 01  PLT-IN-RECORD               PIC X(5000).
005200
005300 FD  PXS-SUBMISSION-OUT
005400     RECORD CONTAINS 1 TO 5000 CHARACTERS.
005500 01  PLT-OUT-RECORD              PIC X(5000).
005600
005700 WORKING-STORAGE SECTION.
005800
005900*****************************************************************
006000* Standalone switches and counters - 77-level per shop standard *
006100* for this era.                                                 *
006200*****************************************************************
006300 77  WS-IN-FILE-STATUS            PIC X(02) VALUE SPACES.
006400 77  WS-OUT-FILE-STATUS           PIC X(02) VALUE SPACES.
006500 77  WS-PROBLEM-SW                PIC X(01) VALUE 'N'.
006600     88  WS-HAD-PROBLEM                     VALUE 'Y'.
006700
006800*****************************************************************
006900* Run-start banner - same date/time REDEFINES idiom as PXS102.  *
007000*****************************************************************
007100 01  WS-RUN-DATE-AREA.
007200     02  WS-RUN-YYYYMMDD       PIC 9(08) VALUE ZEROES.
007300     02  FILLER                PIC X(02) VALUE SPACES.
007400 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-AREA.
007500     02  WS-RUN-CCYY           PIC 9(04).
007600     02  WS-RUN-MM             PIC 9(02).
007700     02  WS-RUN-DD             PIC 9(02).
007800     02  FILLER                PIC X(02).
007900
008000 01  WS-RUN-TIME-AREA.
008100     02  WS-RUN-HHMMSSCC       PIC 9(08) VALUE ZEROES.
008200     02  FILLER                PIC X(02) VALUE SPACES.
008300 01  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME-AREA.
008400     02  WS-RUN-HH             PIC 9(02).
008500     02  WS-RUN-MI             PIC 9(02).
008600     02  WS-RUN-SS             PIC 9(02).
008700     02  WS-RUN-HS             PIC 9(02).
008800     02  FILLER                PIC X(02).
008900
009000 01  WS-RUN-BANNER.
009100     02  FILLER                PIC X(19)
009200                               VALUE 'PXSPLT PRE-FLIGHT -'.
009300     02  FILLER                PIC X(01) VALUE SPACE.
009400     02  WS-RB-MM              PIC 9(02).
009500     02  FILLER                PIC X(01) VALUE '/'.
009600     02  WS-RB-DD              PIC 9(02).
009700     02  FILLER                PIC X(01) VALUE '/'.
009800     02  WS-RB-CCYY            PIC 9(04).
009900     02  FILLER                PIC X(01) VALUE SPACE.
010000     02  WS-RB-HH              PIC 9(02).
010100     02  FILLER                PIC X(01) VALUE ':'.
010200     02  WS-RB-MI              PIC 9(02).
010300     02  FILLER                PIC X(01) VALUE ':'.
010400     02  WS-RB-SS              PIC 9(02).
010500     02  FILLER                PIC X(30) VALUE SPACES.
010600
010700*****************************************************************
010800* File-status scratch area - the REDEFINES lets the raw two-    *
010900* character status code be re-read as a number, so 8000-SET-    *
011000* RETURN-CODE below can tell a permanent error (30-and-up,      *
011100* VSAM-style) from a transient one without a 30-way IF on the   *
011200* text value itself.                                            *
011300*****************************************************************
011400 01  WS-DD-STATUS-AREA.
011500     02  WS-DD-STATUS-TEXT     PIC X(02).
011600     02  FILLER                PIC X(01) VALUE SPACE.
011700 01  WS-DD-STATUS-NUM REDEFINES WS-DD-STATUS-AREA.
011800     02  WS-DD-STATUS-DIGITS   PIC 9(02).
011900     02  FILLER                PIC X(01).
012000
012100*****************************************************************
012200* One DD-check error line.                                      *
012300*****************************************************************
012400 01  WS-DD-ERROR-LINE.
012500     02  FILLER                PIC X(25)
012600                               VALUE 'PXSPLT DD ERROR - DDNAME'.
012700     02  FILLER                PIC X(01) VALUE SPACE.
012800     02  WS-DD-NAME            PIC X(08).
012900     02  FILLER                PIC X(14) VALUE
013000                               '  FILE STATUS='.
013100     02  WS-DD-STATUS-DISPLAY  PIC X(02).
013200     02  FILLER                PIC X(01) VALUE SPACE.
013300     02  WS-DD-SEVERITY        PIC X(09).
013400     02  FILLER                PIC X(24) VALUE SPACES.
013500
013600 LINKAGE SECTION.
013700
013800 PROCEDURE DIVISION.
013900
014000*****************************************************************
014100* Main process.                                                 *
014200*****************************************************************
014300     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
014400     PERFORM 2000-CHECK-INPUT-DD      THRU 2000-EXIT.
014500     PERFORM 3000-CHECK-OUTPUT-DD     THRU 3000-EXIT.
014600     PERFORM 8000-SET-RETURN-CODE     THRU 8000-EXIT.
014700     PERFORM 9000-RETURN              THRU 9000-EXIT.
014800
014900*****************************************************************
015000* Perform initialization - DISPLAY the run-start banner.        *
015100*****************************************************************
015200 1000-INITIALIZE.
015300     ACCEPT WS-RUN-YYYYMMDD   FROM DATE YYYYMMDD.
015400     ACCEPT WS-RUN-HHMMSSCC   FROM TIME.
015500
015600     MOVE WS-RUN-CCYY         TO WS-RB-CCYY.
015700     MOVE WS-RUN-MM           TO WS-RB-MM.
015800     MOVE WS-RUN-DD           TO WS-RB-DD.
015900     MOVE WS-RUN-HH           TO WS-RB-HH.
016000     MOVE WS-RUN-MI           TO WS-RB-MI.
016100     MOVE WS-RUN-SS           TO WS-RB-SS.
016200
016300     DISPLAY WS-RUN-BANNER.
016400
016500 1000-EXIT.
016600     EXIT.
016700
016800*****************************************************************
016900* Confirm the submission input DD opens cleanly, then close it  *
017000* again - PXS004 will OPEN it for real on the next step.        *
017100*****************************************************************
017200 2000-CHECK-INPUT-DD.
017300     OPEN INPUT PXS-SUBMISSION-IN.
017400
017500     IF WS-IN-FILE-STATUS NOT EQUAL '00'
017600         MOVE 'PXSUBIN ' TO WS-DD-NAME
017700         PERFORM 2900-REPORT-DD-ERROR THRU 2900-EXIT
017800     ELSE
017900         CLOSE PXS-SUBMISSION-IN
018000     END-IF.
018100
018200 2000-EXIT.
018300     EXIT.
018400
018500 2900-REPORT-DD-ERROR.
018600     MOVE WS-IN-FILE-STATUS    TO WS-DD-STATUS-TEXT.
018700     PERFORM 9900-BUILD-ERROR-LINE THRU 9900-EXIT.
018800     DISPLAY WS-DD-ERROR-LINE.
018900     SET WS-HAD-PROBLEM        TO TRUE.
019000
019100 2900-EXIT.
019200     EXIT.
019300
019400*****************************************************************
019500* Confirm the submission output DD opens cleanly, then close it *
019600* again - PXS005 will OPEN it for real (and overwrite it) on    *
019700* the write step.                                                *
019800*****************************************************************
019900 3000-CHECK-OUTPUT-DD.
020000     OPEN OUTPUT PXS-SUBMISSION-OUT.
020100
020200     IF WS-OUT-FILE-STATUS NOT EQUAL '00'
020300         MOVE 'PXSUBOUT' TO WS-DD-NAME
020400         PERFORM 3900-REPORT-DD-ERROR THRU 3900-EXIT
020500     ELSE
020600         CLOSE PXS-SUBMISSION-OUT
020700     END-IF.
020800
020900 3000-EXIT.
021000     EXIT.
021100
021200 3900-REPORT-DD-ERROR.
021300     MOVE WS-OUT-FILE-STATUS   TO WS-DD-STATUS-TEXT.
021400     PERFORM 9900-BUILD-ERROR-LINE THRU 9900-EXIT.
021500     DISPLAY WS-DD-ERROR-LINE.
021600     SET WS-HAD-PROBLEM        TO TRUE.
021700
021800 3900-EXIT.
021900     EXIT.
022000
022100*****************************************************************
022200* Fill in the printable status code and severity from the       *
022300* numeric REDEFINES view - 30-and-up is a permanent (VSAM-style) *
022400* condition, anything lower is a transient one.                  *
022500*****************************************************************
022600 9900-BUILD-ERROR-LINE.
022700     MOVE WS-DD-STATUS-TEXT    TO WS-DD-STATUS-DISPLAY.
022800     IF WS-DD-STATUS-DIGITS >= 30
022900         MOVE 'PERMANENT' TO WS-DD-SEVERITY
023000     ELSE
023100         MOVE 'TRANSIENT' TO WS-DD-SEVERITY
023200     END-IF.
023300
023400 9900-EXIT.
023500     EXIT.
023600
023700*****************************************************************
023800* Set the step RETURN-CODE - 8 if either DD failed to open, so  *
023900* the job scheduler's COND check can skip PXS102 entirely.      *
024000*****************************************************************
024100 8000-SET-RETURN-CODE.
024200     IF WS-HAD-PROBLEM
024300         MOVE 8 TO RETURN-CODE
024400     ELSE
024500         MOVE 0 TO RETURN-CODE
024600     END-IF.
024700
024800 8000-EXIT.
024900     EXIT.
025000
025100*****************************************************************
025200* End the run.                                                  *
025300*****************************************************************
025400 9000-RETURN.
025500     STOP RUN.
025600
025700 9000-EXIT.
025800     EXIT.
