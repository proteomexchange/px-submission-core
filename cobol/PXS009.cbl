000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PXS009.
000300 AUTHOR. RICH JACKSON AND RANDY FRERKING.
000400 INSTALLATION. WALMART LABS - PX ARCHIVE BATCH.
000500 DATE-WRITTEN. 11/14/1990.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*****************************************************************
000900*                                                               *
001000* PX ARCHIVE BATCH - Submission Validator, filesystem pass      *
001100*                                                               *
001200* CALLed by PXS003 only when the caller asked for the full      *
001300* validateSubmission checks (not the lighter                    *
001400* validateSubmissionSyntax pass).  Walks DATA-FILE-CONTROL and,  *
001500* for each entry, confirms the local copy actually exists, is   *
001600* a plain file, can be opened for read, and is not an empty     *
001700* file; for a URL-backed entry it confirms the URL flag and     *
001800* the cross-referenced RPXD accession are both present instead. *
001900* The file-name portable/ASCII check runs independently of all  *
002000* of the above and can fire alongside any of them.              *
002100*                                                               *
002200* Date       UserID   Description                               *
002300* ---------- -------- ----------------------------------------- *
002400* 1990-11-14 RJACKSON Original filesystem-presence pass -        *
002500*                     existence/readable checks only, one       *
002600*                     dynamic SELECT probe per data file.        *
002700* 1992-05-03 RFRERKNG Added zero-length check via first-READ     *
002800*                     AT END test (no portable file-size verb   *
002900*                     on this platform short of a CALLed         *
003000*                     Assembler routine, so a null first READ    *
003100*                     is as close as batch COBOL gets).          *
003200* 1995-08-22 RJACKSON Added portable/ASCII file-name check -     *
003300*                     byte scan against a CLASS condition.       *
003400* 1998-12-03 RFRERKNG Y2K REVIEW - no 2-digit year fields in     *
003500*                     this program; no changes required.         *
003600* 2001-02-19 RJACKSON Added URL-backed branch - a data file      *
003700*                     flagged URL-backed is checked for the      *
003800*                     URL flag and the RPXD original accession  *
003900*                     instead of being OPENed locally.           *
004000* 2003-09-30 RFRERKNG Added entirely-null data-file short-       *
004100*                     circuit check ahead of the rest.           *
004200* 2009-09-14 RJACKSON Added per-file SUCCESS message when a      *
004300*                     file raises no error or warning of its     *
004400*                     own (ticket PX-2201).                      *
004500* 2015-09-02 RFRERKNG Split out of PXS003 into its own CALLed    *
004600*                     sub-pass so the filesystem checks can be   *
004700*                     skipped for validateSubmissionSyntax       *
004800*                     (ticket PX-4417).                          *
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS PXS-ASCII-CLASS IS X'20' THRU X'7E'.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT PXS-PROBE-FILE ASSIGN TO DYNAMIC WS-PROBE-PATH
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-PROBE-STATUS.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  PXS-PROBE-FILE
006400     RECORD CONTAINS 1 TO 1024 CHARACTERS.
006500 01  PXS-PROBE-RECORD           PIC X(1024).
006600
006700 WORKING-STORAGE SECTION.
006800
006900 COPY PXSCNC.
007000
007100*****************************************************************
007200* Standalone switches/counters.                                 *
007300*****************************************************************
007400 77  WS-SUB-PASS-START-ERR     PIC 9(05) COMP VALUE ZEROES.
007500 77  WS-SUB-PASS-START-WARN    PIC 9(05) COMP VALUE ZEROES.
007600 77  WS-SCAN-IX                PIC 9(05) COMP VALUE ZEROES.
007700 77  WS-SKIP-REST-SW           PIC X(01) VALUE 'N'.
007800     88  WS-SKIP-REST                    VALUE 'Y'.
007900 77  WS-BAD-CHARSET-SW         PIC X(01) VALUE 'N'.
008000     88  WS-BAD-CHARSET-FOUND            VALUE 'Y'.
008100
008200*****************************************************************
008300* One probe path is reused for every OPEN - this program never  *
008400* has more than one file open at a time.  The char-array         *
008500* REDEFINES below is how the ASCII scan gets at one byte at a    *
008600* time without reference modification.                          *
008700*****************************************************************
008800 01  WS-PROBE-STATUS            PIC X(02) VALUE SPACES.
008900 01  WS-PROBE-STATUS-NUM REDEFINES WS-PROBE-STATUS
009000                                PIC 9(02).
009100
009200 01  WS-PROBE-PATH              PIC X(1024) VALUE SPACES.
009300 01  WS-PROBE-PATH-CHARS REDEFINES WS-PROBE-PATH.
009400     02  WS-PROBE-CHAR          PIC X(01) OCCURS 1024 TIMES.
009500
009600 01  WS-URL-PATH                PIC X(1024) VALUE SPACES.
009700 01  WS-URL-PATH-CHARS REDEFINES WS-URL-PATH.
009800     02  WS-URL-CHAR            PIC X(01) OCCURS 1024 TIMES.
009900
010000*****************************************************************
010100* LINKAGE SECTION - the in-memory data-file table and the       *
010200* shared ValidationReport live in PXS102's WORKING-STORAGE and   *
010300* pass all the way down through PXS003; this program borrows     *
010400* them, same as PXS003/PXS031.                                   *
010500*****************************************************************
010600 LINKAGE SECTION.
010700
010800 COPY PXSDFC.
010900 COPY PXSMSG.
011000
011100 PROCEDURE DIVISION USING DATA-FILE-CONTROL
011200                           VALIDATION-REPORT.
011300
011400     PERFORM 2000-CHECK-ALL-FILES THRU 2000-EXIT.
011500     PERFORM 9000-RETURN          THRU 9000-EXIT.
011600
011700*****************************************************************
011800* Drive the per-file filesystem pass over every DATA-FILE-ENTRY.*
011900*****************************************************************
012000 2000-CHECK-ALL-FILES.
012100     PERFORM 2100-CHECK-ONE-FILE THRU 2100-EXIT
012200         VARYING DF-IX FROM 1 BY 1
012300         UNTIL DF-IX > DF-ENTRY-COUNT.
012400
012500 2000-EXIT.
012600     EXIT.
012700
012800*****************************************************************
012900* An entirely null data file is one error and nothing else is   *
013000* checked.  Otherwise the URL-backed and file-backed entries     *
013100* take separate branches, and the per-file SUCCESS message is   *
013200* gated on this one entry's own error/warning count, not the    *
013300* whole sub-pass's.                                             *
013400*****************************************************************
013500 2100-CHECK-ONE-FILE.
013600     MOVE RPT-ERROR-COUNT   TO WS-SUB-PASS-START-ERR.
013700     MOVE RPT-WARNING-COUNT TO WS-SUB-PASS-START-WARN.
013800     MOVE 'N' TO WS-SKIP-REST-SW.
013900
014000     IF DF-FILE-PATH(DF-IX) = SPACES
014100     AND DF-URL(DF-IX)      = SPACES
014200         MOVE 'FILESYSTEM' TO MSG-SOURCE
014300         MOVE 'ERROR  '    TO MSG-TYPE
014400         MOVE DF-FILE-ID(DF-IX)  TO MSG-FILE-ID
014500         MOVE 'Y'                TO MSG-FILE-ID-PRESENT
014600         MOVE 'Data file cannot be empty' TO MSG-TEXT
014700         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
014800         MOVE 'Y' TO WS-SKIP-REST-SW
014900     END-IF.
015000
015100     IF NOT WS-SKIP-REST
015200         IF DF-IS-URL-BACKED(DF-IX)
015300             PERFORM 2400-CHECK-URL-BACKED THRU 2400-EXIT
015400         ELSE
015500             PERFORM 2200-CHECK-FILE-BACKED THRU 2200-EXIT
015600             PERFORM 2300-CHECK-ASCII-NAME  THRU 2300-EXIT
015700         END-IF
015800     END-IF.
015900
016000     IF RPT-ERROR-COUNT   = WS-SUB-PASS-START-ERR
016100     AND RPT-WARNING-COUNT = WS-SUB-PASS-START-WARN
016200         MOVE 'FILESYSTEM' TO MSG-SOURCE
016300         MOVE 'SUCCESS'    TO MSG-TYPE
016400         MOVE DF-FILE-ID(DF-IX)  TO MSG-FILE-ID
016500         MOVE 'Y'                TO MSG-FILE-ID-PRESENT
016600         MOVE 'Data file is valid' TO MSG-TEXT
016700         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
016800     END-IF.
016900
017000 2100-EXIT.
017100     EXIT.
017200
017300*****************************************************************
017400* Not-a-file and not-readable collapse into the same OTHER leg -*
017500* this shop's FILE STATUS codes do not distinguish a directory   *
017600* from a permission failure on a dynamic LINE SEQUENTIAL OPEN,   *
017700* only "not found" (35) comes back as its own code.              *
017800*****************************************************************
017900 2200-CHECK-FILE-BACKED.
018000     MOVE DF-FILE-PATH(DF-IX) TO WS-PROBE-PATH.
018100
018200     OPEN INPUT PXS-PROBE-FILE.
018300
018400     IF WS-PROBE-STATUS = '00'
018500         PERFORM 2210-CHECK-NOT-EMPTY THRU 2210-EXIT
018600         CLOSE PXS-PROBE-FILE
018700     ELSE
018800         IF WS-PROBE-STATUS = '35'
018900             MOVE 'FILESYSTEM' TO MSG-SOURCE
019000             MOVE 'ERROR  '    TO MSG-TYPE
019100             MOVE DF-FILE-ID(DF-IX) TO MSG-FILE-ID
019200             MOVE 'Y'                TO MSG-FILE-ID-PRESENT
019300             MOVE "Data file doesn't exist" TO MSG-TEXT
019400             PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
019500         ELSE
019600             MOVE 'FILESYSTEM' TO MSG-SOURCE
019700             MOVE 'ERROR  '    TO MSG-TYPE
019800             MOVE DF-FILE-ID(DF-IX) TO MSG-FILE-ID
019900             MOVE 'Y'                TO MSG-FILE-ID-PRESENT
020000             MOVE 'No read permission on data file'
020100                                     TO MSG-TEXT
020200             PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
020300         END-IF
020400     END-IF.
020500
020600 2200-EXIT.
020700     EXIT.
020800
020900*****************************************************************
021000* A null first READ on a freshly OPENed file is this platform's *
021100* stand-in for a file-length call - if there is nothing to       *
021200* READ, the file is zero (or negative, same symptom) length.    *
021300*****************************************************************
021400 2210-CHECK-NOT-EMPTY.
021500     READ PXS-PROBE-FILE
021600         AT END
021700             MOVE 'FILESYSTEM' TO MSG-SOURCE
021800             MOVE 'ERROR  '    TO MSG-TYPE
021900             MOVE DF-FILE-ID(DF-IX) TO MSG-FILE-ID
022000             MOVE 'Y'                TO MSG-FILE-ID-PRESENT
022100             MOVE 'Data file is empty' TO MSG-TEXT
022200             PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
022300     END-READ.
022400
022500 2210-EXIT.
022600     EXIT.
022700
022800*****************************************************************
022900* Portable/ASCII file-name check - independent of everything    *
023000* above, fires alongside any of it.  Scans the path backward    *
023100* from the trailing non-blank for the last path separator, then *
023200* forward over just the name component looking for any byte     *
023300* outside the printable-ASCII CLASS range.                      *
023400*****************************************************************
023500 2300-CHECK-ASCII-NAME.
023600     MOVE 'N' TO WS-BAD-CHARSET-SW.
023700
023800     PERFORM 2310-SCAN-ONE-BYTE THRU 2310-EXIT
023900         VARYING WS-SCAN-IX FROM 1 BY 1
024000         UNTIL WS-SCAN-IX > LENGTH OF WS-PROBE-PATH
024100         OR WS-BAD-CHARSET-FOUND.
024200
024300     IF WS-BAD-CHARSET-FOUND
024400         MOVE 'FILESYSTEM' TO MSG-SOURCE
024500         MOVE 'ERROR  '    TO MSG-TYPE
024600         MOVE DF-FILE-ID(DF-IX) TO MSG-FILE-ID
024700         MOVE 'Y'                TO MSG-FILE-ID-PRESENT
024800         MOVE 'NON-STANDARD CHARSET used in file name'
024900                                 TO MSG-TEXT
025000         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
025100     END-IF.
025200
025300 2300-EXIT.
025400     EXIT.
025500
025600 2310-SCAN-ONE-BYTE.
025700     IF WS-PROBE-CHAR(WS-SCAN-IX) NOT = SPACE
025800     AND WS-PROBE-CHAR(WS-SCAN-IX) NOT PXS-ASCII-CLASS
025900         MOVE 'Y' TO WS-BAD-CHARSET-SW.
026000
026100 2310-EXIT.
026200     EXIT.
026300
026400*****************************************************************
026500* URL-backed entries never get a local OPEN - they have to      *
026600* carry the URL flag and the RPXD accession that ties them back *
026700* to the original cross-referenced PXD dataset instead.         *
026800*****************************************************************
026900 2400-CHECK-URL-BACKED.
027000     IF NOT DF-IS-URL-BACKED(DF-IX)
027100         MOVE 'FILESYSTEM' TO MSG-SOURCE
027200         MOVE 'ERROR  '    TO MSG-TYPE
027300         MOVE DF-FILE-ID(DF-IX) TO MSG-FILE-ID
027400         MOVE 'Y'                TO MSG-FILE-ID-PRESENT
027500         MOVE 'Data file is not a file' TO MSG-TEXT
027600         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
027700     ELSE
027800         IF NOT DF-HAS-ACCESSION(DF-IX)
027900             MOVE 'FILESYSTEM' TO MSG-SOURCE
028000             MOVE 'ERROR  '    TO MSG-TYPE
028100             MOVE DF-FILE-ID(DF-IX) TO MSG-FILE-ID
028200             MOVE 'Y'                TO MSG-FILE-ID-PRESENT
028300             MOVE 'Data file is not a file' TO MSG-TEXT
028400             PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
028500         END-IF
028600     END-IF.
028700
028800     MOVE DF-URL(DF-IX) TO WS-URL-PATH.
028900
029000 2400-EXIT.
029100     EXIT.
029200
029300*****************************************************************
029400* Append one entry to the shared ValidationReport.              *
029500*****************************************************************
029600 9850-ADD-MESSAGE.
029700     IF RPT-MESSAGE-COUNT < PXS-MAX-MESSAGES
029800         ADD 1 TO RPT-MESSAGE-COUNT
029900         SET RPT-IX TO RPT-MESSAGE-COUNT
030000         MOVE MSG-TYPE            TO RPT-MSG-TYPE(RPT-IX)
030100         MOVE MSG-SOURCE          TO RPT-MSG-SOURCE(RPT-IX)
030200         MOVE MSG-FILE-ID         TO RPT-MSG-FILE-ID(RPT-IX)
030300         MOVE MSG-FILE-ID-PRESENT TO RPT-MSG-FID-PRESENT(RPT-IX)
030400         MOVE MSG-TEXT            TO RPT-MSG-TEXT(RPT-IX)
030500         IF MSG-IS-ERROR
030600             ADD 1    TO RPT-ERROR-COUNT
030700             MOVE 'Y' TO RPT-HAS-ERROR
030800         END-IF
030900         IF MSG-IS-WARNING
031000             ADD 1    TO RPT-WARNING-COUNT
031100             MOVE 'Y' TO RPT-HAS-WARNING
031200         END-IF
031300     END-IF.
031400
031500 9850-EXIT.
031600     EXIT.
031700
031800 9000-RETURN.
031900     GOBACK.
032000
032100 9000-EXIT.
032200     EXIT.
