000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PXS004.
000300 AUTHOR. RICH JACKSON.
000400 INSTALLATION. WALMART LABS - PX ARCHIVE BATCH.
000500 DATE-WRITTEN. 03/11/1987.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*****************************************************************
000900*                                                               *
001000* PX ARCHIVE BATCH - Submission File Parser                    *
001100*                                                               *
001200* This program reads the incoming submission file (the flat,   *
001300* tab-separated "px_submission.px" feed dropped by the PRIDE/  *
001400* ProteomeXchange archive front end) and builds the in-memory  *
001500* Submission record that PXS003, PXS005, PXS009 and PXS031     *
001600* all work from for the rest of the run.  PXS004 does the      *
001700* FIRST parse pass only - every MTD (project metadata) line is *
001800* fully resolved here, but the FME FILE-MAPPING column is only *
001900* captured verbatim (DF-MAPPING-RAW); PXS031 does the second   *
002000* pass that resolves those raw lists into DF-MAPPING-TABLE,    *
002100* because a mapping may reference a FILE-ID defined later in   *
002200* the file than the entry doing the referencing.                *
002300*                                                               *
002400* Date       UserID   Description                               *
002500* ---------- -------- ----------------------------------------- *
002600* 1987-03-11 RJACKSON Original flat-file segment reader, lifted *
002700*                     from the old FAxx KEY/FILE segment loop. *
002800* 1991-07-02 RJACKSON Reworked as a plain sequential reader -   *
002900*                     dropped the CICS KSDS lookup, added a    *
003000*                     tab-delimited column splitter for the    *
003100*                     new vendor EDI feed.                      *
003200* 1994-02-19 BTURNER  Added fatal-error short circuit so a bad  *
003300*                     line stops the run instead of running on *
003400*                     with garbage data.                        *
003500* 1998-12-03 RFRERKNG Y2K REVIEW - no 2-digit year fields in    *
003600*                     this program; no changes required.        *
003700* 2001-04-02 RFRERKNG Repointed the feed at the PX submission   *
003800*                     format - added MTD/FMH/FME tag dispatch   *
003900*                     and ProjectMetaData field assignment.     *
004000* 2002-05-30 RJACKSON Added project_tag and CV PARAM parsing    *
004100*                     for experiment_type/species/tissue/       *
004200*                     cell_type/disease/instrument/              *
004300*                     modification/quantification/additional.   *
004400* 2005-02-14 RFRERKNG Added resubmission/reanalysis/rpxd cross- *
004500*                     reference accession parsing.               *
004600* 2008-09-08 RJACKSON Widened WS-MTD-VALUE for long-form         *
004700*                     protocol narratives (up to 5000 bytes).   *
004800* 2012-01-26 RFRERKNG Added optional pride_accession/url column *
004900*                     detection off the FMH header row.          *
005000* 2015-09-02 RJACKSON Capture FILE-MAPPING column into           *
005100*                     DF-MAPPING-RAW only - resolution moved to *
005200*                     PXS031 second pass (ticket PX-4417).       *
005300* 2015-09-18 RJACKSON CALLs PXS031 (RESOLVE mode) once the read  *
005400*                     loop finishes, skipped if a fatal parse    *
005500*                     error already stopped the run (PX-4417).   *
005600* 2016-04-04 RJACKSON Added SMH/SME sample-metadata parsing -    *
005700*                     the read loop used to fatal-error out of   *
005800*                     a SMH/SME line as an unrecognised section; *
005900*                     now resolves SME's FILE-ID against the     *
006000*                     data-file table and fills in that entry's  *
006100*                     DF-SAMPLE-METADATA the same way MTD CV     *
006200*                     PARAM lines fill PXS-PROJECT-METADATA      *
006300*                     (ticket PX-4512).                          *
006400* 2016-04-12 RJACKSON Reverted the 04/04 SMH/SME change above -  *
006500*                     confirmed against the submission-file spec*
006600*                     that SMH/SME is NOT a parseable section;   *
006700*                     the read loop must fatal-error on it the   *
006800*                     same as any other unrecognised column-1    *
006900*                     tag.  PXS005 still WRITES SMH/SME on the   *
007000*                     output side; that is unaffected (PX-4538). *
007100* 2016-04-18 RJACKSON Dropped SPECIAL-NAMES - C01/TOP-OF-FORM    *
007200*                     and the numeric CLASS test were never      *
007300*                     referenced anywhere in this program        *
007400*                     (ticket PX-4533).                          *
007500*****************************************************************
007600 ENVIRONMENT DIVISION.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT PXS-SUBMISSION-IN ASSIGN TO PXSUBIN
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WS-IN-FILE-STATUS.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  PXS-SUBMISSION-IN
008600     RECORD CONTAINS 1 TO 5000 CHARACTERS.
008700 01  PXS-SUB-REC                PIC X(5000).
008800
008900 WORKING-STORAGE SECTION.
009000
009100*****************************************************************
009200* Shared record layouts.                                        *
009300*****************************************************************
009400 COPY PXSCVC.
009500 COPY PXSCNC.
009600
009700*****************************************************************
009800* Standalone switches and counters - 77-level per shop standard *
009900* for this era.                                                 *
010000*****************************************************************
010100 77  WS-IN-FILE-STATUS           PIC X(02) VALUE SPACES.
010200 77  WS-EOF-SW                   PIC X(01) VALUE 'N'.
010300     88  WS-EOF-REACHED                    VALUE 'Y'.
010400 77  WS-FATAL-SW                 PIC X(01) VALUE 'N'.
010500     88  WS-FATAL-ERROR-FOUND               VALUE 'Y'.
010600 77  WS-TAB-CHAR                 PIC X(01) VALUE X'09'.
010700 77  WS-TAB-COUNT                PIC 9(03) COMP VALUE ZEROES.
010800 77  WS-COLUMN-COUNT             PIC 9(03) COMP VALUE ZEROES.
010900 77  WS-LINE-NUMBER              PIC 9(07) COMP VALUE ZEROES.
011000 77  WS-UNSTR-PTR                PIC 9(04) COMP VALUE ZEROES.
011100 77  WS-DF-IX                    PIC 9(04) COMP VALUE ZEROES.
011200 77  WS-HAS-ACCESSION-COL        PIC X(01) VALUE 'N'.
011300     88  PXS-HAS-ACCESSION-COL              VALUE 'Y'.
011400 77  WS-HAS-URL-COL               PIC X(01) VALUE 'N'.
011500     88  PXS-HAS-URL-COL                    VALUE 'Y'.
011600 77  WS-ACC-COL-POS               PIC 9(01) COMP VALUE ZERO.
011700 77  WS-URL-COL-POS               PIC 9(01) COMP VALUE ZERO.
011800 77  WS-CV-END                    PIC 9(04) COMP VALUE ZEROES.
011900
012000*****************************************************************
012100* Mode flag passed to PXS031 - this program only ever asks for   *
012200* the RESOLVE pass, never the VALIDATE pass (that one belongs   *
012300* to PXS003).                                                    *
012400*****************************************************************
012500 01  WS-PXS031-CONTROL.
012600     02  WS-PXS031-MODE            PIC X(01) VALUE 'R'.
012700     02  FILLER                    PIC X(09) VALUE SPACES.
012800 77  WS-CV-CONTENT-LEN            PIC 9(04) COMP VALUE ZEROES.
012900 77  WS-TRIM-IX                   PIC 9(04) COMP VALUE ZEROES.
013000 77  WS-INSTR-IX                  PIC 9(01) COMP VALUE ZEROES.
013100
013200*****************************************************************
013300* Generic tab-split work area - sized for up to 6 columns       *
013400* (the widest record is FME with file_id/type/path/mapping/     *
013500* pride_accession/url).  The REDEFINES below lets a single      *
013600* MOVE SPACES clear all six fields at once, a trick this shop   *
013700* has used since the FAxx days.                                 *
013800*****************************************************************
013900 01  WS-LINE-FIELDS.
014000     02  WS-FIELD-1               PIC X(1024).
014100     02  WS-FIELD-2               PIC X(1024).
014200     02  WS-FIELD-3               PIC X(1024).
014300     02  WS-FIELD-4               PIC X(1024).
014400     02  WS-FIELD-5               PIC X(1024).
014500     02  WS-FIELD-6               PIC X(1024).
014600 01  WS-LINE-FIELDS-BLANK REDEFINES WS-LINE-FIELDS.
014700     02  WS-LINE-FIELDS-TEXT      PIC X(6144).
014800
014900*****************************************************************
015000* Numeric-check area - used to validate FILE-ID and FILE-       *
015100* MAPPING entries are non-negative integers before moving them  *
015200* into a packed numeric field.                                  *
015300*****************************************************************
015400 01  WS-NUMERIC-CHECK-AREA.
015500     02  WS-NUMERIC-CHECK-TEXT    PIC X(09) VALUE SPACES.
015600 01  WS-NUMERIC-CHECK-VALUE REDEFINES WS-NUMERIC-CHECK-AREA.
015700     02  WS-NUMERIC-CHECK-NUM     PIC 9(09).
015800
015900*****************************************************************
016000* MTD line work area.                                           *
016100*****************************************************************
016200 01  WS-MTD-TAG                   PIC X(03) VALUE SPACES.
016300 01  WS-MTD-KEY                   PIC X(30) VALUE SPACES.
016400 01  WS-MTD-VALUE                 PIC X(5000) VALUE SPACES.
016500 01  WS-UPPER-SCRATCH             PIC X(5000) VALUE SPACES.
016600
016700*****************************************************************
016800* CV PARAM scratch - the one-quadruple work area every          *
016900* cvLabel/accession/name/value MTD line is parsed into before   *
017000* being appended to the owning OCCURS table.                    *
017100*****************************************************************
017200 01  WS-CV-RAW-TEXT                PIC X(2000) VALUE SPACES.
017300 01  WS-CV-CONTENT                 PIC X(2000) VALUE SPACES.
017400 01  WS-CV-P1                      PIC X(500) VALUE SPACES.
017500 01  WS-CV-P2                      PIC X(500) VALUE SPACES.
017600 01  WS-CV-P3                      PIC X(500) VALUE SPACES.
017700 01  WS-CV-P4                      PIC X(500) VALUE SPACES.
017800 COPY PXSCVC REPLACING ==CV-PARAM== BY ==WS-CV-SCRATCH==.
017900
018000*****************************************************************
018100* Instrument split work area - one MTD instrument line may      *
018200* carry up to 3 CV PARAMs (name/source/analyzer triples).       *
018300* Again, a REDEFINES lets the whole set be blanked in one MOVE. *
018400*****************************************************************
018500 01  WS-INSTR-PARTS.
018600     02  WS-INSTR-PART-1           PIC X(2000).
018700     02  WS-INSTR-PART-2           PIC X(2000).
018800     02  WS-INSTR-PART-3           PIC X(2000).
018900 01  WS-INSTR-PARTS-BLANK REDEFINES WS-INSTR-PARTS.
019000     02  WS-INSTR-PARTS-TEXT       PIC X(6000).
019100
019200*****************************************************************
019300* LINKAGE SECTION - the ProjectMetaData, the in-memory data-     *
019400* file table and the shared ValidationReport all live in the    *
019500* caller's (PXS102) WORKING-STORAGE; PXS004 only fills them in.  *
019600*****************************************************************
019700 LINKAGE SECTION.
019800 COPY PXSMTC.
019900 COPY PXSDFC.
020000 COPY PXSMSG.
020100
020200 PROCEDURE DIVISION USING PXS-PROJECT-METADATA
020300                           DATA-FILE-CONTROL
020400                           VALIDATION-REPORT.
020500
020600*****************************************************************
020700* Main process.                                                 *
020800*****************************************************************
020900     PERFORM 1000-INITIALIZE        THRU 1000-EXIT.
021000     PERFORM 2000-READ-SUBMISSION   THRU 2000-EXIT.
021100
021200     IF NOT WS-FATAL-ERROR-FOUND
021300         CALL 'PXS031' USING WS-PXS031-CONTROL
021400                              PXS-PROJECT-METADATA
021500                              DATA-FILE-CONTROL
021600                              VALIDATION-REPORT
021700     END-IF.
021800
021900     PERFORM 9000-RETURN            THRU 9000-EXIT.
022000
022100*****************************************************************
022200* Perform initialization.                                       *
022300*****************************************************************
022400 1000-INITIALIZE.
022500     MOVE SPACES TO WS-LINE-FIELDS-TEXT.
022600     MOVE SPACES TO WS-INSTR-PARTS-TEXT.
022700     MOVE ZEROES TO DF-ENTRY-COUNT.
022800     MOVE 'N'    TO DF-ANY-ACCESSION-SW DF-ANY-URL-SW.
022900     MOVE 'N'    TO WS-HAS-ACCESSION-COL WS-HAS-URL-COL.
023000
023100     OPEN INPUT PXS-SUBMISSION-IN.
023200     IF WS-IN-FILE-STATUS NOT = '00'
023300         MOVE 'PARSER'            TO MSG-SOURCE
023400         MOVE 'ERROR  '           TO MSG-TYPE
023500         MOVE 'N'                 TO MSG-FILE-ID-PRESENT
023600         MOVE 'Unable to open submission input file'
023700                                  TO MSG-TEXT
023800         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
023900         SET WS-EOF-REACHED       TO TRUE.
024000
024100 1000-EXIT.
024200     EXIT.
024300
024400*****************************************************************
024500* Read the submission file to end-of-file, one logical line at  *
024600* a time, unless a fatal parse error short-circuits the run.    *
024700*****************************************************************
024800 2000-READ-SUBMISSION.
024900     PERFORM 2100-READ-LINE         THRU 2100-EXIT
025000         WITH TEST AFTER
025100         UNTIL WS-EOF-REACHED.
025200
025300     IF WS-IN-FILE-STATUS = '00' OR WS-IN-FILE-STATUS = '10'
025400         CLOSE PXS-SUBMISSION-IN.
025500
025600 2000-EXIT.
025700     EXIT.
025800
025900 2100-READ-LINE.
026000     READ PXS-SUBMISSION-IN INTO WS-MTD-VALUE
026100         AT END
026200             SET WS-EOF-REACHED TO TRUE
026300         NOT AT END
026400             ADD 1 TO WS-LINE-NUMBER
026500             PERFORM 2200-CLASSIFY-LINE THRU 2200-EXIT
026600     END-READ.
026700
026800 2100-EXIT.
026900     EXIT.
027000
027100*****************************************************************
027200* Classify the line by its column-1 tag and route it.  Blank    *
027300* lines are skipped; a line with fewer than two tab-separated   *
027400* columns, or an unrecognised tag, is a fatal error for the     *
027500* whole run - no partial submission is written out.             *
027600*****************************************************************
027700 2200-CLASSIFY-LINE.
027800     IF WS-MTD-VALUE = SPACES
027900         GO TO 2200-EXIT.
028000
028100     PERFORM 2210-COUNT-COLUMNS     THRU 2210-EXIT.
028200
028300     IF WS-COLUMN-COUNT < 2
028400         PERFORM 9800-FATAL-ERROR   THRU 9800-EXIT
028500         GO TO 2200-EXIT.
028600
028700     EVALUATE WS-MTD-VALUE(1:3)
028800         WHEN 'MTD'
028900             IF WS-COLUMN-COUNT < 3
029000                 PERFORM 9800-FATAL-ERROR THRU 9800-EXIT
029100             ELSE
029200                 PERFORM 2300-PARSE-MTD   THRU 2300-EXIT
029300             END-IF
029400         WHEN 'FMH'
029500             IF WS-COLUMN-COUNT < 3
029600                 PERFORM 9800-FATAL-ERROR THRU 9800-EXIT
029700             ELSE
029800                 PERFORM 2400-PARSE-FMH   THRU 2400-EXIT
029900             END-IF
030000         WHEN 'FME'
030100             IF WS-COLUMN-COUNT < 3
030200                 PERFORM 9800-FATAL-ERROR THRU 9800-EXIT
030300             ELSE
030400                 PERFORM 2500-PARSE-FME   THRU 2500-EXIT
030500             END-IF
030600         WHEN OTHER
030700             PERFORM 9810-UNRECOGNISED-TAG THRU 9810-EXIT
030800     END-EVALUATE.
030900
031000 2200-EXIT.
031100     EXIT.
031200
031300*****************************************************************
031400* Count the tab-separated columns on the current raw line.      *
031500*****************************************************************
031600 2210-COUNT-COLUMNS.
031700     MOVE ZERO TO WS-TAB-COUNT.
031800     INSPECT WS-MTD-VALUE TALLYING WS-TAB-COUNT
031900         FOR ALL WS-TAB-CHAR.
032000     COMPUTE WS-COLUMN-COUNT = WS-TAB-COUNT + 1.
032100
032200 2210-EXIT.
032300     EXIT.
032400
032500*****************************************************************
032600* Split an MTD line into TAG/KEY/VALUE.  VALUE is everything    *
032700* after the second tab, whole, even if it should ever itself    *
032800* contain a tab - this mirrors the three-part split the vendor  *
032900* feed format expects.                                          *
033000*****************************************************************
033100 2300-PARSE-MTD.
033200     MOVE WS-MTD-VALUE TO WS-UPPER-SCRATCH.
033300     MOVE SPACES TO WS-MTD-TAG WS-MTD-KEY.
033400     MOVE 1 TO WS-UNSTR-PTR.
033500
033600     UNSTRING WS-UPPER-SCRATCH DELIMITED BY WS-TAB-CHAR
033700         INTO WS-MTD-TAG WS-MTD-KEY
033800         WITH POINTER WS-UNSTR-PTR
033900     END-UNSTRING.
034000
034100     MOVE SPACES TO WS-MTD-VALUE.
034200     IF WS-UNSTR-PTR <= LENGTH OF WS-UPPER-SCRATCH
034300         MOVE WS-UPPER-SCRATCH(WS-UNSTR-PTR:) TO WS-MTD-VALUE.
034400
034500     PERFORM 2310-ASSIGN-METADATA   THRU 2310-EXIT.
034600
034700 2300-EXIT.
034800     EXIT.
034900
035000*****************************************************************
035100* Assign one MTD KEY/VALUE pair into the ProjectMetaData record. *
035200* Unrecognised keys are silently ignored.                       *
035300*****************************************************************
035400 2310-ASSIGN-METADATA.
035500     MOVE WS-MTD-VALUE TO WS-CV-RAW-TEXT.
035600
035700     EVALUATE WS-MTD-KEY
035800         WHEN 'submitter_name'
035900             MOVE WS-MTD-VALUE(1:60)   TO PMD-SUB-NAME
036000         WHEN 'submitter_email'
036100             MOVE WS-MTD-VALUE(1:80)   TO PMD-SUB-EMAIL
036200         WHEN 'submitter_affiliation'
036300             MOVE WS-MTD-VALUE(1:200)  TO PMD-SUB-AFFILIATION
036400         WHEN 'submitter_pride_login'
036500             MOVE 'Y'                  TO PMD-SUB-USERNAME-SW
036600             MOVE WS-MTD-VALUE(1:60)   TO PMD-SUB-USERNAME
036700         WHEN 'lab_head_name'
036800             MOVE 'Y'                  TO PMD-LAB-PRESENT-SW
036900             MOVE WS-MTD-VALUE(1:60)   TO PMD-LAB-NAME
037000         WHEN 'lab_head_email'
037100             MOVE 'Y'                  TO PMD-LAB-PRESENT-SW
037200             MOVE WS-MTD-VALUE(1:80)   TO PMD-LAB-EMAIL
037300         WHEN 'lab_head_affiliation'
037400             MOVE 'Y'                  TO PMD-LAB-PRESENT-SW
037500             MOVE WS-MTD-VALUE(1:200)  TO PMD-LAB-AFFILIATION
037600         WHEN 'title'
037700             MOVE WS-MTD-VALUE(1:100)  TO PMD-TITLE
037800         WHEN 'description'
037900             MOVE WS-MTD-VALUE(1:5000) TO PMD-DESCRIPTION
038000         WHEN 'project_tag'
038100             PERFORM 2320-ADD-TAG         THRU 2320-EXIT
038200         WHEN 'keywords'
038300             MOVE WS-MTD-VALUE(1:500)  TO PMD-KEYWORDS
038400         WHEN 'sample_protocol'
038500             MOVE WS-MTD-VALUE(1:5000) TO PMD-SAMPLE-PROTOCOL
038600         WHEN 'data_protocol'
038700             MOVE WS-MTD-VALUE(1:5000) TO PMD-DATA-PROTOCOL
038800         WHEN 'other_omics_link'
038900             MOVE 'Y'                  TO PMD-OTHER-OMICS-SW
039000             MOVE WS-MTD-VALUE(1:1000) TO PMD-OTHER-OMICS-LINK
039100         WHEN 'type'
039200             PERFORM 2321-SET-TYPE        THRU 2321-EXIT
039300         WHEN 'experiment_type'
039400             PERFORM 2900-PARSE-CV-PARAM  THRU 2900-EXIT
039500             PERFORM 2322-ADD-EXPTYPE     THRU 2322-EXIT
039600         WHEN 'pubmed'
039700             PERFORM 2323-ADD-PUBMED      THRU 2323-EXIT
039800         WHEN 'doi'
039900             PERFORM 2324-ADD-DOI         THRU 2324-EXIT
040000         WHEN 'resubmission_px'
040100             MOVE 'Y'                  TO PMD-RESUB-SW
040200             MOVE WS-MTD-VALUE(1:30)   TO PMD-RESUB-ACCESSION
040300         WHEN 'reanalysis_px'
040400             PERFORM 2325-ADD-REANALYSIS  THRU 2325-EXIT
040500         WHEN 'rpxd_original_px'
040600             PERFORM 2326-ADD-RPXD        THRU 2326-EXIT
040700         WHEN 'reason_for_partial'
040800             MOVE 'Y'                  TO PMD-REASON-SW
040900             MOVE WS-MTD-VALUE(1:1000) TO PMD-REASON-FOR-PARTIAL
041000         WHEN 'species'
041100             PERFORM 2900-PARSE-CV-PARAM  THRU 2900-EXIT
041200             PERFORM 2327-ADD-SPECIES     THRU 2327-EXIT
041300         WHEN 'tissue'
041400             PERFORM 2900-PARSE-CV-PARAM  THRU 2900-EXIT
041500             PERFORM 2328-ADD-TISSUE      THRU 2328-EXIT
041600         WHEN 'cell_type'
041700             PERFORM 2900-PARSE-CV-PARAM  THRU 2900-EXIT
041800             PERFORM 2329-ADD-CELLTYPE    THRU 2329-EXIT
041900         WHEN 'disease'
042000             PERFORM 2900-PARSE-CV-PARAM  THRU 2900-EXIT
042100             PERFORM 2330-ADD-DISEASE     THRU 2330-EXIT
042200         WHEN 'instrument'
042300             PERFORM 2950-SPLIT-INSTRUMENT THRU 2950-EXIT
042400         WHEN 'modification'
042500             PERFORM 2900-PARSE-CV-PARAM  THRU 2900-EXIT
042600             PERFORM 2331-ADD-MOD         THRU 2331-EXIT
042700         WHEN 'quantification'
042800             PERFORM 2900-PARSE-CV-PARAM  THRU 2900-EXIT
042900             PERFORM 2332-ADD-QUANT       THRU 2332-EXIT
043000         WHEN 'additional'
043100             PERFORM 2900-PARSE-CV-PARAM  THRU 2900-EXIT
043200             PERFORM 2333-ADD-ADDITIONAL  THRU 2333-EXIT
043300         WHEN OTHER
043400             CONTINUE
043500     END-EVALUATE.
043600
043700 2310-EXIT.
043800     EXIT.
043900
044000 2320-ADD-TAG.
044100     IF PMD-TAG-COUNT < PXS-MAX-TAGS
044200         ADD 1 TO PMD-TAG-COUNT
044300         SET PMD-TAG-IX TO PMD-TAG-COUNT
044400         MOVE WS-MTD-VALUE(1:100) TO PMD-TAG(PMD-TAG-IX).
044500
044600 2320-EXIT.
044700     EXIT.
044800
044900*****************************************************************
045000* Case-insensitive match of the 'type' MTD value against the   *
045100* fixed 4-way enumeration.  An unrecognised value is dropped    *
045200* silently - it is not an error at parse time.                  *
045300*****************************************************************
045400 2321-SET-TYPE.
045500     MOVE WS-MTD-VALUE TO WS-UPPER-SCRATCH.
045600     INSPECT WS-UPPER-SCRATCH CONVERTING
045700         'abcdefghijklmnopqrstuvwxyz'
045800         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
045900
046000     EVALUATE WS-UPPER-SCRATCH(1:8)
046100         WHEN 'COMPLETE'
046200             MOVE 'COMPLETE' TO PMD-SUBMISSION-TYPE
046300         WHEN 'PARTIAL '
046400             MOVE 'PARTIAL ' TO PMD-SUBMISSION-TYPE
046500         WHEN 'PRIDE   '
046600             MOVE 'PRIDE   ' TO PMD-SUBMISSION-TYPE
046700         WHEN 'RAW     '
046800             MOVE 'RAW     ' TO PMD-SUBMISSION-TYPE
046900         WHEN OTHER
047000             CONTINUE
047100     END-EVALUATE.
047200
047300 2321-EXIT.
047400     EXIT.
047500
047600 2322-ADD-EXPTYPE.
047700     IF PMD-EXPTYPE-COUNT < PXS-MAX-CV-ENTRIES
047800         ADD 1 TO PMD-EXPTYPE-COUNT
047900         SET PMD-EXPTYPE-IX TO PMD-EXPTYPE-COUNT
048000         MOVE CV-LABEL OF WS-CV-SCRATCH
048100                        TO PMD-EXPTYPE-LABEL(PMD-EXPTYPE-IX)
048200         MOVE CV-ACCESSION OF WS-CV-SCRATCH
048300                        TO PMD-EXPTYPE-ACCESSION(PMD-EXPTYPE-IX)
048400         MOVE CV-NAME OF WS-CV-SCRATCH
048500                        TO PMD-EXPTYPE-NAME(PMD-EXPTYPE-IX)
048600         MOVE CV-VALUE OF WS-CV-SCRATCH
048700                        TO PMD-EXPTYPE-VALUE(PMD-EXPTYPE-IX)
048800         MOVE CV-VALUE-PRESENT OF WS-CV-SCRATCH
048900                        TO PMD-EXPTYPE-VALUE-SW(PMD-EXPTYPE-IX).
049000
049100 2322-EXIT.
049200     EXIT.
049300
049400 2323-ADD-PUBMED.
049500     IF PMD-PUBMED-COUNT < PXS-MAX-IDS
049600         ADD 1 TO PMD-PUBMED-COUNT
049700         SET PMD-PUBMED-IX TO PMD-PUBMED-COUNT
049800         MOVE WS-MTD-VALUE(1:20) TO PMD-PUBMED-ID(PMD-PUBMED-IX).
049900
050000 2323-EXIT.
050100     EXIT.
050200
050300 2324-ADD-DOI.
050400     IF PMD-DOI-COUNT < PXS-MAX-IDS
050500         ADD 1 TO PMD-DOI-COUNT
050600         SET PMD-DOI-IX TO PMD-DOI-COUNT
050700         MOVE WS-MTD-VALUE(1:80) TO PMD-DOI(PMD-DOI-IX).
050800
050900 2324-EXIT.
051000     EXIT.
051100
051200 2325-ADD-REANALYSIS.
051300     IF PMD-REANAL-COUNT < PXS-MAX-IDS
051400         ADD 1 TO PMD-REANAL-COUNT
051500         SET PMD-REANAL-IX TO PMD-REANAL-COUNT
051600         MOVE WS-MTD-VALUE(1:30)
051700             TO PMD-REANAL-ACCESSION(PMD-REANAL-IX).
051800
051900 2325-EXIT.
052000     EXIT.
052100
052200 2326-ADD-RPXD.
052300     IF PMD-RPXD-COUNT < PXS-MAX-IDS
052400         ADD 1 TO PMD-RPXD-COUNT
052500         SET PMD-RPXD-IX TO PMD-RPXD-COUNT
052600         MOVE WS-MTD-VALUE(1:30)
052700             TO PMD-RPXD-ACCESSION(PMD-RPXD-IX).
052800
052900 2326-EXIT.
053000     EXIT.
053100
053200 2327-ADD-SPECIES.
053300     IF PMD-SPECIES-COUNT < PXS-MAX-CV-ENTRIES
053400         ADD 1 TO PMD-SPECIES-COUNT
053500         SET PMD-SPECIES-IX TO PMD-SPECIES-COUNT
053600         MOVE CV-LABEL OF WS-CV-SCRATCH
053700                    TO PMD-SPECIES-LABEL(PMD-SPECIES-IX)
053800         MOVE CV-ACCESSION OF WS-CV-SCRATCH
053900                    TO PMD-SPECIES-ACCESSION(PMD-SPECIES-IX)
054000         MOVE CV-NAME OF WS-CV-SCRATCH
054100                    TO PMD-SPECIES-NAME(PMD-SPECIES-IX)
054200         MOVE CV-VALUE OF WS-CV-SCRATCH
054300                    TO PMD-SPECIES-VALUE(PMD-SPECIES-IX)
054400         MOVE CV-VALUE-PRESENT OF WS-CV-SCRATCH
054500                    TO PMD-SPECIES-VALUE-SW(PMD-SPECIES-IX).
054600
054700 2327-EXIT.
054800     EXIT.
054900
055000 2328-ADD-TISSUE.
055100     IF PMD-TISSUE-COUNT < PXS-MAX-CV-ENTRIES
055200         ADD 1 TO PMD-TISSUE-COUNT
055300         SET PMD-TISSUE-IX TO PMD-TISSUE-COUNT
055400         MOVE CV-LABEL OF WS-CV-SCRATCH
055500                    TO PMD-TISSUE-LABEL(PMD-TISSUE-IX)
055600         MOVE CV-ACCESSION OF WS-CV-SCRATCH
055700                    TO PMD-TISSUE-ACCESSION(PMD-TISSUE-IX)
055800         MOVE CV-NAME OF WS-CV-SCRATCH
055900                    TO PMD-TISSUE-NAME(PMD-TISSUE-IX)
056000         MOVE CV-VALUE OF WS-CV-SCRATCH
056100                    TO PMD-TISSUE-VALUE(PMD-TISSUE-IX)
056200         MOVE CV-VALUE-PRESENT OF WS-CV-SCRATCH
056300                    TO PMD-TISSUE-VALUE-SW(PMD-TISSUE-IX).
056400
056500 2328-EXIT.
056600     EXIT.
056700
056800 2329-ADD-CELLTYPE.
056900     IF PMD-CELLTYPE-COUNT < PXS-MAX-CV-ENTRIES
057000         ADD 1 TO PMD-CELLTYPE-COUNT
057100         SET PMD-CELLTYPE-IX TO PMD-CELLTYPE-COUNT
057200         MOVE CV-LABEL OF WS-CV-SCRATCH
057300                    TO PMD-CELLTYPE-LABEL(PMD-CELLTYPE-IX)
057400         MOVE CV-ACCESSION OF WS-CV-SCRATCH
057500                    TO PMD-CELLTYPE-ACCESSION(PMD-CELLTYPE-IX)
057600         MOVE CV-NAME OF WS-CV-SCRATCH
057700                    TO PMD-CELLTYPE-NAME(PMD-CELLTYPE-IX)
057800         MOVE CV-VALUE OF WS-CV-SCRATCH
057900                    TO PMD-CELLTYPE-VALUE(PMD-CELLTYPE-IX)
058000         MOVE CV-VALUE-PRESENT OF WS-CV-SCRATCH
058100                    TO PMD-CELLTYPE-VALUE-SW(PMD-CELLTYPE-IX).
058200
058300 2329-EXIT.
058400     EXIT.
058500
058600 2330-ADD-DISEASE.
058700     IF PMD-DISEASE-COUNT < PXS-MAX-CV-ENTRIES
058800         ADD 1 TO PMD-DISEASE-COUNT
058900         SET PMD-DISEASE-IX TO PMD-DISEASE-COUNT
059000         MOVE CV-LABEL OF WS-CV-SCRATCH
059100                    TO PMD-DISEASE-LABEL(PMD-DISEASE-IX)
059200         MOVE CV-ACCESSION OF WS-CV-SCRATCH
059300                    TO PMD-DISEASE-ACCESSION(PMD-DISEASE-IX)
059400         MOVE CV-NAME OF WS-CV-SCRATCH
059500                    TO PMD-DISEASE-NAME(PMD-DISEASE-IX)
059600         MOVE CV-VALUE OF WS-CV-SCRATCH
059700                    TO PMD-DISEASE-VALUE(PMD-DISEASE-IX)
059800         MOVE CV-VALUE-PRESENT OF WS-CV-SCRATCH
059900                    TO PMD-DISEASE-VALUE-SW(PMD-DISEASE-IX).
060000
060100 2330-EXIT.
060200     EXIT.
060300
060400 2331-ADD-MOD.
060500     IF PMD-MODIFICATION-COUNT < PXS-MAX-CV-ENTRIES
060600         ADD 1 TO PMD-MODIFICATION-COUNT
060700         SET PMD-MOD-IX TO PMD-MODIFICATION-COUNT
060800         MOVE CV-LABEL OF WS-CV-SCRATCH
060900                    TO PMD-MOD-LABEL(PMD-MOD-IX)
061000         MOVE CV-ACCESSION OF WS-CV-SCRATCH
061100                    TO PMD-MOD-ACCESSION(PMD-MOD-IX)
061200         MOVE CV-NAME OF WS-CV-SCRATCH
061300                    TO PMD-MOD-NAME(PMD-MOD-IX)
061400         MOVE CV-VALUE OF WS-CV-SCRATCH
061500                    TO PMD-MOD-VALUE(PMD-MOD-IX)
061600         MOVE CV-VALUE-PRESENT OF WS-CV-SCRATCH
061700                    TO PMD-MOD-VALUE-SW(PMD-MOD-IX).
061800
061900 2331-EXIT.
062000     EXIT.
062100
062200 2332-ADD-QUANT.
062300     IF PMD-QUANTIFICATION-COUNT < PXS-MAX-CV-ENTRIES
062400         ADD 1 TO PMD-QUANTIFICATION-COUNT
062500         SET PMD-QUANT-IX TO PMD-QUANTIFICATION-COUNT
062600         MOVE CV-LABEL OF WS-CV-SCRATCH
062700                    TO PMD-QUANT-LABEL(PMD-QUANT-IX)
062800         MOVE CV-ACCESSION OF WS-CV-SCRATCH
062900                    TO PMD-QUANT-ACCESSION(PMD-QUANT-IX)
063000         MOVE CV-NAME OF WS-CV-SCRATCH
063100                    TO PMD-QUANT-NAME(PMD-QUANT-IX)
063200         MOVE CV-VALUE OF WS-CV-SCRATCH
063300                    TO PMD-QUANT-VALUE(PMD-QUANT-IX)
063400         MOVE CV-VALUE-PRESENT OF WS-CV-SCRATCH
063500                    TO PMD-QUANT-VALUE-SW(PMD-QUANT-IX).
063600
063700 2332-EXIT.
063800     EXIT.
063900
064000 2333-ADD-ADDITIONAL.
064100     IF PMD-ADDITIONAL-COUNT < PXS-MAX-CV-ENTRIES
064200         ADD 1 TO PMD-ADDITIONAL-COUNT
064300         SET PMD-ADD-IX TO PMD-ADDITIONAL-COUNT
064400         MOVE CV-LABEL OF WS-CV-SCRATCH
064500                    TO PMD-ADD-LABEL(PMD-ADD-IX)
064600         MOVE CV-ACCESSION OF WS-CV-SCRATCH
064700                    TO PMD-ADD-ACCESSION(PMD-ADD-IX)
064800         MOVE CV-NAME OF WS-CV-SCRATCH
064900                    TO PMD-ADD-NAME(PMD-ADD-IX)
065000         MOVE CV-VALUE OF WS-CV-SCRATCH
065100                    TO PMD-ADD-VALUE(PMD-ADD-IX)
065200         MOVE CV-VALUE-PRESENT OF WS-CV-SCRATCH
065300                    TO PMD-ADD-VALUE-SW(PMD-ADD-IX).
065400
065500 2333-EXIT.
065600     EXIT.
065700
065800*****************************************************************
065900* Parse an FMH line - one fixed header naming the FME columns.  *
066000* Columns 1-4 are always file_id/file_type/file_path/           *
066100* file_mapping; columns 5 and/or 6, if present, name the        *
066200* optional pride_accession and url columns, in that order.      *
066300*****************************************************************
066400 2400-PARSE-FMH.
066500     MOVE WS-MTD-VALUE TO WS-UPPER-SCRATCH.
066600     MOVE SPACES TO WS-LINE-FIELDS-TEXT.
066700     MOVE SPACES TO WS-MTD-TAG.
066800
066900     UNSTRING WS-UPPER-SCRATCH DELIMITED BY WS-TAB-CHAR
067000         INTO WS-MTD-TAG WS-FIELD-1 WS-FIELD-2 WS-FIELD-3
067100              WS-FIELD-4 WS-FIELD-5 WS-FIELD-6
067200     END-UNSTRING.
067300
067400     IF WS-FIELD-5(1:15) = 'pride_accession'
067500         MOVE 'Y' TO WS-HAS-ACCESSION-COL
067600         MOVE 5   TO WS-ACC-COL-POS
067700     END-IF.
067800     IF WS-FIELD-5(1:3) = 'url'
067900         MOVE 'Y' TO WS-HAS-URL-COL
068000         MOVE 5   TO WS-URL-COL-POS
068100     END-IF.
068200     IF WS-FIELD-6(1:15) = 'pride_accession'
068300         MOVE 'Y' TO WS-HAS-ACCESSION-COL
068400         MOVE 6   TO WS-ACC-COL-POS
068500     END-IF.
068600     IF WS-FIELD-6(1:3) = 'url'
068700         MOVE 'Y' TO WS-HAS-URL-COL
068800         MOVE 6   TO WS-URL-COL-POS
068900     END-IF.
069000
069100 2400-EXIT.
069200     EXIT.
069300
069400*****************************************************************
069500* Parse an FME line - one data file's mapping entry.  First     *
069600* parse pass only: FILE-MAPPING is captured raw into            *
069700* DF-MAPPING-RAW for PXS031 to resolve on the second pass.      *
069800*****************************************************************
069900 2500-PARSE-FME.
070000     MOVE WS-MTD-VALUE TO WS-UPPER-SCRATCH.
070100     MOVE SPACES TO WS-LINE-FIELDS-TEXT.
070200     MOVE SPACES TO WS-MTD-TAG.
070300
070400     UNSTRING WS-UPPER-SCRATCH DELIMITED BY WS-TAB-CHAR
070500         INTO WS-MTD-TAG WS-FIELD-1 WS-FIELD-2 WS-FIELD-3
070600              WS-FIELD-4 WS-FIELD-5 WS-FIELD-6
070700     END-UNSTRING.
070800
070900     MOVE SPACES TO WS-NUMERIC-CHECK-TEXT.
071000     MOVE WS-FIELD-1(1:9) TO WS-NUMERIC-CHECK-TEXT.
071100     IF WS-FIELD-1(1:9) NOT NUMERIC
071200         MOVE 'PARSER'            TO MSG-SOURCE
071300         MOVE 'ERROR  '           TO MSG-TYPE
071400         MOVE 'N'                 TO MSG-FILE-ID-PRESENT
071500         MOVE 'FME FILE-ID is not a non-negative integer'
071600                                  TO MSG-TEXT
071700         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
071800         GO TO 2500-EXIT.
071900
072000     IF DF-ENTRY-COUNT >= PXS-MAX-DATA-FILES
072100         GO TO 2500-EXIT.
072200
072300     ADD 1 TO DF-ENTRY-COUNT.
072400     SET DF-IX TO DF-ENTRY-COUNT.
072500
072600     MOVE WS-NUMERIC-CHECK-NUM TO DF-FILE-ID(DF-IX).
072700     MOVE WS-FIELD-2(1:6)      TO DF-FILE-TYPE(DF-IX).
072800
072900     EVALUATE DF-FILE-TYPE(DF-IX)
073000         WHEN PXS-FT-RESULT
073100             MOVE PXS-CT-RESULT TO DF-COARSE-TYPE(DF-IX)
073200         WHEN PXS-FT-RAW
073300             MOVE PXS-CT-RAW    TO DF-COARSE-TYPE(DF-IX)
073400         WHEN PXS-FT-SEARCH
073500             MOVE PXS-CT-SEARCH TO DF-COARSE-TYPE(DF-IX)
073600         WHEN PXS-FT-PEAK
073700             MOVE PXS-CT-PEAK   TO DF-COARSE-TYPE(DF-IX)
073800         WHEN OTHER
073900             MOVE PXS-CT-OTHER  TO DF-COARSE-TYPE(DF-IX)
074000     END-EVALUATE.
074100
074200     IF WS-FIELD-3(1:7) = 'http://'
074300        OR WS-FIELD-3(1:8) = 'https://'
074400         MOVE 'Y'            TO DF-URL-BACKED-SW(DF-IX)
074500         MOVE WS-FIELD-3     TO DF-URL(DF-IX)
074600         MOVE 'Y'            TO DF-ANY-URL-SW
074700     ELSE
074800         MOVE WS-FIELD-3     TO DF-FILE-PATH(DF-IX)
074900         INSPECT DF-FILE-PATH(DF-IX) CONVERTING '\' TO '/'.
075000
075100     MOVE WS-FIELD-4         TO DF-MAPPING-RAW(DF-IX).
075200
075300     IF PXS-HAS-ACCESSION-COL
075400         IF WS-ACC-COL-POS = 5
075500             MOVE WS-FIELD-5 TO DF-PRIDE-ACCESSION(DF-IX)
075600         ELSE
075700             MOVE WS-FIELD-6 TO DF-PRIDE-ACCESSION(DF-IX)
075800         END-IF
075900         IF DF-PRIDE-ACCESSION(DF-IX) NOT = SPACES
076000             MOVE 'Y' TO DF-ACCESSION-SW(DF-IX)
076100             MOVE 'Y' TO DF-ANY-ACCESSION-SW
076200         END-IF.
076300
076400     IF PXS-HAS-URL-COL AND NOT DF-IS-URL-BACKED(DF-IX)
076500         IF WS-URL-COL-POS = 5
076600             MOVE WS-FIELD-5 TO DF-URL(DF-IX)
076700         ELSE
076800             MOVE WS-FIELD-6 TO DF-URL(DF-IX)
076900         END-IF
077000         IF DF-URL(DF-IX) NOT = SPACES
077100             MOVE 'Y' TO DF-URL-BACKED-SW(DF-IX)
077200             MOVE 'Y' TO DF-ANY-URL-SW
077300         END-IF.
077400
077500 2500-EXIT.
077600     EXIT.
077700
077800*****************************************************************
077900* Parse one CV PARAM quadruple: [cvLabel, accession, name,      *
078000* value].  Trim the first/last bracket, split the interior on   *
078100* comma into 4 parts, and treat a blank 4th part as "no value". *
078200*****************************************************************
078300 2900-PARSE-CV-PARAM.
078400     MOVE SPACES TO WS-CV-SCRATCH.
078500     MOVE WS-CV-RAW-TEXT(2:) TO WS-CV-CONTENT.
078600     MOVE 2000 TO WS-TRIM-IX.
078700     PERFORM 2905-SCAN-BACK  THRU 2905-EXIT
078800         VARYING WS-TRIM-IX FROM 2000 BY -1
078900         UNTIL WS-CV-CONTENT(WS-TRIM-IX:1) NOT = SPACE
079000            OR WS-TRIM-IX = 1.
079100
079200     COMPUTE WS-CV-CONTENT-LEN = WS-TRIM-IX - 1.
079300     IF WS-CV-CONTENT-LEN < 1
079400         GO TO 2900-EXIT.
079500
079600     MOVE SPACES TO WS-CV-P1 WS-CV-P2 WS-CV-P3 WS-CV-P4.
079700     UNSTRING WS-CV-CONTENT(1:WS-CV-CONTENT-LEN)
079800         DELIMITED BY ', ' OR ','
079900         INTO WS-CV-P1 WS-CV-P2 WS-CV-P3 WS-CV-P4
080000     END-UNSTRING.
080100
080200     MOVE WS-CV-P1(1:10) TO CV-LABEL OF WS-CV-SCRATCH.
080300     MOVE WS-CV-P2(1:20) TO CV-ACCESSION OF WS-CV-SCRATCH.
080400     MOVE WS-CV-P3(1:80) TO CV-NAME OF WS-CV-SCRATCH.
080500     IF WS-CV-P4 NOT = SPACES
080600         MOVE WS-CV-P4(1:80) TO CV-VALUE OF WS-CV-SCRATCH
080700         MOVE 'Y'            TO CV-VALUE-PRESENT OF WS-CV-SCRATCH.
080800
080900 2900-EXIT.
081000     EXIT.
081100
081200*****************************************************************
081300* Empty-body scan paragraph - the VARYING/UNTIL clause on the   *
081400* PERFORM that calls this one does all the work of locating the *
081500* last non-blank character in WS-CV-CONTENT.                    *
081600*****************************************************************
081700 2905-SCAN-BACK.
081800     CONTINUE.
081900
082000 2905-EXIT.
082100     EXIT.
082200
082300*****************************************************************
082400* Split an INSTRUMENT value into 1-3 CV PARAMs on the ',['      *
082500* delimiter and re-prepend the opening bracket consumed by the  *
082600* split to every part after the first.                          *
082700*****************************************************************
082800 2950-SPLIT-INSTRUMENT.
082900     MOVE SPACES TO WS-INSTR-PARTS-TEXT.
083000
083100     UNSTRING WS-MTD-VALUE DELIMITED BY ',['
083200         INTO WS-INSTR-PART-1 WS-INSTR-PART-2 WS-INSTR-PART-3
083300     END-UNSTRING.
083400
083500     IF PMD-INSTRUMENT-COUNT >= PXS-MAX-IDS
083600         GO TO 2950-EXIT.
083700     ADD 1 TO PMD-INSTRUMENT-COUNT.
083800     SET PMD-INSTR-IX TO PMD-INSTRUMENT-COUNT.
083900     MOVE 0 TO PMD-INSTR-PARAM-COUNT(PMD-INSTR-IX).
084000
084100     IF WS-INSTR-PART-1 NOT = SPACES
084200         MOVE WS-INSTR-PART-1 TO WS-CV-RAW-TEXT
084300         PERFORM 2900-PARSE-CV-PARAM THRU 2900-EXIT
084400         PERFORM 2951-ADD-INSTR-PART THRU 2951-EXIT.
084500
084600     IF WS-INSTR-PART-2 NOT = SPACES
084700         MOVE '[' TO WS-CV-RAW-TEXT(1:1)
084800         MOVE WS-INSTR-PART-2 TO WS-CV-RAW-TEXT(2:)
084900         PERFORM 2900-PARSE-CV-PARAM THRU 2900-EXIT
085000         PERFORM 2951-ADD-INSTR-PART THRU 2951-EXIT.
085100
085200     IF WS-INSTR-PART-3 NOT = SPACES
085300         MOVE '[' TO WS-CV-RAW-TEXT(1:1)
085400         MOVE WS-INSTR-PART-3 TO WS-CV-RAW-TEXT(2:)
085500         PERFORM 2900-PARSE-CV-PARAM THRU 2900-EXIT
085600         PERFORM 2951-ADD-INSTR-PART THRU 2951-EXIT.
085700
085800 2950-EXIT.
085900     EXIT.
086000
086100 2951-ADD-INSTR-PART.
086200     IF PMD-INSTR-PARAM-COUNT(PMD-INSTR-IX) < 3
086300         ADD 1 TO PMD-INSTR-PARAM-COUNT(PMD-INSTR-IX)
086400         SET PMD-INSTR-PARM-IX
086500             TO PMD-INSTR-PARAM-COUNT(PMD-INSTR-IX)
086600         MOVE CV-LABEL OF WS-CV-SCRATCH TO
086700             PMD-INSTR-LABEL(PMD-INSTR-IX, PMD-INSTR-PARM-IX)
086800         MOVE CV-ACCESSION OF WS-CV-SCRATCH TO
086900             PMD-INSTR-ACCESSION(PMD-INSTR-IX, PMD-INSTR-PARM-IX)
087000         MOVE CV-NAME OF WS-CV-SCRATCH TO
087100             PMD-INSTR-NAME(PMD-INSTR-IX, PMD-INSTR-PARM-IX)
087200         MOVE CV-VALUE OF WS-CV-SCRATCH TO
087300             PMD-INSTR-VALUE(PMD-INSTR-IX, PMD-INSTR-PARM-IX)
087400         MOVE CV-VALUE-PRESENT OF WS-CV-SCRATCH TO
087500             PMD-INSTR-VALUE-SW(PMD-INSTR-IX, PMD-INSTR-PARM-IX).
087600
087700 2951-EXIT.
087800     EXIT.
087900
088000*****************************************************************
088100* A fatal line-level parse error - log it and stop the run.     *
088200* There is no ABEND here; this batch simply short-circuits the  *
088300* read loop so no partial submission is ever validated/written. *
088400*****************************************************************
088500 9800-FATAL-ERROR.
088600     MOVE 'PARSER'   TO MSG-SOURCE.
088700     MOVE 'ERROR  '  TO MSG-TYPE.
088800     MOVE 'N'        TO MSG-FILE-ID-PRESENT.
088900     MOVE 'MetaData section line must have at least 2 '
089000          TO MSG-TEXT.
089100     PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT.
089200     SET WS-FATAL-ERROR-FOUND TO TRUE.
089300     SET WS-EOF-REACHED       TO TRUE.
089400
089500 9800-EXIT.
089600     EXIT.
089700
089800 9810-UNRECOGNISED-TAG.
089900     MOVE 'PARSER'   TO MSG-SOURCE.
090000     MOVE 'ERROR  '  TO MSG-TYPE.
090100     MOVE 'N'        TO MSG-FILE-ID-PRESENT.
090200     MOVE 'Unrecognised submission file section'
090300          TO MSG-TEXT.
090400     PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT.
090500     SET WS-FATAL-ERROR-FOUND TO TRUE.
090600     SET WS-EOF-REACHED       TO TRUE.
090700
090800 9810-EXIT.
090900     EXIT.
091000
091100*****************************************************************
091200* Append one entry to the shared ValidationReport - every sub-  *
091300* pass in the run (PXS003/PXS009/PXS031) appends to the same    *
091400* report this way so the batch driver has one combined log.     *
091500*****************************************************************
091600 9850-ADD-MESSAGE.
091700     IF RPT-MESSAGE-COUNT < PXS-MAX-MESSAGES
091800         ADD 1 TO RPT-MESSAGE-COUNT
091900         SET RPT-IX TO RPT-MESSAGE-COUNT
092000         MOVE MSG-TYPE            TO RPT-MSG-TYPE(RPT-IX)
092100         MOVE MSG-SOURCE          TO RPT-MSG-SOURCE(RPT-IX)
092200         MOVE MSG-FILE-ID         TO RPT-MSG-FILE-ID(RPT-IX)
092300         MOVE MSG-FILE-ID-PRESENT TO RPT-MSG-FID-PRESENT(RPT-IX)
092400         MOVE MSG-TEXT            TO RPT-MSG-TEXT(RPT-IX)
092500         IF MSG-IS-ERROR
092600             ADD 1    TO RPT-ERROR-COUNT
092700             MOVE 'Y' TO RPT-HAS-ERROR
092800         END-IF
092900         IF MSG-IS-WARNING
093000             ADD 1    TO RPT-WARNING-COUNT
093100             MOVE 'Y' TO RPT-HAS-WARNING
093200         END-IF
093300     END-IF.
093400
093500 9850-EXIT.
093600     EXIT.
093700
093800*****************************************************************
093900* Batch step return.                                            *
094000*****************************************************************
094100 9000-RETURN.
094200     GOBACK.
094300
094400 9000-EXIT.
094500     EXIT.
