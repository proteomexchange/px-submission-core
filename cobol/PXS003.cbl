000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PXS003.
000300 AUTHOR. RICH JACKSON AND RANDY FRERKING.
000400 INSTALLATION. WALMART LABS - PX ARCHIVE BATCH.
000500 DATE-WRITTEN. 04/02/1989.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*****************************************************************
000900*                                                               *
001000* PX ARCHIVE BATCH - Submission Validator                      *
001100*                                                               *
001200* CALLed by PXS102 after PXS004 has parsed the submission file  *
001300* into the shared ProjectMetaData / DATA-FILE-TABLE records.    *
001400* This program runs the ~25 independent field/record validators *
001500* over project metadata and combines their SUCCESS/WARNING/     *
001600* ERROR messages into the one shared ValidationReport that      *
001700* PXS102 eventually DISPLAYs.  File-mapping cross-checks are     *
001800* delegated to PXS031; filesystem existence checks to PXS009 -  *
001900* both CALLed from here with the same report passed through so  *
002000* every sub-pass appends to one combined log.                   *
002100*                                                               *
002200* Date       UserID   Description                               *
002300* ---------- -------- ----------------------------------------- *
002400* 1989-04-02 RJACKSON Original syntax-rule pass - submitter and  *
002500*                     lab-head contact checks only.              *
002600* 1990-10-15 RFRERKNG Added title/description/protocol string-   *
002700*                     length bound checks.                       *
002800* 1993-06-21 RJACKSON Added project tag and experiment-type CV   *
002900*                     label checks.                              *
003000* 1996-01-09 RFRERKNG Added pubmed/doi/accession validators.     *
003100* 1998-12-03 RFRERKNG Y2K REVIEW - no 2-digit year fields in     *
003200*                     this program; no changes required.         *
003300* 2001-04-02 RJACKSON Repointed at the PX ProjectMetaData shape  *
003400*                     - added species/tissue/cell-type/disease/  *
003500*                     instrument/modification/quantification/    *
003600*                     additional CV-label validators.            *
003700* 2005-02-14 RFRERKNG Added reason-for-partial and resubmission/ *
003800*                     reanalysis/RPXD-original accession rules.  *
003900* 2012-01-26 RJACKSON Added sample-metadata sub-pass (reuses the *
004000*                     same CV-label validators per RESULT file). *
004100* 2015-09-02 RFRERKNG CALL PXS031 for the file-mapping rule and  *
004200*                     PXS009 for the filesystem pass instead of  *
004300*                     carrying both inline (ticket PX-4417).     *
004320* 2016-04-11 RJACKSON Added 1015-VALIDATE-SUB-PASSWORD for the   *
004340*                     submitter-login presence check (PX-4529). *
004360* 2016-04-18 RJACKSON Dropped SPECIAL-NAMES - C01/TOP-OF-FORM    *
004380*                     and the numeric CLASS test were never      *
004390*                     referenced anywhere in this program        *
004395*                     (ticket PX-4533).                          *
004400*****************************************************************
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300
005400 COPY PXSCNC.
005500
005600*****************************************************************
005700* Standalone switches/counters.                                 *
005800*****************************************************************
005900 77  WS-FS-CHECK-SW            PIC X(01) VALUE 'N'.
006000     88  WS-RUN-FS-CHECK                 VALUE 'Y'.
006100 77  WS-SUB-PASS-START-ERR     PIC 9(05) COMP VALUE ZEROES.
006200 77  WS-SUB-PASS-START-WARN    PIC 9(05) COMP VALUE ZEROES.
006300 77  WS-PROBLEM-SW             PIC X(01) VALUE 'N'.
006400     88  WS-HAD-PROBLEM                  VALUE 'Y'.
006500 77  WS-STR-LEN                PIC 9(05) COMP VALUE ZEROES.
006600 77  WS-SCAN-IX                PIC 9(05) COMP VALUE ZEROES.
006700 77  WS-CV-VAL-IX               PIC 9(03) COMP VALUE ZEROES.
006800 77  WS-CV-COPY-IX              PIC 9(03) COMP VALUE ZEROES.
006900 77  WS-RESULT-FILE-ID          PIC 9(09) COMP VALUE ZEROES.
007000 77  WS-AT-POS                  PIC 9(03) COMP VALUE ZEROES.
007100 77  WS-SLASH-POS               PIC 9(03) COMP VALUE ZEROES.
007200 77  WS-DOT-AFTER-AT-SW         PIC X(01) VALUE 'N'.
007300
007400*****************************************************************
007500* Mode flag passed to PXS031 - this program only ever asks for   *
007600* the VALIDATE pass (the raw/result/search-present rule); the    *
007700* RESOLVE pass belongs to PXS004, on the first parse pass.       *
007800*****************************************************************
007900 01  WS-PXS031-CONTROL.
008000     02  WS-PXS031-MODE            PIC X(01) VALUE 'V'.
008100     02  FILLER                    PIC X(09) VALUE SPACES.
008200
008300*****************************************************************
008400* Generic string work areas - every free-text field is staged   *
008500* here before the length/emptiness checks run, so one pair of   *
008600* paragraphs serves every short/medium/long string field.       *
008700* REDEFINES lets the whole staging group be blanked in one MOVE.*
008800*****************************************************************
008900 01  WS-STRING-STAGE.
009000     02  WS-STR-SCRATCH         PIC X(5000).
009100     02  WS-STR-FIELD-NAME       PIC X(30).
009200     02  FILLER                  PIC X(10) VALUE SPACES.
009300 01  WS-STRING-STAGE-BLANK REDEFINES WS-STRING-STAGE.
009400     02  WS-STRING-STAGE-TEXT    PIC X(5040).
009500
009600*****************************************************************
009700* Generic CV-label-table staging - species/tissue/cell-type/    *
009800* disease/instrument/quantification/additional all share the    *
009900* same "at least one entry, each label in an allowed set" shape.*
010000*****************************************************************
010100 01  WS-CV-VAL-CONTROL.
010200     02  WS-CV-VAL-COUNT          PIC 9(03) COMP VALUE ZEROES.
010300     02  WS-CV-VAL-REQUIRED-SW    PIC X(01) VALUE 'N'.
010400         88  WS-CV-VAL-IS-REQUIRED          VALUE 'Y'.
010500     02  WS-CV-VAL-SOURCE          PIC X(20) VALUE SPACES.
010600     02  WS-CV-VAL-ALLOWED-1       PIC X(10) VALUE SPACES.
010700     02  WS-CV-VAL-ALLOWED-2       PIC X(10) VALUE SPACES.
010800     02  WS-CV-VAL-ALLOWED-3       PIC X(10) VALUE SPACES.
010900     02  FILLER                    PIC X(08) VALUE SPACES.
011000 01  WS-CV-VAL-LABEL-TABLE.
011100     02  WS-CV-VAL-LABEL OCCURS 30 TIMES
011200                          INDEXED BY WS-CV-VAL-LBL-IX
011300                          PIC X(10) VALUE SPACES.
011400 01  WS-CV-VAL-ACCESSION-TABLE REDEFINES WS-CV-VAL-LABEL-TABLE.
011500     02  WS-CV-VAL-ACC-TEXT       PIC X(300).
011600
011700*****************************************************************
011800* Accession-pattern and e-mail/DOI scratch.                     *
011900*****************************************************************
012000 01  WS-ACCN-VALUE               PIC X(30) VALUE SPACES.
012100 01  WS-EMAIL-VALUE              PIC X(80) VALUE SPACES.
012200 01  WS-DOI-VALUE                PIC X(80) VALUE SPACES.
012300
012400*****************************************************************
012500* LINKAGE SECTION - the project metadata, the in-memory data-    *
012600* file table, and the shared ValidationReport all live in the    *
012700* caller's (PXS102) WORKING-STORAGE; PXS003 only borrows them.   *
012800*****************************************************************
012900 LINKAGE SECTION.
013000
013100 COPY PXSMTC.
013200 COPY PXSDFC.
013300 COPY PXSMSG.
013400
013500 PROCEDURE DIVISION USING PXS-PROJECT-METADATA
013600                           DATA-FILE-CONTROL
013700                           VALIDATION-REPORT.
013800
013900     MOVE 'Y' TO WS-FS-CHECK-SW.
014000
014100     PERFORM 1000-VALIDATE-PROJECT-METADATA THRU 1000-EXIT.
014200     PERFORM 2000-VALIDATE-SAMPLE-METADATA   THRU 2000-EXIT.
014300
014400     CALL 'PXS031' USING WS-PXS031-CONTROL
014500                          PXS-PROJECT-METADATA
014600                          DATA-FILE-CONTROL
014700                          VALIDATION-REPORT.
014800
014900     IF WS-RUN-FS-CHECK
015000         CALL 'PXS009' USING DATA-FILE-CONTROL
015100                              VALIDATION-REPORT
015200     END-IF.
015300
015400     PERFORM 9000-RETURN                      THRU 9000-EXIT.
015500
015600*****************************************************************
015700* Drive the ~25 project-metadata field validators, then append  *
015800* one SUCCESS message if this whole sub-pass raised nothing.    *
015900*****************************************************************
016000 1000-VALIDATE-PROJECT-METADATA.
016100     MOVE RPT-ERROR-COUNT   TO WS-SUB-PASS-START-ERR.
016200     MOVE RPT-WARNING-COUNT TO WS-SUB-PASS-START-WARN.
016300
016400     PERFORM 1010-VALIDATE-SUB-NAME        THRU 1010-EXIT.
016450     PERFORM 1015-VALIDATE-SUB-PASSWORD    THRU 1015-EXIT.
016500     PERFORM 1020-VALIDATE-SUB-EMAIL        THRU 1020-EXIT.
016600     PERFORM 1030-VALIDATE-SUB-AFFILIATION   THRU 1030-EXIT.
016700     PERFORM 1040-VALIDATE-SUB-USERNAME      THRU 1040-EXIT.
016800     PERFORM 1050-VALIDATE-LABHEAD           THRU 1050-EXIT.
016900     PERFORM 1060-VALIDATE-TITLE             THRU 1060-EXIT.
017000     PERFORM 1070-VALIDATE-DESCRIPTION       THRU 1070-EXIT.
017100     PERFORM 1080-VALIDATE-SAMPLE-PROTOCOL   THRU 1080-EXIT.
017200     PERFORM 1090-VALIDATE-DATA-PROTOCOL     THRU 1090-EXIT.
017300     PERFORM 1100-VALIDATE-OTHER-OMICS       THRU 1100-EXIT.
017400     PERFORM 1110-VALIDATE-PROJECT-TAGS      THRU 1110-EXIT.
017500     PERFORM 1120-VALIDATE-EXPERIMENT-TYPES  THRU 1120-EXIT.
017600     PERFORM 1130-VALIDATE-KEYWORDS          THRU 1130-EXIT.
017700     PERFORM 1140-VALIDATE-PUBMED-IDS        THRU 1140-EXIT.
017800     PERFORM 1150-VALIDATE-DOIS              THRU 1150-EXIT.
017900     PERFORM 1160-VALIDATE-RESUBMISSION      THRU 1160-EXIT.
018000     PERFORM 1170-VALIDATE-REANALYSIS        THRU 1170-EXIT.
018100     PERFORM 1180-VALIDATE-RPXD              THRU 1180-EXIT.
018200     PERFORM 1190-VALIDATE-REASON-PARTIAL    THRU 1190-EXIT.
018300     PERFORM 1200-VALIDATE-SPECIES           THRU 1200-EXIT.
018400     PERFORM 1210-VALIDATE-TISSUES           THRU 1210-EXIT.
018500     PERFORM 1220-VALIDATE-CELLTYPES         THRU 1220-EXIT.
018600     PERFORM 1230-VALIDATE-DISEASES          THRU 1230-EXIT.
018700     PERFORM 1240-VALIDATE-INSTRUMENTS       THRU 1240-EXIT.
018800     PERFORM 1250-VALIDATE-MODIFICATIONS     THRU 1250-EXIT.
018900     PERFORM 1260-VALIDATE-QUANTIFICATIONS   THRU 1260-EXIT.
019000     PERFORM 1270-VALIDATE-ADDITIONAL        THRU 1270-EXIT.
019100
019200     IF RPT-ERROR-COUNT = WS-SUB-PASS-START-ERR
019300        AND RPT-WARNING-COUNT = WS-SUB-PASS-START-WARN
019400         MOVE 'PROJECT-METADATA' TO MSG-SOURCE
019500         MOVE 'SUCCESS'          TO MSG-TYPE
019600         MOVE 'N'                TO MSG-FILE-ID-PRESENT
019700         MOVE 'Project metadata is valid' TO MSG-TEXT
019800         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT.
019900
020000 1000-EXIT.
020100     EXIT.
020200
020300*****************************************************************
020400* Name / affiliation rule - non-empty string ok, blank is ERROR.*
020500*****************************************************************
020600 1010-VALIDATE-SUB-NAME.
020700     MOVE PMD-SUB-NAME TO WS-STR-SCRATCH.
020800     MOVE 'SUBMITTER-NAME' TO WS-STR-FIELD-NAME.
020900     PERFORM 8000-CHECK-NON-EMPTY THRU 8000-EXIT.
021000
021100 1010-EXIT.
021200     EXIT.
021210
021220*****************************************************************
021230* Submitter-login password - a simple presence check, same      *
021240* non-empty rule as the name above; this is the one field on    *
021250* the record the submitter-login flow checks rather than the    *
021260* submission-content flow (ticket PX-4529).                     *
021270*****************************************************************
021280 1015-VALIDATE-SUB-PASSWORD.
021290     MOVE PMD-SUB-PASSWORD TO WS-STR-SCRATCH.
021295     MOVE 'SUBMITTER-PASSWORD' TO WS-STR-FIELD-NAME.
021298     PERFORM 8000-CHECK-NON-EMPTY THRU 8000-EXIT.
021299
021390 1015-EXIT.
021395     EXIT.
021398
021400 1020-VALIDATE-SUB-EMAIL.
021500     MOVE PMD-SUB-EMAIL TO WS-EMAIL-VALUE.
021600     MOVE 'SUBMITTER-EMAIL' TO WS-STR-FIELD-NAME.
021700     PERFORM 8100-CHECK-EMAIL-FORMAT THRU 8100-EXIT.
021800
021900 1020-EXIT.
022000     EXIT.
022100
022200 1030-VALIDATE-SUB-AFFILIATION.
022300     MOVE PMD-SUB-AFFILIATION TO WS-STR-SCRATCH.
022400     MOVE 'SUBMITTER-AFFIL' TO WS-STR-FIELD-NAME.
022500     PERFORM 8000-CHECK-NON-EMPTY THRU 8000-EXIT.
022600
022700 1030-EXIT.
022800     EXIT.
022900
023000*****************************************************************
023100* User name - only validated when present; a null user name is *
023200* skipped entirely, no message produced.                       *
023300*****************************************************************
023400 1040-VALIDATE-SUB-USERNAME.
023500     IF PMD-SUB-HAS-USERNAME
023600         MOVE PMD-SUB-USERNAME TO WS-STR-SCRATCH
023700         MOVE 'SUBMITTER-USERNAME' TO WS-STR-FIELD-NAME
023800         PERFORM 8000-CHECK-NON-EMPTY THRU 8000-EXIT.
023900
024000 1040-EXIT.
024100     EXIT.
024200
024300*****************************************************************
024400* Lab-head contact - validated only when the presence switch is *
024500* on; reuses the same name/affiliation/email checks.           *
024600*****************************************************************
024700 1050-VALIDATE-LABHEAD.
024800     IF PMD-LAB-HEAD-PRESENT
024900         MOVE PMD-LAB-NAME TO WS-STR-SCRATCH
025000         MOVE 'LABHEAD-NAME' TO WS-STR-FIELD-NAME
025100         PERFORM 8000-CHECK-NON-EMPTY THRU 8000-EXIT
025200         MOVE PMD-LAB-EMAIL TO WS-EMAIL-VALUE
025300         MOVE 'LABHEAD-EMAIL' TO WS-STR-FIELD-NAME
025400         PERFORM 8100-CHECK-EMAIL-FORMAT THRU 8100-EXIT
025500         MOVE PMD-LAB-AFFILIATION TO WS-STR-SCRATCH
025600         MOVE 'LABHEAD-AFFIL' TO WS-STR-FIELD-NAME
025700         PERFORM 8000-CHECK-NON-EMPTY THRU 8000-EXIT.
025800
025900 1050-EXIT.
026000     EXIT.
026100
026200 1060-VALIDATE-TITLE.
026300     MOVE PMD-TITLE TO WS-STR-SCRATCH.
026400     MOVE 'TITLE' TO WS-STR-FIELD-NAME.
026500     PERFORM 8010-CHECK-SHORT-STRING THRU 8010-EXIT.
026600
026700 1060-EXIT.
026800     EXIT.
026900
027000 1070-VALIDATE-DESCRIPTION.
027100     MOVE PMD-DESCRIPTION TO WS-STR-SCRATCH.
027200     MOVE 'DESCRIPTION' TO WS-STR-FIELD-NAME.
027300     PERFORM 8030-CHECK-LONG-STRING THRU 8030-EXIT.
027400
027500 1070-EXIT.
027600     EXIT.
027700
027800 1080-VALIDATE-SAMPLE-PROTOCOL.
027900     MOVE PMD-SAMPLE-PROTOCOL TO WS-STR-SCRATCH.
028000     MOVE 'SAMPLE-PROTOCOL' TO WS-STR-FIELD-NAME.
028100     PERFORM 8030-CHECK-LONG-STRING THRU 8030-EXIT.
028200
028300 1080-EXIT.
028400     EXIT.
028500
028600 1090-VALIDATE-DATA-PROTOCOL.
028700     MOVE PMD-DATA-PROTOCOL TO WS-STR-SCRATCH.
028800     MOVE 'DATA-PROTOCOL' TO WS-STR-FIELD-NAME.
028900     PERFORM 8030-CHECK-LONG-STRING THRU 8030-EXIT.
029000
029100 1090-EXIT.
029200     EXIT.
029300
029400*****************************************************************
029500* Other-omics-link - valid if null/blank, else medium-string.   *
029600*****************************************************************
029700 1100-VALIDATE-OTHER-OMICS.
029800     IF PMD-HAS-OTHER-OMICS
029900         MOVE PMD-OTHER-OMICS-LINK TO WS-STR-SCRATCH
030000         IF WS-STR-SCRATCH NOT = SPACES
030100             MOVE 'OTHER-OMICS-LINK' TO WS-STR-FIELD-NAME
030200             PERFORM 8020-CHECK-MEDIUM-STRING THRU 8020-EXIT
030300         END-IF.
030400
030500 1100-EXIT.
030600     EXIT.
030700
030800*****************************************************************
030900* Project tags - each tag individually checked, no aggregate.   *
031000*****************************************************************
031100 1110-VALIDATE-PROJECT-TAGS.
031200     PERFORM 1111-CHECK-ONE-TAG THRU 1111-EXIT
031300         VARYING PMD-TAG-IX FROM 1 BY 1
031400         UNTIL PMD-TAG-IX > PMD-TAG-COUNT.
031500
031600 1110-EXIT.
031700     EXIT.
031800
031900 1111-CHECK-ONE-TAG.
032000     MOVE PMD-TAG(PMD-TAG-IX) TO WS-STR-SCRATCH.
032100     MOVE 'PROJECT-TAG' TO WS-STR-FIELD-NAME.
032200     PERFORM 8000-CHECK-NON-EMPTY THRU 8000-EXIT.
032300
032400 1111-EXIT.
032500     EXIT.
032600
032700*****************************************************************
032800* Experiment methods - at least one required; label must be     *
032900* MS or PRIDE (case-insensitive); aggregate SUCCESS if clean.   *
033000*****************************************************************
033100 1120-VALIDATE-EXPERIMENT-TYPES.
033200     IF PMD-EXPTYPE-COUNT = 0
033300         MOVE 'EXPERIMENT-TYPE'   TO MSG-SOURCE
033400         MOVE 'ERROR  '           TO MSG-TYPE
033500         MOVE 'N'                 TO MSG-FILE-ID-PRESENT
033600         MOVE 'At least one experiment type is required'
033700                                  TO MSG-TEXT
033800         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
033900     ELSE
034000         MOVE 'N' TO WS-PROBLEM-SW
034100         PERFORM 1121-CHECK-ONE-EXPTYPE THRU 1121-EXIT
034200             VARYING PMD-EXPTYPE-IX FROM 1 BY 1
034300             UNTIL PMD-EXPTYPE-IX > PMD-EXPTYPE-COUNT
034400         IF NOT WS-HAD-PROBLEM
034500             MOVE 'EXPERIMENT-TYPE' TO MSG-SOURCE
034600             MOVE 'SUCCESS'         TO MSG-TYPE
034700             MOVE 'N'               TO MSG-FILE-ID-PRESENT
034800             MOVE 'Experiment type(s) are valid' TO MSG-TEXT
034900             PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
035000         END-IF
035100     END-IF.
035200
035300 1120-EXIT.
035400     EXIT.
035500
035600 1121-CHECK-ONE-EXPTYPE.
035700     MOVE PMD-EXPTYPE-LABEL(PMD-EXPTYPE-IX)
035800                                TO WS-STR-SCRATCH(1:10).
035900     INSPECT WS-STR-SCRATCH(1:10) CONVERTING
036000         'abcdefghijklmnopqrstuvwxyz'
036100         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
036200     IF WS-STR-SCRATCH(1:10) NOT = PXS-CV-MS
036300        AND WS-STR-SCRATCH(1:10) NOT = PXS-CV-PRIDE
036400         MOVE 'EXPERIMENT-TYPE' TO MSG-SOURCE
036500         MOVE 'ERROR  '         TO MSG-TYPE
036600         MOVE 'N'               TO MSG-FILE-ID-PRESENT
036700         MOVE 'Experiment type CV label must be MS or PRIDE'
036800                                TO MSG-TEXT
036900         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
037000         SET WS-HAD-PROBLEM TO TRUE
037100     END-IF.
037200
037300 1121-EXIT.
037400     EXIT.
037500
037600 1130-VALIDATE-KEYWORDS.
037700     MOVE PMD-KEYWORDS TO WS-STR-SCRATCH.
037800     MOVE 'KEYWORDS' TO WS-STR-FIELD-NAME.
037900     PERFORM 8000-CHECK-NON-EMPTY THRU 8000-EXIT.
038000
038100 1130-EXIT.
038200     EXIT.
038300
038400*****************************************************************
038500* PubMed ids - digits-only; per-id SUCCESS/ERROR.               *
038600*****************************************************************
038700 1140-VALIDATE-PUBMED-IDS.
038800     PERFORM 1141-CHECK-ONE-PUBMED THRU 1141-EXIT
038900         VARYING PMD-PUBMED-IX FROM 1 BY 1
039000         UNTIL PMD-PUBMED-IX > PMD-PUBMED-COUNT.
039100
039200 1140-EXIT.
039300     EXIT.
039400
039500 1141-CHECK-ONE-PUBMED.
039600     IF PMD-PUBMED-ID(PMD-PUBMED-IX) = SPACES
039700         MOVE 'PUBMED'      TO MSG-SOURCE
039800         MOVE 'ERROR  '     TO MSG-TYPE
039900         MOVE 'N'           TO MSG-FILE-ID-PRESENT
040000         MOVE 'PubMed id must be digits only' TO MSG-TEXT
040100         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
040200     ELSE
040300         IF PMD-PUBMED-ID(PMD-PUBMED-IX) IS NUMERIC
040400             MOVE 'PUBMED'  TO MSG-SOURCE
040500             MOVE 'SUCCESS' TO MSG-TYPE
040600             MOVE 'N'       TO MSG-FILE-ID-PRESENT
040700             MOVE 'PubMed id is valid' TO MSG-TEXT
040800             PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
040900         ELSE
041000             MOVE 'PUBMED'  TO MSG-SOURCE
041100             MOVE 'ERROR  ' TO MSG-TYPE
041200             MOVE 'N'       TO MSG-FILE-ID-PRESENT
041300             MOVE 'PubMed id must be digits only' TO MSG-TEXT
041400             PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
041500         END-IF
041600     END-IF.
041700
041800 1141-EXIT.
041900     EXIT.
042000
042100*****************************************************************
042200* DOIs - must start '10.' then digits then '/' then digits.     *
042300*****************************************************************
042400 1150-VALIDATE-DOIS.
042500     PERFORM 1151-CHECK-ONE-DOI THRU 1151-EXIT
042600         VARYING PMD-DOI-IX FROM 1 BY 1
042700         UNTIL PMD-DOI-IX > PMD-DOI-COUNT.
042800
042900 1150-EXIT.
043000     EXIT.
043100
043200 1151-CHECK-ONE-DOI.
043300     MOVE PMD-DOI(PMD-DOI-IX) TO WS-DOI-VALUE.
043400     PERFORM 8300-CHECK-DOI-FORMAT THRU 8300-EXIT.
043500
043600 1151-EXIT.
043700     EXIT.
043800
043900*****************************************************************
044000* Resubmission / reanalysis / RPXD-original accessions - 5      *
044100* fixed accession-family patterns, any one matching is enough.  *
044200*****************************************************************
044300 1160-VALIDATE-RESUBMISSION.
044400     IF PMD-IS-RESUBMISSION
044500         MOVE PMD-RESUB-ACCESSION TO WS-ACCN-VALUE
044600         MOVE 'RESUBMISSION-PX' TO WS-STR-FIELD-NAME
044700         PERFORM 8400-CHECK-ACCESSION-FORMAT THRU 8400-EXIT.
044800
044900 1160-EXIT.
045000     EXIT.
045100
045200 1170-VALIDATE-REANALYSIS.
045300     PERFORM 1171-CHECK-ONE-REANAL THRU 1171-EXIT
045400         VARYING PMD-REANAL-IX FROM 1 BY 1
045500         UNTIL PMD-REANAL-IX > PMD-REANAL-COUNT.
045600
045700 1170-EXIT.
045800     EXIT.
045900
046000 1171-CHECK-ONE-REANAL.
046100     MOVE PMD-REANAL-ACCESSION(PMD-REANAL-IX) TO WS-ACCN-VALUE.
046200     MOVE 'REANALYSIS-PX' TO WS-STR-FIELD-NAME.
046300     PERFORM 8400-CHECK-ACCESSION-FORMAT THRU 8400-EXIT.
046400
046500 1171-EXIT.
046600     EXIT.
046700
046800 1180-VALIDATE-RPXD.
046900     PERFORM 1181-CHECK-ONE-RPXD THRU 1181-EXIT
047000         VARYING PMD-RPXD-IX FROM 1 BY 1
047100         UNTIL PMD-RPXD-IX > PMD-RPXD-COUNT.
047200
047300 1180-EXIT.
047400     EXIT.
047500
047600 1181-CHECK-ONE-RPXD.
047700     MOVE PMD-RPXD-ACCESSION(PMD-RPXD-IX) TO WS-ACCN-VALUE.
047800     MOVE 'RPXD-ORIGINAL-PX' TO WS-STR-FIELD-NAME.
047900     PERFORM 8400-CHECK-ACCESSION-FORMAT THRU 8400-EXIT.
048000
048100 1181-EXIT.
048200     EXIT.
048300
048400*****************************************************************
048500* Reason for partial submission - meaningful only when present; *
048600* medium-string when type is PARTIAL, else its presence is an   *
048700* error.                                                         *
048800*****************************************************************
048900 1190-VALIDATE-REASON-PARTIAL.
049000     IF PMD-HAS-REASON-PARTIAL
049100         IF PMD-TYPE-IS-PARTIAL
049200             MOVE PMD-REASON-FOR-PARTIAL TO WS-STR-SCRATCH
049300             MOVE 'REASON-FOR-PARTIAL' TO WS-STR-FIELD-NAME
049400             PERFORM 8020-CHECK-MEDIUM-STRING THRU 8020-EXIT
049500         ELSE
049600             MOVE 'REASON-FOR-PARTIAL' TO MSG-SOURCE
049700             MOVE 'ERROR  '            TO MSG-TYPE
049800             MOVE 'N'                  TO MSG-FILE-ID-PRESENT
049900             MOVE 'Reason for partial only allowed for '
050000                  TO MSG-TEXT
050100             PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
050200         END-IF.
050300
050400 1190-EXIT.
050500     EXIT.
050600
050700*****************************************************************
050800* Project-level CV-label tables - species/tissue/cell-type/     *
050900* disease/instrument/quantification/additional all staged into  *
051000* the generic 1280 validator.                                    *
051100*****************************************************************
051200 1200-VALIDATE-SPECIES.
051300     MOVE PMD-SPECIES-COUNT TO WS-CV-VAL-COUNT.
051400     MOVE 'Y'            TO WS-CV-VAL-REQUIRED-SW.
051500     MOVE 'SPECIES'      TO WS-CV-VAL-SOURCE.
051600     MOVE PXS-CV-NEWT    TO WS-CV-VAL-ALLOWED-1.
051700     MOVE SPACES         TO WS-CV-VAL-ALLOWED-2
051800                             WS-CV-VAL-ALLOWED-3.
051900     PERFORM 1201-COPY-SPECIES-LABELS THRU 1201-EXIT
052000         VARYING WS-CV-COPY-IX FROM 1 BY 1
052100         UNTIL WS-CV-COPY-IX > PMD-SPECIES-COUNT.
052200     PERFORM 1280-VALIDATE-CV-TABLE THRU 1280-EXIT.
052300
052400 1200-EXIT.
052500     EXIT.
052600
052700 1201-COPY-SPECIES-LABELS.
052800     MOVE PMD-SPECIES-LABEL(WS-CV-COPY-IX)
052900         TO WS-CV-VAL-LABEL(WS-CV-COPY-IX).
053000
053100 1201-EXIT.
053200     EXIT.
053300
053400 1210-VALIDATE-TISSUES.
053500     MOVE PMD-TISSUE-COUNT TO WS-CV-VAL-COUNT.
053600     MOVE 'Y'            TO WS-CV-VAL-REQUIRED-SW.
053700     MOVE 'TISSUE'       TO WS-CV-VAL-SOURCE.
053800     MOVE PXS-CV-BTO     TO WS-CV-VAL-ALLOWED-1.
053900     MOVE PXS-CV-PRIDE   TO WS-CV-VAL-ALLOWED-2.
054000     MOVE SPACES         TO WS-CV-VAL-ALLOWED-3.
054100     PERFORM 1211-COPY-TISSUE-LABELS THRU 1211-EXIT
054200         VARYING WS-CV-COPY-IX FROM 1 BY 1
054300         UNTIL WS-CV-COPY-IX > PMD-TISSUE-COUNT.
054400     PERFORM 1280-VALIDATE-CV-TABLE THRU 1280-EXIT.
054500
054600 1210-EXIT.
054700     EXIT.
054800
054900 1211-COPY-TISSUE-LABELS.
055000     MOVE PMD-TISSUE-LABEL(WS-CV-COPY-IX)
055100         TO WS-CV-VAL-LABEL(WS-CV-COPY-IX).
055200
055300 1211-EXIT.
055400     EXIT.
055500
055600 1220-VALIDATE-CELLTYPES.
055700     MOVE PMD-CELLTYPE-COUNT TO WS-CV-VAL-COUNT.
055800     MOVE 'N'             TO WS-CV-VAL-REQUIRED-SW.
055900     MOVE 'CELL-TYPE'     TO WS-CV-VAL-SOURCE.
056000     MOVE PXS-CV-CL       TO WS-CV-VAL-ALLOWED-1.
056100     MOVE SPACES          TO WS-CV-VAL-ALLOWED-2
056200                              WS-CV-VAL-ALLOWED-3.
056300     PERFORM 1221-COPY-CELLTYPE-LABELS THRU 1221-EXIT
056400         VARYING WS-CV-COPY-IX FROM 1 BY 1
056500         UNTIL WS-CV-COPY-IX > PMD-CELLTYPE-COUNT.
056600     PERFORM 1280-VALIDATE-CV-TABLE THRU 1280-EXIT.
056700
056800 1220-EXIT.
056900     EXIT.
057000
057100 1221-COPY-CELLTYPE-LABELS.
057200     MOVE PMD-CELLTYPE-LABEL(WS-CV-COPY-IX)
057300         TO WS-CV-VAL-LABEL(WS-CV-COPY-IX).
057400
057500 1221-EXIT.
057600     EXIT.
057700
057800 1230-VALIDATE-DISEASES.
057900     MOVE PMD-DISEASE-COUNT TO WS-CV-VAL-COUNT.
058000     MOVE 'N'             TO WS-CV-VAL-REQUIRED-SW.
058100     MOVE 'DISEASE'       TO WS-CV-VAL-SOURCE.
058200     MOVE PXS-CV-DOID     TO WS-CV-VAL-ALLOWED-1.
058300     MOVE SPACES          TO WS-CV-VAL-ALLOWED-2
058400                              WS-CV-VAL-ALLOWED-3.
058500     PERFORM 1231-COPY-DISEASE-LABELS THRU 1231-EXIT
058600         VARYING WS-CV-COPY-IX FROM 1 BY 1
058700         UNTIL WS-CV-COPY-IX > PMD-DISEASE-COUNT.
058800     PERFORM 1280-VALIDATE-CV-TABLE THRU 1280-EXIT.
058900
059000 1230-EXIT.
059100     EXIT.
059200
059300 1231-COPY-DISEASE-LABELS.
059400     MOVE PMD-DISEASE-LABEL(WS-CV-COPY-IX)
059500         TO WS-CV-VAL-LABEL(WS-CV-COPY-IX).
059600
059700 1231-EXIT.
059800     EXIT.
059900
060000*****************************************************************
060100* Instruments - flattened from the 2-dimensional table (one     *
060200* label per CV param actually present per instrument entry).    *
060300*****************************************************************
060400 1240-VALIDATE-INSTRUMENTS.
060500     MOVE ZERO            TO WS-CV-VAL-COUNT.
060600     MOVE 'Y'              TO WS-CV-VAL-REQUIRED-SW.
060700     MOVE 'INSTRUMENT'     TO WS-CV-VAL-SOURCE.
060800     MOVE PXS-CV-MS        TO WS-CV-VAL-ALLOWED-1.
060900     MOVE PXS-CV-PRIDE     TO WS-CV-VAL-ALLOWED-2.
061000     MOVE SPACES           TO WS-CV-VAL-ALLOWED-3.
061100     PERFORM 1241-FLATTEN-ONE-INSTRUMENT THRU 1241-EXIT
061200         VARYING PMD-INSTR-IX FROM 1 BY 1
061300         UNTIL PMD-INSTR-IX > PMD-INSTRUMENT-COUNT.
061400     PERFORM 1280-VALIDATE-CV-TABLE THRU 1280-EXIT.
061500
061600 1240-EXIT.
061700     EXIT.
061800
061900 1241-FLATTEN-ONE-INSTRUMENT.
062000     PERFORM 1242-FLATTEN-ONE-INSTR-PARM THRU 1242-EXIT
062100         VARYING PMD-INSTR-PARM-IX FROM 1 BY 1
062200         UNTIL PMD-INSTR-PARM-IX >
062300               PMD-INSTR-PARAM-COUNT(PMD-INSTR-IX).
062400
062500 1241-EXIT.
062600     EXIT.
062700
062800 1242-FLATTEN-ONE-INSTR-PARM.
062900     IF WS-CV-VAL-COUNT < 30
063000         ADD 1 TO WS-CV-VAL-COUNT
063100         MOVE PMD-INSTR-LABEL(PMD-INSTR-IX, PMD-INSTR-PARM-IX)
063200             TO WS-CV-VAL-LABEL(WS-CV-VAL-COUNT).
063300
063400 1242-EXIT.
063500     EXIT.
063600
063700 1250-VALIDATE-MODIFICATIONS.
063800     IF PMD-MODIFICATION-COUNT = 0
063900         IF PMD-TYPE-IS-PARTIAL
064000             MOVE 'MODIFICATION' TO MSG-SOURCE
064100             MOVE 'ERROR  '      TO MSG-TYPE
064200             MOVE 'N'            TO MSG-FILE-ID-PRESENT
064300             MOVE 'At least one modification is required'
064400                                 TO MSG-TEXT
064500             PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
064600         ELSE
064700             MOVE 'MODIFICATION' TO MSG-SOURCE
064800             MOVE 'WARNING'      TO MSG-TYPE
064900             MOVE 'N'            TO MSG-FILE-ID-PRESENT
065000             MOVE 'No modification entries provided' TO MSG-TEXT
065100             PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
065200         END-IF
065300     ELSE
065400         MOVE 'N' TO WS-PROBLEM-SW
065500         PERFORM 1251-CHECK-ONE-MOD THRU 1251-EXIT
065600             VARYING PMD-MOD-IX FROM 1 BY 1
065700             UNTIL PMD-MOD-IX > PMD-MODIFICATION-COUNT
065800         PERFORM 1253-CHECK-PRIDE-SENTINEL THRU 1253-EXIT
065900         IF NOT WS-HAD-PROBLEM
066000             MOVE 'MODIFICATION' TO MSG-SOURCE
066100             MOVE 'SUCCESS'      TO MSG-TYPE
066200             MOVE 'N'            TO MSG-FILE-ID-PRESENT
066300             MOVE 'Modification(s) are valid' TO MSG-TEXT
066400             PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
066500         END-IF
066600     END-IF.
066700
066800 1250-EXIT.
066900     EXIT.
067000
067100 1251-CHECK-ONE-MOD.
067200     IF PMD-MOD-LABEL(PMD-MOD-IX) = PXS-CV-MOD
067300        OR PMD-MOD-LABEL(PMD-MOD-IX) = PXS-CV-UNIMOD
067400        OR PMD-MOD-LABEL(PMD-MOD-IX) = PXS-CV-PRIDE
067500         CONTINUE
067600     ELSE
067700         IF PMD-MOD-LABEL(PMD-MOD-IX) = PXS-CV-MS
067800            AND PMD-MOD-ACCESSION(PMD-MOD-IX) =
067900                PXS-MOD-SENTINEL-MS
068000             CONTINUE
068100         ELSE
068200             MOVE 'MODIFICATION' TO MSG-SOURCE
068300             MOVE 'ERROR  '      TO MSG-TYPE
068400             MOVE 'N'            TO MSG-FILE-ID-PRESENT
068500             MOVE 'Modification CV label must be MOD, UNIMOD, '
068600                  TO MSG-TEXT
068700             PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
068800             SET WS-HAD-PROBLEM TO TRUE
068900         END-IF
069000     END-IF.
069100
069200 1251-EXIT.
069300     EXIT.
069400
069500*****************************************************************
069600* The PRIDE "no modification detected" sentinel must be the     *
069700* sole entry if present at all.                                 *
069800*****************************************************************
069900 1253-CHECK-PRIDE-SENTINEL.
070000     MOVE 'N' TO WS-DOT-AFTER-AT-SW.
070100     PERFORM 1254-SCAN-FOR-SENTINEL THRU 1254-EXIT
070200         VARYING PMD-MOD-IX FROM 1 BY 1
070300         UNTIL PMD-MOD-IX > PMD-MODIFICATION-COUNT.
070400     IF WS-DOT-AFTER-AT-SW = 'Y' AND PMD-MODIFICATION-COUNT > 1
070500         MOVE 'MODIFICATION' TO MSG-SOURCE
070600         MOVE 'ERROR  '      TO MSG-TYPE
070700         MOVE 'N'            TO MSG-FILE-ID-PRESENT
070800         MOVE 'PRIDE no-modification sentinel must be the sole '
070900              TO MSG-TEXT
071000         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
071100         SET WS-HAD-PROBLEM TO TRUE.
071200
071300 1253-EXIT.
071400     EXIT.
071500
071600 1254-SCAN-FOR-SENTINEL.
071700     IF PMD-MOD-LABEL(PMD-MOD-IX) = PXS-CV-PRIDE
071800        AND PMD-MOD-ACCESSION(PMD-MOD-IX) =
071900            PXS-MOD-SENTINEL-PRIDE
072000         MOVE 'Y' TO WS-DOT-AFTER-AT-SW.
072100
072200 1254-EXIT.
072300     EXIT.
072400
072500 1260-VALIDATE-QUANTIFICATIONS.
072600     MOVE PMD-QUANTIFICATION-COUNT TO WS-CV-VAL-COUNT.
072700     MOVE 'N'              TO WS-CV-VAL-REQUIRED-SW.
072800     MOVE 'QUANTIFICATION' TO WS-CV-VAL-SOURCE.
072900     MOVE PXS-CV-PRIDE     TO WS-CV-VAL-ALLOWED-1.
073000     MOVE PXS-CV-MS        TO WS-CV-VAL-ALLOWED-2.
073100     MOVE SPACES           TO WS-CV-VAL-ALLOWED-3.
073200     PERFORM 1261-COPY-QUANT-LABELS THRU 1261-EXIT
073300         VARYING WS-CV-COPY-IX FROM 1 BY 1
073400         UNTIL WS-CV-COPY-IX > PMD-QUANTIFICATION-COUNT.
073500     PERFORM 1280-VALIDATE-CV-TABLE THRU 1280-EXIT.
073600
073700 1260-EXIT.
073800     EXIT.
073900
074000 1261-COPY-QUANT-LABELS.
074100     MOVE PMD-QUANT-LABEL(WS-CV-COPY-IX)
074200         TO WS-CV-VAL-LABEL(WS-CV-COPY-IX).
074300
074400 1261-EXIT.
074500     EXIT.
074600
074700*****************************************************************
074800* Additional - empty/null is a WARNING only; any non-empty set  *
074900* is unconditionally SUCCESS (no per-entry content check).      *
075000*****************************************************************
075100 1270-VALIDATE-ADDITIONAL.
075200     IF PMD-ADDITIONAL-COUNT = 0
075300         MOVE 'ADDITIONAL' TO MSG-SOURCE
075400         MOVE 'WARNING'    TO MSG-TYPE
075500         MOVE 'N'          TO MSG-FILE-ID-PRESENT
075600         MOVE 'No additional annotations provided' TO MSG-TEXT
075700         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
075800     ELSE
075900         MOVE 'ADDITIONAL' TO MSG-SOURCE
076000         MOVE 'SUCCESS'    TO MSG-TYPE
076100         MOVE 'N'          TO MSG-FILE-ID-PRESENT
076200         MOVE 'Additional annotation(s) are valid' TO MSG-TEXT
076300         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT.
076400
076500 1270-EXIT.
076600     EXIT.
076700
076800*****************************************************************
076900* Generic CV-label-table validator - shared shape for species/  *
077000* tissue/cell-type/disease/instrument/quantification.            *
077100*****************************************************************
077200 1280-VALIDATE-CV-TABLE.
077300     IF WS-CV-VAL-COUNT = 0
077400         IF WS-CV-VAL-IS-REQUIRED
077500             MOVE WS-CV-VAL-SOURCE    TO MSG-SOURCE
077600             MOVE 'ERROR  '           TO MSG-TYPE
077700             MOVE 'N'                 TO MSG-FILE-ID-PRESENT
077800             MOVE 'At least one entry is required' TO MSG-TEXT
077900             PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
078000         ELSE
078100             MOVE WS-CV-VAL-SOURCE    TO MSG-SOURCE
078200             MOVE 'WARNING'           TO MSG-TYPE
078300             MOVE 'N'                 TO MSG-FILE-ID-PRESENT
078400             MOVE 'No entries provided' TO MSG-TEXT
078500             PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
078600         END-IF
078700     ELSE
078800         MOVE 'N' TO WS-PROBLEM-SW
078900         PERFORM 1281-CHECK-ONE-CV-LABEL THRU 1281-EXIT
079000             VARYING WS-CV-VAL-IX FROM 1 BY 1
079100             UNTIL WS-CV-VAL-IX > WS-CV-VAL-COUNT
079200         IF NOT WS-HAD-PROBLEM
079300             MOVE WS-CV-VAL-SOURCE TO MSG-SOURCE
079400             MOVE 'SUCCESS'        TO MSG-TYPE
079500             MOVE 'N'              TO MSG-FILE-ID-PRESENT
079600             MOVE 'Entries are valid' TO MSG-TEXT
079700             PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
079800         END-IF
079900     END-IF.
080000
080100 1280-EXIT.
080200     EXIT.
080300
080400 1281-CHECK-ONE-CV-LABEL.
080500     IF WS-CV-VAL-LABEL(WS-CV-VAL-IX) = WS-CV-VAL-ALLOWED-1
080600        OR WS-CV-VAL-LABEL(WS-CV-VAL-IX) = WS-CV-VAL-ALLOWED-2
080700        OR WS-CV-VAL-LABEL(WS-CV-VAL-IX) = WS-CV-VAL-ALLOWED-3
080800         CONTINUE
080900     ELSE
081000         MOVE WS-CV-VAL-SOURCE  TO MSG-SOURCE
081100         MOVE 'ERROR  '         TO MSG-TYPE
081200         MOVE 'N'               TO MSG-FILE-ID-PRESENT
081300         MOVE 'Entry CV label is not in the allowed set'
081400                                TO MSG-TEXT
081500         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
081600         SET WS-HAD-PROBLEM TO TRUE.
081700
081800 1281-EXIT.
081900     EXIT.
082000
082100*****************************************************************
082200* Sample metadata - one sub-pass per RESULT-type data file,      *
082300* reusing the project-level CV-table validator; a non-RESULT     *
082400* file must carry no sample metadata at all.                    *
082500*****************************************************************
082600 2000-VALIDATE-SAMPLE-METADATA.
082700     MOVE RPT-ERROR-COUNT   TO WS-SUB-PASS-START-ERR.
082800     MOVE RPT-WARNING-COUNT TO WS-SUB-PASS-START-WARN.
082900
083000     PERFORM 2010-VALIDATE-ONE-DATA-FILE THRU 2010-EXIT
083100         VARYING DF-IX FROM 1 BY 1
083200         UNTIL DF-IX > DF-ENTRY-COUNT.
083300
083400 2000-EXIT.
083500     EXIT.
083600
083700 2010-VALIDATE-ONE-DATA-FILE.
083800     MOVE DF-FILE-ID(DF-IX) TO WS-RESULT-FILE-ID.
083900     IF DF-COARSE-TYPE(DF-IX) = PXS-CT-RESULT
084000         PERFORM 2020-VALIDATE-RESULT-SAMPLE THRU 2020-EXIT
084100     ELSE
084200         IF DF-SMD-IS-PRESENT(DF-IX)
084300             MOVE 'SAMPLE-METADATA' TO MSG-SOURCE
084400             MOVE 'ERROR  '         TO MSG-TYPE
084500             MOVE WS-RESULT-FILE-ID TO MSG-FILE-ID
084600             MOVE 'Y'                TO MSG-FILE-ID-PRESENT
084700             MOVE 'Non-result file should not contain sample '
084800                  TO MSG-TEXT
084900             PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
085000         END-IF
085100     END-IF.
085200
085300 2010-EXIT.
085400     EXIT.
085500
085600*****************************************************************
085700* Full per-RESULT-file CV-table passes (species/tissue/cell-    *
085800* type/disease/instrument/quantification) plus the single-value *
085900* experimental-factor short-string check.  Same 1280 generic    *
086000* validator the project-level CV tables use (1200-1260) - only  *
086100* the source table and the allowed-label set change.            *
086200*****************************************************************
086300 2020-VALIDATE-RESULT-SAMPLE.
086400     PERFORM 2022-VALIDATE-SMD-SPECIES  THRU 2022-EXIT.
086500     PERFORM 2030-VALIDATE-SMD-TISSUE   THRU 2030-EXIT.
086600     PERFORM 2040-VALIDATE-SMD-CELLTYPE THRU 2040-EXIT.
086700     PERFORM 2050-VALIDATE-SMD-DISEASE  THRU 2050-EXIT.
086800     PERFORM 2060-VALIDATE-SMD-INSTR    THRU 2060-EXIT.
086900     PERFORM 2070-VALIDATE-SMD-QUANT    THRU 2070-EXIT.
087000
087100     IF DF-SMD-EXPF-COUNT(DF-IX) = 0
087200         MOVE 'SMD-EXP-FACTOR'  TO MSG-SOURCE
087300         MOVE 'ERROR  '         TO MSG-TYPE
087400         MOVE WS-RESULT-FILE-ID TO MSG-FILE-ID
087500         MOVE 'Y'                TO MSG-FILE-ID-PRESENT
087600         MOVE 'Experimental factor is required per result file'
087700                                 TO MSG-TEXT
087800         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
087900     ELSE
088000         MOVE DF-SMD-EXPFACTOR(DF-IX, 1) TO WS-STR-SCRATCH
088100         MOVE 'SMD-EXP-FACTOR' TO WS-STR-FIELD-NAME
088200         PERFORM 8010-CHECK-SHORT-STRING THRU 8010-EXIT
088300     END-IF.
088400
088500 2020-EXIT.
088600     EXIT.
088700
088800 2022-VALIDATE-SMD-SPECIES.
088900     MOVE DF-SMD-SPECIES-COUNT(DF-IX) TO WS-CV-VAL-COUNT.
089000     MOVE 'Y'         TO WS-CV-VAL-REQUIRED-SW.
089100     MOVE 'SMD-SPECIES' TO WS-CV-VAL-SOURCE.
089200     MOVE PXS-CV-NEWT TO WS-CV-VAL-ALLOWED-1.
089300     MOVE SPACES      TO WS-CV-VAL-ALLOWED-2 WS-CV-VAL-ALLOWED-3.
089400     PERFORM 2021-COPY-SMD-SPECIES THRU 2021-EXIT
089500         VARYING WS-CV-COPY-IX FROM 1 BY 1
089600         UNTIL WS-CV-COPY-IX > DF-SMD-SPECIES-COUNT(DF-IX).
089700     PERFORM 1280-VALIDATE-CV-TABLE THRU 1280-EXIT.
089800
089900 2022-EXIT.
090000     EXIT.
090100
090200 2021-COPY-SMD-SPECIES.
090300     MOVE DF-SMD-SPEC-LABEL(DF-IX, WS-CV-COPY-IX)
090400         TO WS-CV-VAL-LABEL(WS-CV-COPY-IX).
090500
090600 2021-EXIT.
090700     EXIT.
090800
090900*****************************************************************
091000* Tissues - at least one entry required; BTO or PRIDE.          *
091100*****************************************************************
091200 2030-VALIDATE-SMD-TISSUE.
091300     MOVE DF-SMD-TISSUE-COUNT(DF-IX) TO WS-CV-VAL-COUNT.
091400     MOVE 'Y'           TO WS-CV-VAL-REQUIRED-SW.
091500     MOVE 'SMD-TISSUE'  TO WS-CV-VAL-SOURCE.
091600     MOVE PXS-CV-BTO    TO WS-CV-VAL-ALLOWED-1.
091700     MOVE PXS-CV-PRIDE  TO WS-CV-VAL-ALLOWED-2.
091800     MOVE SPACES        TO WS-CV-VAL-ALLOWED-3.
091900     PERFORM 2031-COPY-SMD-TISSUE THRU 2031-EXIT
092000         VARYING WS-CV-COPY-IX FROM 1 BY 1
092100         UNTIL WS-CV-COPY-IX > DF-SMD-TISSUE-COUNT(DF-IX).
092200     PERFORM 1280-VALIDATE-CV-TABLE THRU 1280-EXIT.
092300
092400 2030-EXIT.
092500     EXIT.
092600
092700 2031-COPY-SMD-TISSUE.
092800     MOVE DF-SMD-TISS-LABEL(DF-IX, WS-CV-COPY-IX)
092900         TO WS-CV-VAL-LABEL(WS-CV-COPY-IX).
093000
093100 2031-EXIT.
093200     EXIT.
093300
093400*****************************************************************
093500* Cell types - optional (empty/null is only a WARNING); CL.     *
093600*****************************************************************
093700 2040-VALIDATE-SMD-CELLTYPE.
093800     MOVE DF-SMD-CELLTYPE-COUNT(DF-IX) TO WS-CV-VAL-COUNT.
093900     MOVE 'N'            TO WS-CV-VAL-REQUIRED-SW.
094000     MOVE 'SMD-CELL-TYPE' TO WS-CV-VAL-SOURCE.
094100     MOVE PXS-CV-CL       TO WS-CV-VAL-ALLOWED-1.
094200     MOVE SPACES          TO WS-CV-VAL-ALLOWED-2
094300                              WS-CV-VAL-ALLOWED-3.
094400     PERFORM 2041-COPY-SMD-CELLTYPE THRU 2041-EXIT
094500         VARYING WS-CV-COPY-IX FROM 1 BY 1
094600         UNTIL WS-CV-COPY-IX > DF-SMD-CELLTYPE-COUNT(DF-IX).
094700     PERFORM 1280-VALIDATE-CV-TABLE THRU 1280-EXIT.
094800
094900 2040-EXIT.
095000     EXIT.
095100
095200 2041-COPY-SMD-CELLTYPE.
095300     MOVE DF-SMD-CELL-LABEL(DF-IX, WS-CV-COPY-IX)
095400         TO WS-CV-VAL-LABEL(WS-CV-COPY-IX).
095500
095600 2041-EXIT.
095700     EXIT.
095800
095900*****************************************************************
096000* Diseases - optional (empty/null is only a WARNING); DOID.     *
096100*****************************************************************
096200 2050-VALIDATE-SMD-DISEASE.
096300     MOVE DF-SMD-DISEASE-COUNT(DF-IX) TO WS-CV-VAL-COUNT.
096400     MOVE 'N'           TO WS-CV-VAL-REQUIRED-SW.
096500     MOVE 'SMD-DISEASE' TO WS-CV-VAL-SOURCE.
096600     MOVE PXS-CV-DOID   TO WS-CV-VAL-ALLOWED-1.
096700     MOVE SPACES        TO WS-CV-VAL-ALLOWED-2
096800                            WS-CV-VAL-ALLOWED-3.
096900     PERFORM 2051-COPY-SMD-DISEASE THRU 2051-EXIT
097000         VARYING WS-CV-COPY-IX FROM 1 BY 1
097100         UNTIL WS-CV-COPY-IX > DF-SMD-DISEASE-COUNT(DF-IX).
097200     PERFORM 1280-VALIDATE-CV-TABLE THRU 1280-EXIT.
097300
097400 2050-EXIT.
097500     EXIT.
097600
097700 2051-COPY-SMD-DISEASE.
097800     MOVE DF-SMD-DISE-LABEL(DF-IX, WS-CV-COPY-IX)
097900         TO WS-CV-VAL-LABEL(WS-CV-COPY-IX).
098000
098100 2051-EXIT.
098200     EXIT.
098300
098400*****************************************************************
098500* Instruments - at least one entry required; MS or PRIDE.       *
098600*****************************************************************
098700 2060-VALIDATE-SMD-INSTR.
098800     MOVE DF-SMD-INSTR-COUNT(DF-IX) TO WS-CV-VAL-COUNT.
098900     MOVE 'Y'             TO WS-CV-VAL-REQUIRED-SW.
099000     MOVE 'SMD-INSTRUMENT' TO WS-CV-VAL-SOURCE.
099100     MOVE PXS-CV-MS        TO WS-CV-VAL-ALLOWED-1.
099200     MOVE PXS-CV-PRIDE     TO WS-CV-VAL-ALLOWED-2.
099300     MOVE SPACES           TO WS-CV-VAL-ALLOWED-3.
099400     PERFORM 2061-COPY-SMD-INSTR THRU 2061-EXIT
099500         VARYING WS-CV-COPY-IX FROM 1 BY 1
099600         UNTIL WS-CV-COPY-IX > DF-SMD-INSTR-COUNT(DF-IX).
099700     PERFORM 1280-VALIDATE-CV-TABLE THRU 1280-EXIT.
099800
099900 2060-EXIT.
100000     EXIT.
100100
100200 2061-COPY-SMD-INSTR.
100300     MOVE DF-SMD-INST-LABEL(DF-IX, WS-CV-COPY-IX)
100400         TO WS-CV-VAL-LABEL(WS-CV-COPY-IX).
100500
100600 2061-EXIT.
100700     EXIT.
100800
100900*****************************************************************
101000* Quantifications - optional (empty/null is only a WARNING);    *
101100* PRIDE or MS.                                                   *
101200*****************************************************************
101300 2070-VALIDATE-SMD-QUANT.
101400     MOVE DF-SMD-QUANT-COUNT(DF-IX) TO WS-CV-VAL-COUNT.
101500     MOVE 'N'                 TO WS-CV-VAL-REQUIRED-SW.
101600     MOVE 'SMD-QUANTIFICATION' TO WS-CV-VAL-SOURCE.
101700     MOVE PXS-CV-PRIDE         TO WS-CV-VAL-ALLOWED-1.
101800     MOVE PXS-CV-MS            TO WS-CV-VAL-ALLOWED-2.
101900     MOVE SPACES               TO WS-CV-VAL-ALLOWED-3.
102000     PERFORM 2071-COPY-SMD-QUANT THRU 2071-EXIT
102100         VARYING WS-CV-COPY-IX FROM 1 BY 1
102200         UNTIL WS-CV-COPY-IX > DF-SMD-QUANT-COUNT(DF-IX).
102300     PERFORM 1280-VALIDATE-CV-TABLE THRU 1280-EXIT.
102400
102500 2070-EXIT.
102600     EXIT.
102700
102800 2071-COPY-SMD-QUANT.
102900     MOVE DF-SMD-QNT-LABEL(DF-IX, WS-CV-COPY-IX)
103000         TO WS-CV-VAL-LABEL(WS-CV-COPY-IX).
103100
103200 2071-EXIT.
103300     EXIT.
103400
103500*****************************************************************
103600* Generic string helpers - shared by every free-text validator. *
103700*****************************************************************
103800 8000-CHECK-NON-EMPTY.
103900     IF WS-STR-SCRATCH = SPACES
104000         MOVE WS-STR-FIELD-NAME TO MSG-SOURCE
104100         MOVE 'ERROR  '         TO MSG-TYPE
104200         MOVE 'N'               TO MSG-FILE-ID-PRESENT
104300         MOVE 'Value must not be empty' TO MSG-TEXT
104400         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
104500     ELSE
104600         MOVE WS-STR-FIELD-NAME TO MSG-SOURCE
104700         MOVE 'SUCCESS'         TO MSG-TYPE
104800         MOVE 'N'               TO MSG-FILE-ID-PRESENT
104900         MOVE 'Value is valid'  TO MSG-TEXT
105000         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT.
105100
105200 8000-EXIT.
105300     EXIT.
105400
105500 8010-CHECK-SHORT-STRING.
105600     PERFORM 8500-COMPUTE-TRIM-LENGTH THRU 8500-EXIT.
105700     IF WS-STR-LEN > 0 AND WS-STR-LEN < PXS-MAX-SHORT-LENGTH
105800         MOVE WS-STR-FIELD-NAME TO MSG-SOURCE
105900         MOVE 'SUCCESS'         TO MSG-TYPE
106000         MOVE 'N'               TO MSG-FILE-ID-PRESENT
106100         MOVE 'Value is valid'  TO MSG-TEXT
106200         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
106300     ELSE
106400         MOVE WS-STR-FIELD-NAME TO MSG-SOURCE
106500         MOVE 'ERROR  '         TO MSG-TYPE
106600         MOVE 'N'               TO MSG-FILE-ID-PRESENT
106700         MOVE 'Value fails short-string length rule' TO MSG-TEXT
106800         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT.
106900
107000 8010-EXIT.
107100     EXIT.
107200
107300 8020-CHECK-MEDIUM-STRING.
107400     PERFORM 8500-COMPUTE-TRIM-LENGTH THRU 8500-EXIT.
107500     IF WS-STR-LEN > 0 AND WS-STR-LEN < PXS-MAX-MEDIUM-LENGTH
107600         MOVE WS-STR-FIELD-NAME TO MSG-SOURCE
107700         MOVE 'SUCCESS'         TO MSG-TYPE
107800         MOVE 'N'               TO MSG-FILE-ID-PRESENT
107900         MOVE 'Value is valid'  TO MSG-TEXT
108000         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
108100     ELSE
108200         MOVE WS-STR-FIELD-NAME TO MSG-SOURCE
108300         MOVE 'ERROR  '         TO MSG-TYPE
108400         MOVE 'N'               TO MSG-FILE-ID-PRESENT
108500         MOVE 'Value fails medium-string length rule' TO MSG-TEXT
108600         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT.
108700
108800 8020-EXIT.
108900     EXIT.
109000
109100 8030-CHECK-LONG-STRING.
109200     PERFORM 8500-COMPUTE-TRIM-LENGTH THRU 8500-EXIT.
109300     IF WS-STR-LEN > PXS-MINIMUM-LENGTH
109400        AND WS-STR-LEN < PXS-MAX-LONG-LENGTH
109500         MOVE WS-STR-FIELD-NAME TO MSG-SOURCE
109600         MOVE 'SUCCESS'         TO MSG-TYPE
109700         MOVE 'N'               TO MSG-FILE-ID-PRESENT
109800         MOVE 'Value is valid'  TO MSG-TEXT
109900         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
110000     ELSE
110100         MOVE WS-STR-FIELD-NAME TO MSG-SOURCE
110200         MOVE 'ERROR  '         TO MSG-TYPE
110300         MOVE 'N'               TO MSG-FILE-ID-PRESENT
110400         MOVE 'Value fails long-string length rule' TO MSG-TEXT
110500         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT.
110600
110700 8030-EXIT.
110800     EXIT.
110900
111000*****************************************************************
111100* Poor-man's e-mail sanity check - no intrinsic FUNCTIONs, so we*
111200* simply require exactly one '@', not first/last character, and *
111300* a '.' somewhere after it.  Not a full RFC match, but the same *
111400* sanity bar a 1990s shop's validators held free-text email to. *
111500*****************************************************************
111600 8100-CHECK-EMAIL-FORMAT.
111700     IF WS-EMAIL-VALUE = SPACES
111800         MOVE WS-STR-FIELD-NAME TO MSG-SOURCE
111900         MOVE 'ERROR  '         TO MSG-TYPE
112000         MOVE 'N'               TO MSG-FILE-ID-PRESENT
112100         MOVE 'Email must not be null' TO MSG-TEXT
112200         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
112300         GO TO 8100-EXIT.
112400
112500     MOVE ZERO TO WS-AT-POS.
112600     MOVE 'N' TO WS-DOT-AFTER-AT-SW.
112700     PERFORM 8110-SCAN-FOR-AT THRU 8110-EXIT
112800         VARYING WS-SCAN-IX FROM 2 BY 1
112900         UNTIL WS-SCAN-IX > 79 OR WS-AT-POS NOT = ZERO.
113000
113100     IF WS-AT-POS = ZERO
113200         MOVE WS-STR-FIELD-NAME TO MSG-SOURCE
113300         MOVE 'ERROR  '         TO MSG-TYPE
113400         MOVE 'N'               TO MSG-FILE-ID-PRESENT
113500         MOVE 'Email does not match the required format'
113600                                TO MSG-TEXT
113700         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
113800         GO TO 8100-EXIT.
113900
114000     PERFORM 8120-SCAN-FOR-DOT THRU 8120-EXIT
114100         VARYING WS-SCAN-IX FROM WS-AT-POS BY 1
114200         UNTIL WS-SCAN-IX > 80.
114300
114400     IF WS-DOT-AFTER-AT-SW = 'Y'
114500         MOVE WS-STR-FIELD-NAME TO MSG-SOURCE
114600         MOVE 'SUCCESS'         TO MSG-TYPE
114700         MOVE 'N'               TO MSG-FILE-ID-PRESENT
114800         MOVE 'Email is valid'  TO MSG-TEXT
114900         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
115000     ELSE
115100         MOVE WS-STR-FIELD-NAME TO MSG-SOURCE
115200         MOVE 'ERROR  '         TO MSG-TYPE
115300         MOVE 'N'               TO MSG-FILE-ID-PRESENT
115400         MOVE 'Email does not match the required format'
115500                                TO MSG-TEXT
115600         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT.
115700
115800 8100-EXIT.
115900     EXIT.
116000
116100 8110-SCAN-FOR-AT.
116200     IF WS-EMAIL-VALUE(WS-SCAN-IX:1) = '@'
116300         MOVE WS-SCAN-IX TO WS-AT-POS.
116400
116500 8110-EXIT.
116600     EXIT.
116700
116800 8120-SCAN-FOR-DOT.
116900     IF WS-EMAIL-VALUE(WS-SCAN-IX:1) = '.'
117000         MOVE 'Y' TO WS-DOT-AFTER-AT-SW.
117100
117200 8120-EXIT.
117300     EXIT.
117400
117500*****************************************************************
117600* DOI format - '10.' + digits + '/' + digits (prefix match).    *
117700*****************************************************************
117800 8300-CHECK-DOI-FORMAT.
117900     MOVE ZERO TO WS-SLASH-POS.
118000     IF WS-DOI-VALUE(1:3) NOT = '10.'
118100         MOVE 'DOI'     TO MSG-SOURCE
118200         MOVE 'ERROR  ' TO MSG-TYPE
118300         MOVE 'N'       TO MSG-FILE-ID-PRESENT
118400         MOVE 'DOI must start with 10.' TO MSG-TEXT
118500         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
118600         GO TO 8300-EXIT.
118700
118800     PERFORM 8310-SCAN-FOR-SLASH THRU 8310-EXIT
118900         VARYING WS-SCAN-IX FROM 4 BY 1
119000         UNTIL WS-SCAN-IX > 79 OR WS-SLASH-POS NOT = ZERO.
119100
119200     IF WS-SLASH-POS = ZERO
119300        OR WS-DOI-VALUE(WS-SLASH-POS + 1:1) NOT NUMERIC
119400         MOVE 'DOI'     TO MSG-SOURCE
119500         MOVE 'ERROR  ' TO MSG-TYPE
119600         MOVE 'N'       TO MSG-FILE-ID-PRESENT
119700         MOVE 'DOI does not match 10.digits/digits' TO MSG-TEXT
119800         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
119900     ELSE
120000         MOVE 'DOI'     TO MSG-SOURCE
120100         MOVE 'SUCCESS' TO MSG-TYPE
120200         MOVE 'N'       TO MSG-FILE-ID-PRESENT
120300         MOVE 'DOI is valid' TO MSG-TEXT
120400         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT.
120500
120600 8300-EXIT.
120700     EXIT.
120800
120900 8310-SCAN-FOR-SLASH.
121000     IF WS-DOI-VALUE(WS-SCAN-IX:1) = '/'
121100         MOVE WS-SCAN-IX TO WS-SLASH-POS.
121200
121300 8310-EXIT.
121400     EXIT.
121500
121600*****************************************************************
121700* Accession-pattern check - PXD/PXTEST/PRD_/PRIDE_TST/RPX.      *
121800*****************************************************************
121900 8400-CHECK-ACCESSION-FORMAT.
122000     IF WS-ACCN-VALUE(1:3) = 'PXD'
122100        AND WS-ACCN-VALUE(4:1) NOT = SPACE
122200         MOVE WS-STR-FIELD-NAME TO MSG-SOURCE
122300         MOVE 'SUCCESS'         TO MSG-TYPE
122400         MOVE 'N'               TO MSG-FILE-ID-PRESENT
122500         MOVE 'Accession is valid' TO MSG-TEXT
122600         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
122700     ELSE
122800     IF WS-ACCN-VALUE(1:6) = 'PXTEST'
122900        AND WS-ACCN-VALUE(7:1) NOT = SPACE
123000         MOVE WS-STR-FIELD-NAME TO MSG-SOURCE
123100         MOVE 'SUCCESS'         TO MSG-TYPE
123200         MOVE 'N'               TO MSG-FILE-ID-PRESENT
123300         MOVE 'Accession is valid' TO MSG-TEXT
123400         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
123500     ELSE
123600     IF WS-ACCN-VALUE(1:4) = 'PRD_'
123700        AND WS-ACCN-VALUE(5:1) NOT = SPACE
123800         MOVE WS-STR-FIELD-NAME TO MSG-SOURCE
123900         MOVE 'SUCCESS'         TO MSG-TYPE
124000         MOVE 'N'               TO MSG-FILE-ID-PRESENT
124100         MOVE 'Accession is valid' TO MSG-TEXT
124200         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
124300     ELSE
124400     IF WS-ACCN-VALUE(1:9) = 'PRIDE_TST'
124500         MOVE WS-STR-FIELD-NAME TO MSG-SOURCE
124600         MOVE 'SUCCESS'         TO MSG-TYPE
124700         MOVE 'N'               TO MSG-FILE-ID-PRESENT
124800         MOVE 'Accession is valid' TO MSG-TEXT
124900         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
125000     ELSE
125100     IF WS-ACCN-VALUE(1:3) = 'RPX'
125200        AND WS-ACCN-VALUE(4:1) NOT = SPACE
125300         MOVE WS-STR-FIELD-NAME TO MSG-SOURCE
125400         MOVE 'SUCCESS'         TO MSG-TYPE
125500         MOVE 'N'               TO MSG-FILE-ID-PRESENT
125600         MOVE 'Accession is valid' TO MSG-TEXT
125700         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
125800     ELSE
125900         MOVE WS-STR-FIELD-NAME TO MSG-SOURCE
126000         MOVE 'ERROR  '         TO MSG-TYPE
126100         MOVE 'N'               TO MSG-FILE-ID-PRESENT
126200         MOVE 'Accession does not match a known PX pattern'
126300                                TO MSG-TEXT
126400         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
126500     END-IF END-IF END-IF END-IF END-IF.
126600
126700 8400-EXIT.
126800     EXIT.
126900
127000*****************************************************************
127100* Find the length of WS-STR-SCRATCH (trailing-blank trim) with   *
127200* a manual backward scan - no intrinsic FUNCTION permitted.     *
127300*****************************************************************
127400 8500-COMPUTE-TRIM-LENGTH.
127500     MOVE 5000 TO WS-SCAN-IX.
127600     PERFORM 8510-SCAN-BACK THRU 8510-EXIT
127700         VARYING WS-SCAN-IX FROM 5000 BY -1
127800         UNTIL WS-STR-SCRATCH(WS-SCAN-IX:1) NOT = SPACE
127900            OR WS-SCAN-IX = 1.
128000     IF WS-STR-SCRATCH(WS-SCAN-IX:1) = SPACE
128100         MOVE ZERO TO WS-STR-LEN
128200     ELSE
128300         MOVE WS-SCAN-IX TO WS-STR-LEN.
128400
128500 8500-EXIT.
128600     EXIT.
128700
128800 8510-SCAN-BACK.
128900     CONTINUE.
129000
129100 8510-EXIT.
129200     EXIT.
129300
129400*****************************************************************
129500* Append one entry to the shared ValidationReport.              *
129600*****************************************************************
129700 9850-ADD-MESSAGE.
129800     IF RPT-MESSAGE-COUNT < PXS-MAX-MESSAGES
129900         ADD 1 TO RPT-MESSAGE-COUNT
130000         SET RPT-IX TO RPT-MESSAGE-COUNT
130100         MOVE MSG-TYPE            TO RPT-MSG-TYPE(RPT-IX)
130200         MOVE MSG-SOURCE          TO RPT-MSG-SOURCE(RPT-IX)
130300         MOVE MSG-FILE-ID         TO RPT-MSG-FILE-ID(RPT-IX)
130400         MOVE MSG-FILE-ID-PRESENT TO RPT-MSG-FID-PRESENT(RPT-IX)
130500         MOVE MSG-TEXT            TO RPT-MSG-TEXT(RPT-IX)
130600         IF MSG-IS-ERROR
130700             ADD 1    TO RPT-ERROR-COUNT
130800             MOVE 'Y' TO RPT-HAS-ERROR
130900         END-IF
131000         IF MSG-IS-WARNING
131100             ADD 1    TO RPT-WARNING-COUNT
131200             MOVE 'Y' TO RPT-HAS-WARNING
131300         END-IF
131400     END-IF.
131500
131600 9850-EXIT.
131700     EXIT.
131800
131900 9000-RETURN.
132000     GOBACK.
132100
132200 9000-EXIT.
132300     EXIT.
