000100*****************************************************************
000200* PXS PROJECT METADATA record definition.                      *
000300*                                                               *
000400* In-memory shape of everything an MTD tag/value line can      *
000500* populate - the submitter and lab-head Contact blocks, the    *
000600* project-level narrative fields, and every project-level CV    *
000700* PARAM table (species/tissue/cell-type/disease/instrument/     *
000800* modification/quantification/additional).  PXS004 populates   *
000900* this record one KEY at a time; PXS003 validates it field by   *
001000* field; PXS005 walks it back out to MTD lines in the same      *
001100* fixed order PXS004 expects them back in on a re-read.          *
001200*                                                               *
001300* Date       UserID    Description                              *
001400* ---------- --------  ---------------------------------------- *
001500* 2001-04-02 RFRERKNG  Original ProjectMetaData record.          *
001600* 2001-11-19 RFRERKNG  Added lab-head Contact block.             *
001700* 2002-05-30 RJACKSON  Added project_tag OCCURS table.           *
001800* 2005-02-14 RFRERKNG  Added resubmission/reanalysis/rpxd        *
001900*                      accession tables for RPXD cross-refs.     *
002000* 2008-09-08 RJACKSON  Widened DESCRIPTION to 5000 for long-     *
002100*                      form protocol narratives.                *
002200* 2012-01-26 RFRERKNG  Added PARTIAL-submission CV tables        *
002300*                      (species/tissue/cell-type/disease/        *
002400*                      instrument/modification/quantification). *
002420* 2016-04-11 RJACKSON  Added PMD-SUB-PASSWORD - the submitter-   *
002440*                      login flow needed a presence-checked      *
002460*                      password field alongside the username     *
002480*                      (ticket PX-4529).                         *
002500*****************************************************************
002600
002700 01  PXS-MAX-TAGS                PIC 9(03) COMP VALUE 020.
002800 01  PXS-MAX-CV-ENTRIES          PIC 9(03) COMP VALUE 030.
002900 01  PXS-MAX-IDS                 PIC 9(03) COMP VALUE 020.
003000
003100 01  PXS-PROJECT-METADATA.
003200
003300*****************************************************************
003400* Submitter Contact block - cardinality 1 (name/email/          *
003500* affiliation) plus the optional PRIDE login user name.         *
003600*****************************************************************
003700     02  PMD-SUBMITTER-CONTACT.
003800         03  PMD-SUB-NAME         PIC X(060) VALUE SPACES.
003900         03  PMD-SUB-EMAIL        PIC X(080) VALUE SPACES.
004000         03  PMD-SUB-AFFILIATION  PIC X(200) VALUE SPACES.
004100         03  PMD-SUB-USERNAME     PIC X(060) VALUE SPACES.
004200         03  PMD-SUB-USERNAME-SW  PIC X(001) VALUE 'N'.
004300             88  PMD-SUB-HAS-USERNAME        VALUE 'Y'.
004350         03  PMD-SUB-PASSWORD     PIC X(060) VALUE SPACES.
004400
004500*****************************************************************
004600* Lab-Head Contact block - cardinality 0..1, governed by one    *
004700* presence switch (all three sub-fields arrive together).       *
004800*****************************************************************
004900     02  PMD-LABHEAD-CONTACT.
005000         03  PMD-LAB-PRESENT-SW   PIC X(001) VALUE 'N'.
005100             88  PMD-LAB-HEAD-PRESENT        VALUE 'Y'.
005200         03  PMD-LAB-NAME         PIC X(060) VALUE SPACES.
005300         03  PMD-LAB-EMAIL        PIC X(080) VALUE SPACES.
005400         03  PMD-LAB-AFFILIATION  PIC X(200) VALUE SPACES.
005500
005600*****************************************************************
005700* Project narrative fields.                                    *
005800*****************************************************************
005900     02  PMD-TITLE                PIC X(100) VALUE SPACES.
006000     02  PMD-DESCRIPTION           PIC X(5000) VALUE SPACES.
006100     02  PMD-KEYWORDS              PIC X(500) VALUE SPACES.
006200     02  PMD-SAMPLE-PROTOCOL       PIC X(5000) VALUE SPACES.
006300     02  PMD-DATA-PROTOCOL         PIC X(5000) VALUE SPACES.
006400     02  PMD-OTHER-OMICS-SW        PIC X(001) VALUE 'N'.
006500         88  PMD-HAS-OTHER-OMICS          VALUE 'Y'.
006600     02  PMD-OTHER-OMICS-LINK      PIC X(1000) VALUE SPACES.
006700
006800*****************************************************************
006900* Submission type - COMPLETE / PARTIAL / PRIDE / RAW.           *
007000* PMD-TYPE-CODE is a one-byte alternate view used by the table  *
007100* searches in PXS031 instead of a four-way string compare.      *
007200*****************************************************************
007300     02  PMD-SUBMISSION-TYPE       PIC X(008) VALUE SPACES.
007400     02  PMD-TYPE-CODE REDEFINES PMD-SUBMISSION-TYPE
007500                                  PIC X(008).
007600         88  PMD-TYPE-IS-COMPLETE        VALUE 'COMPLETE'.
007700         88  PMD-TYPE-IS-PARTIAL         VALUE 'PARTIAL '.
007800         88  PMD-TYPE-IS-PRIDE           VALUE 'PRIDE   '.
007900         88  PMD-TYPE-IS-RAW             VALUE 'RAW     '.
008000
008100*****************************************************************
008200* Project tags - cardinality 0..N, each tag its own MTD line.   *
008300*****************************************************************
008400     02  PMD-TAG-COUNT             PIC 9(03) COMP VALUE ZEROES.
008500     02  PMD-TAG-TABLE OCCURS 20 TIMES INDEXED BY PMD-TAG-IX.
008600         03  PMD-TAG               PIC X(100) VALUE SPACES.
008700
008800*****************************************************************
008900* Experiment methods - cardinality 1..N, CV PARAM MS/PRIDE.     *
009000*****************************************************************
009100     02  PMD-EXPTYPE-COUNT         PIC 9(03) COMP VALUE ZEROES.
009200     02  PMD-EXPTYPE-TABLE OCCURS 20 TIMES
009300                           INDEXED BY PMD-EXPTYPE-IX.
009400         03  PMD-EXPTYPE-PARAM.
009500             04  PMD-EXPTYPE-LABEL      PIC X(10) VALUE SPACES.
009600             04  PMD-EXPTYPE-ACCESSION  PIC X(20) VALUE SPACES.
009700             04  PMD-EXPTYPE-NAME       PIC X(80) VALUE SPACES.
009800             04  PMD-EXPTYPE-VALUE      PIC X(80) VALUE SPACES.
009900             04  PMD-EXPTYPE-VALUE-SW   PIC X(01) VALUE 'N'.
010000                 88  PMD-EXPTYPE-HAS-VALUE        VALUE 'Y'.
010100             04  FILLER                 PIC X(09) VALUE SPACES.
010200
010300*****************************************************************
010400* PubMed identifiers - cardinality 0..N, digits-only strings.   *
010500*****************************************************************
010600     02  PMD-PUBMED-COUNT          PIC 9(03) COMP VALUE ZEROES.
010700     02  PMD-PUBMED-TABLE OCCURS 20 TIMES
010800                          INDEXED BY PMD-PUBMED-IX.
010900         03  PMD-PUBMED-ID         PIC X(020) VALUE SPACES.
011000
011100*****************************************************************
011200* DOIs - cardinality 0..N.                                      *
011300*****************************************************************
011400     02  PMD-DOI-COUNT             PIC 9(03) COMP VALUE ZEROES.
011500     02  PMD-DOI-TABLE OCCURS 20 TIMES INDEXED BY PMD-DOI-IX.
011600         03  PMD-DOI                PIC X(080) VALUE SPACES.
011700
011800*****************************************************************
011900* Resubmission / reanalysis / RPXD-original accession cross-    *
012000* references.                                                   *
012100*****************************************************************
012200     02  PMD-RESUB-SW               PIC X(001) VALUE 'N'.
012300         88  PMD-IS-RESUBMISSION             VALUE 'Y'.
012400     02  PMD-RESUB-ACCESSION         PIC X(030) VALUE SPACES.
012500
012600     02  PMD-REANAL-COUNT            PIC 9(03) COMP VALUE ZEROES.
012700     02  PMD-REANAL-TABLE OCCURS 20 TIMES
012800                           INDEXED BY PMD-REANAL-IX.
012900         03  PMD-REANAL-ACCESSION    PIC X(030) VALUE SPACES.
013000
013100     02  PMD-RPXD-COUNT              PIC 9(03) COMP VALUE ZEROES.
013200     02  PMD-RPXD-TABLE OCCURS 20 TIMES
013300                         INDEXED BY PMD-RPXD-IX.
013400         03  PMD-RPXD-ACCESSION      PIC X(030) VALUE SPACES.
013500
013600*****************************************************************
013700* Reason for partial submission - only legal when type=PARTIAL. *
013800*****************************************************************
013900     02  PMD-REASON-SW               PIC X(001) VALUE 'N'.
014000         88  PMD-HAS-REASON-PARTIAL          VALUE 'Y'.
014100     02  PMD-REASON-FOR-PARTIAL       PIC X(1000) VALUE SPACES.
014200
014300*****************************************************************
014400* Project-level CV PARAM tables - all cardinality 0..N.         *
014500*****************************************************************
014600     02  PMD-SPECIES-COUNT           PIC 9(03) COMP VALUE ZEROES.
014700     02  PMD-SPECIES-TABLE OCCURS 30 TIMES
014800                            INDEXED BY PMD-SPECIES-IX.
014900         03  PMD-SPECIES-PARAM.
015000             04  PMD-SPECIES-LABEL      PIC X(10) VALUE SPACES.
015100             04  PMD-SPECIES-ACCESSION  PIC X(20) VALUE SPACES.
015200             04  PMD-SPECIES-NAME       PIC X(80) VALUE SPACES.
015300             04  PMD-SPECIES-VALUE      PIC X(80) VALUE SPACES.
015400             04  PMD-SPECIES-VALUE-SW   PIC X(01) VALUE 'N'.
015500                 88  PMD-SPECIES-HAS-VALUE        VALUE 'Y'.
015600             04  FILLER                 PIC X(09) VALUE SPACES.
015700
015800     02  PMD-TISSUE-COUNT            PIC 9(03) COMP VALUE ZEROES.
015900     02  PMD-TISSUE-TABLE OCCURS 30 TIMES
016000                           INDEXED BY PMD-TISSUE-IX.
016100         03  PMD-TISSUE-PARAM.
016200             04  PMD-TISSUE-LABEL       PIC X(10) VALUE SPACES.
016300             04  PMD-TISSUE-ACCESSION   PIC X(20) VALUE SPACES.
016400             04  PMD-TISSUE-NAME        PIC X(80) VALUE SPACES.
016500             04  PMD-TISSUE-VALUE       PIC X(80) VALUE SPACES.
016600             04  PMD-TISSUE-VALUE-SW    PIC X(01) VALUE 'N'.
016700                 88  PMD-TISSUE-HAS-VALUE         VALUE 'Y'.
016800             04  FILLER                 PIC X(09) VALUE SPACES.
016900
017000     02  PMD-CELLTYPE-COUNT          PIC 9(03) COMP VALUE ZEROES.
017100     02  PMD-CELLTYPE-TABLE OCCURS 30 TIMES
017200                             INDEXED BY PMD-CELLTYPE-IX.
017300         03  PMD-CELLTYPE-PARAM.
017400             04  PMD-CELLTYPE-LABEL     PIC X(10) VALUE SPACES.
017500             04  PMD-CELLTYPE-ACCESSION PIC X(20) VALUE SPACES.
017600             04  PMD-CELLTYPE-NAME      PIC X(80) VALUE SPACES.
017700             04  PMD-CELLTYPE-VALUE     PIC X(80) VALUE SPACES.
017800             04  PMD-CELLTYPE-VALUE-SW  PIC X(01) VALUE 'N'.
017900                 88  PMD-CELLTYPE-HAS-VALUE       VALUE 'Y'.
018000             04  FILLER                 PIC X(09) VALUE SPACES.
018100
018200     02  PMD-DISEASE-COUNT           PIC 9(03) COMP VALUE ZEROES.
018300     02  PMD-DISEASE-TABLE OCCURS 30 TIMES
018400                            INDEXED BY PMD-DISEASE-IX.
018500         03  PMD-DISEASE-PARAM.
018600             04  PMD-DISEASE-LABEL      PIC X(10) VALUE SPACES.
018700             04  PMD-DISEASE-ACCESSION  PIC X(20) VALUE SPACES.
018800             04  PMD-DISEASE-NAME       PIC X(80) VALUE SPACES.
018900             04  PMD-DISEASE-VALUE      PIC X(80) VALUE SPACES.
019000             04  PMD-DISEASE-VALUE-SW   PIC X(01) VALUE 'N'.
019100                 88  PMD-DISEASE-HAS-VALUE        VALUE 'Y'.
019200             04  FILLER                 PIC X(09) VALUE SPACES.
019300
019400     02  PMD-INSTRUMENT-COUNT        PIC 9(03) COMP VALUE ZEROES.
019500     02  PMD-INSTRUMENT-TABLE OCCURS 10 TIMES
019600                               INDEXED BY PMD-INSTR-IX.
019700         03  PMD-INSTR-PARAM-COUNT   PIC 9(03) COMP
019800                                     VALUE ZEROES.
019900         03  PMD-INSTR-PARAM-TABLE OCCURS 3 TIMES
020000                                   INDEXED BY PMD-INSTR-PARM-IX.
020100             04  PMD-INSTR-PARAM.
020200                 05  PMD-INSTR-LABEL      PIC X(10) VALUE SPACES.
020300                 05  PMD-INSTR-ACCESSION  PIC X(20) VALUE SPACES.
020400                 05  PMD-INSTR-NAME       PIC X(80) VALUE SPACES.
020500                 05  PMD-INSTR-VALUE      PIC X(80) VALUE SPACES.
020600                 05  PMD-INSTR-VALUE-SW   PIC X(01) VALUE 'N'.
020700                     88  PMD-INSTR-HAS-VALUE        VALUE 'Y'.
020800                 05  FILLER               PIC X(09) VALUE SPACES.
020900
021000     02  PMD-MODIFICATION-COUNT      PIC 9(03) COMP VALUE ZEROES.
021100     02  PMD-MODIFICATION-TABLE OCCURS 30 TIMES
021200                                 INDEXED BY PMD-MOD-IX.
021300         03  PMD-MOD-PARAM.
021400             04  PMD-MOD-LABEL          PIC X(10) VALUE SPACES.
021500             04  PMD-MOD-ACCESSION      PIC X(20) VALUE SPACES.
021600             04  PMD-MOD-NAME           PIC X(80) VALUE SPACES.
021700             04  PMD-MOD-VALUE          PIC X(80) VALUE SPACES.
021800             04  PMD-MOD-VALUE-SW       PIC X(01) VALUE 'N'.
021900                 88  PMD-MOD-HAS-VALUE            VALUE 'Y'.
022000             04  FILLER                 PIC X(09) VALUE SPACES.
022100
022200     02  PMD-QUANTIFICATION-COUNT    PIC 9(03) COMP VALUE ZEROES.
022300     02  PMD-QUANTIFICATION-TABLE OCCURS 30 TIMES
022400                                   INDEXED BY PMD-QUANT-IX.
022500         03  PMD-QUANT-PARAM.
022600             04  PMD-QUANT-LABEL        PIC X(10) VALUE SPACES.
022700             04  PMD-QUANT-ACCESSION    PIC X(20) VALUE SPACES.
022800             04  PMD-QUANT-NAME         PIC X(80) VALUE SPACES.
022900             04  PMD-QUANT-VALUE        PIC X(80) VALUE SPACES.
023000             04  PMD-QUANT-VALUE-SW     PIC X(01) VALUE 'N'.
023100                 88  PMD-QUANT-HAS-VALUE          VALUE 'Y'.
023200             04  FILLER                 PIC X(09) VALUE SPACES.
023300
023400     02  PMD-ADDITIONAL-COUNT        PIC 9(03) COMP VALUE ZEROES.
023500     02  PMD-ADDITIONAL-TABLE OCCURS 30 TIMES
023600                               INDEXED BY PMD-ADD-IX.
023700         03  PMD-ADD-PARAM.
023800             04  PMD-ADD-LABEL          PIC X(10) VALUE SPACES.
023900             04  PMD-ADD-ACCESSION      PIC X(20) VALUE SPACES.
024000             04  PMD-ADD-NAME           PIC X(80) VALUE SPACES.
024100             04  PMD-ADD-VALUE          PIC X(80) VALUE SPACES.
024200             04  PMD-ADD-VALUE-SW       PIC X(01) VALUE 'N'.
024300                 88  PMD-ADD-HAS-VALUE            VALUE 'Y'.
024400             04  FILLER                 PIC X(09) VALUE SPACES.
024500
024600     02  FILLER                      PIC X(040) VALUE SPACES.
