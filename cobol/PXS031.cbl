000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PXS031.
000300 AUTHOR. RICH JACKSON AND RANDY FRERKING.
000400 INSTALLATION. WALMART LABS - PX ARCHIVE BATCH.
000500 DATE-WRITTEN. 09/18/1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*****************************************************************
000900*                                                               *
001000* PX ARCHIVE BATCH - File-mapping resolver and rule checker.    *
001100*                                                               *
001200* Two unrelated jobs share this one load module because they    *
001300* both walk the FILE-MAPPING data and neither is big enough to  *
001400* carry its own program number:                                 *
001500*                                                                *
001600*   PXS031-MODE = 'R'  RESOLVE - PXS004's second parse pass.     *
001700*                      Every DATA-FILE-ENTRY is known by now, so *
001800*                      the FILE-MAPPING column captured raw on   *
001900*                      the first pass (DF-MAPPING-RAW) can be    *
002000*                      split on comma and each piece resolved    *
002100*                      to the data file it names.                *
002200*                                                                *
002300*   PXS031-MODE = 'V'  VALIDATE - PXS003's business-rule pass.   *
002400*                      Walks the now-resolved mapping table and  *
002500*                      confirms the submission carries the raw, *
002600*                      result and search files its SUBMISSION-   *
002700*                      TYPE requires.                            *
002800*                                                                *
002900* Date       UserID   Description                               *
003000* ---------- -------- ----------------------------------------- *
003100* 1991-09-18 RJACKSON Original RESOLVE pass only - comma split  *
003200*                     and table lookup by FILE-ID.               *
003300* 1993-02-25 RFRERKNG Added fatal error when a mapped FILE-ID    *
003400*                     does not match any DATA-FILE-ENTRY.        *
003500* 1996-07-11 RJACKSON Added VALIDATE pass (raw/result/search     *
003600*                     present rule), folded into this program    *
003700*                     rather than a new PXS032 since both passes *
003800*                     walk the same table (ticket PX-1188).      *
003900* 1998-12-03 RFRERKNG Y2K REVIEW - no 2-digit year fields in     *
004000*                     this program; no changes required.         *
004100* 2004-04-14 RJACKSON Per-file SUCCESS/ERROR messages now carry  *
004200*                     MSG-FILE-ID instead of being built into    *
004300*                     MSG-TEXT, matching the rest of the report  *
004400*                     (ticket PX-3002).                          *
004500* 2015-03-30 RJACKSON Added DF-MAPPING-TABLE as the RESOLVE      *
004600*                     pass's output area (ticket PX-4417).       *
004700* 2015-09-18 RFRERKNG RESOLVE pass now SEARCHes DATA-FILE-ENTRY  *
004800*                     by DF-SEARCH-IX instead of a manual scan   *
004900*                     (ticket PX-4417).                          *
005000*****************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800
005900 COPY PXSCNC.
006000
006100*****************************************************************
006200* Standalone switches/counters.                                 *
006300*****************************************************************
006400 77  WS-SUB-PASS-START-ERR     PIC 9(05) COMP VALUE ZEROES.
006500 77  WS-SUB-PASS-START-WARN    PIC 9(05) COMP VALUE ZEROES.
006600 77  WS-MAP-COUNT              PIC 9(03) COMP VALUE ZEROES.
006700 77  WS-MAP-IX                 PIC 9(03) COMP VALUE ZEROES.
006800 77  WS-COMMA-COUNT            PIC 9(03) COMP VALUE ZEROES.
006900 77  WS-SCAN-IX                PIC 9(03) COMP VALUE ZEROES.
007000 77  WS-RESULT-PRESENT-SW      PIC X(01) VALUE 'N'.
007100     88  WS-RESULT-PRESENT             VALUE 'Y'.
007200 77  WS-SEARCH-PRESENT-SW      PIC X(01) VALUE 'N'.
007300     88  WS-SEARCH-PRESENT              VALUE 'Y'.
007400 77  WS-RAWFILE-PRESENT-SW     PIC X(01) VALUE 'N'.
007500     88  WS-RAWFILE-PRESENT             VALUE 'Y'.
007600
007700*****************************************************************
007800* Comma split work area for one entry's FILE-MAPPING column.    *
007900* 20 slots matches PXS-MAX-MAPPINGS in PXSDFC - the flat text    *
008000* REDEFINES is how the whole table gets cleared in one MOVE.    *
008100*****************************************************************
008200 01  WS-MAP-FIELD-TABLE.
008300     02  WS-MAP-FIELD          PIC X(09) OCCURS 20 TIMES
008400                                VALUE SPACES.
008500 01  WS-MAP-LIST-TEXT REDEFINES WS-MAP-FIELD-TABLE
008600                                PIC X(180).
008700
008800*****************************************************************
008900* Raw copy of one entry's FILE-MAPPING column, scanned byte by   *
009000* byte to count commas before splitting - PXS-MAX-MAPPINGS is   *
009100* only 20 slots, so a list with more pieces than that would     *
009200* otherwise lose the overflow silently on the UNSTRING below.   *
009300*****************************************************************
009400 01  WS-RAW-MAPPING-COPY          PIC X(500) VALUE SPACES.
009500 01  WS-RAW-MAPPING-CHARS REDEFINES WS-RAW-MAPPING-COPY.
009600     02  WS-RAW-MAPPING-CHAR      PIC X(01) OCCURS 500 TIMES.
009700
009800*****************************************************************
009900* Non-negative-integer check - same REDEFINES idiom PXS004      *
010000* uses on FME FILE-ID, reused here on each mapping-list entry.   *
010100*****************************************************************
010200 01  WS-NUMERIC-CHECK-AREA.
010300     02  WS-NUMERIC-CHECK-TEXT    PIC X(09) VALUE SPACES.
010400 01  WS-NUMERIC-CHECK-VALUE REDEFINES WS-NUMERIC-CHECK-AREA.
010500     02  WS-NUMERIC-CHECK-NUM     PIC 9(09).
010600
010700*****************************************************************
010800* LINKAGE SECTION - the same in-memory records PXS004/PXS003     *
010900* pass all the way down from PXS102.  PXS031-CONTROL is this     *
011000* program's own small mode flag, set by whichever caller wants   *
011100* which pass; it is not part of the shared PXSMTC/PXSDFC/PXSMSG  *
011200* set and carries no data of its own besides the mode byte.      *
011300*****************************************************************
011400 LINKAGE SECTION.
011500
011600 01  PXS031-CONTROL.
011700     02  PXS031-MODE              PIC X(01).
011800         88  PXS031-MODE-RESOLVE            VALUE 'R'.
011900         88  PXS031-MODE-VALIDATE           VALUE 'V'.
012000     02  FILLER                   PIC X(09).
012100
012200 COPY PXSMTC.
012300 COPY PXSDFC.
012400 COPY PXSMSG.
012500
012600 PROCEDURE DIVISION USING PXS031-CONTROL
012700                           PXS-PROJECT-METADATA
012800                           DATA-FILE-CONTROL
012900                           VALIDATION-REPORT.
013000
013100     IF PXS031-MODE-RESOLVE
013200         PERFORM 3000-RESOLVE-MAPPINGS      THRU 3000-EXIT
013300     ELSE
013400         PERFORM 3200-VALIDATE-FILE-MAPPINGS THRU 3200-EXIT
013500     END-IF.
013600
013700     PERFORM 9000-RETURN THRU 9000-EXIT.
013800
013900*****************************************************************
014000* RESOLVE pass - drive one entry at a time.  DF-IX is the       *
014100* entry owning the mapping list being resolved; DF-SEARCH-IX is *
014200* the separate index used to look the mapped FILE-ID up in the  *
014300* very same table, so the two never collide.                    *
014400*****************************************************************
014500 3000-RESOLVE-MAPPINGS.
014600     PERFORM 3010-RESOLVE-ONE-ENTRY THRU 3010-EXIT
014700         VARYING DF-IX FROM 1 BY 1
014800         UNTIL DF-IX > DF-ENTRY-COUNT.
014900
015000 3000-EXIT.
015100     EXIT.
015200
015300 3010-RESOLVE-ONE-ENTRY.
015400     IF DF-MAPPING-RAW(DF-IX) NOT = SPACES
015500         PERFORM 3015-CHECK-MAPPING-OVERFLOW THRU 3015-EXIT
015600         PERFORM 3020-SPLIT-MAPPING-LIST THRU 3020-EXIT
015700         PERFORM 3030-RESOLVE-ONE-MAPPING THRU 3030-EXIT
015800             VARYING WS-MAP-IX FROM 1 BY 1
015900             UNTIL WS-MAP-IX > WS-MAP-COUNT
016000     END-IF.
016100
016200 3010-EXIT.
016300     EXIT.
016400
016500*****************************************************************
016600* Count the commas in the raw mapping text ahead of the split - *
016700* more pieces than PXS-MAX-MAPPINGS would overflow WS-MAP-      *
016800* FIELD-TABLE and UNSTRING would just drop the extras silently. *
016900*****************************************************************
017000 3015-CHECK-MAPPING-OVERFLOW.
017100     MOVE SPACES TO WS-RAW-MAPPING-COPY.
017200     MOVE DF-MAPPING-RAW(DF-IX) TO WS-RAW-MAPPING-COPY.
017300     MOVE ZERO   TO WS-COMMA-COUNT.
017400
017500     PERFORM 3016-COUNT-ONE-COMMA THRU 3016-EXIT
017600         VARYING WS-SCAN-IX FROM 1 BY 1
017700         UNTIL WS-SCAN-IX > LENGTH OF WS-RAW-MAPPING-COPY.
017800
017900     IF WS-COMMA-COUNT + 1 > PXS-MAX-MAPPINGS
018000         MOVE 'FILE-MAPPING'    TO MSG-SOURCE
018100         MOVE 'WARNING'         TO MSG-TYPE
018200         MOVE DF-FILE-ID(DF-IX) TO MSG-FILE-ID
018300         MOVE 'Y'                TO MSG-FILE-ID-PRESENT
018400         MOVE 'Too many file mappings, extra mappings ignored'
018500                                 TO MSG-TEXT
018600         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
018700     END-IF.
018800
018900 3015-EXIT.
019000     EXIT.
019100
019200 3016-COUNT-ONE-COMMA.
019300     IF WS-RAW-MAPPING-CHAR(WS-SCAN-IX) = ','
019400         ADD 1 TO WS-COMMA-COUNT.
019500
019600 3016-EXIT.
019700     EXIT.
019800
019900*****************************************************************
020000* Comma-split DF-MAPPING-RAW into the scratch table; WS-MAP-    *
020100* COUNT comes back as the number of pieces UNSTRING found.      *
020200*****************************************************************
020300 3020-SPLIT-MAPPING-LIST.
020400     MOVE SPACES TO WS-MAP-LIST-TEXT.
020500     MOVE ZERO   TO WS-MAP-COUNT.
020600
020700     UNSTRING DF-MAPPING-RAW(DF-IX) DELIMITED BY ','
020800         INTO WS-MAP-FIELD(01) WS-MAP-FIELD(02)
020900              WS-MAP-FIELD(03) WS-MAP-FIELD(04)
021000              WS-MAP-FIELD(05) WS-MAP-FIELD(06)
021100              WS-MAP-FIELD(07) WS-MAP-FIELD(08)
021200              WS-MAP-FIELD(09) WS-MAP-FIELD(10)
021300              WS-MAP-FIELD(11) WS-MAP-FIELD(12)
021400              WS-MAP-FIELD(13) WS-MAP-FIELD(14)
021500              WS-MAP-FIELD(15) WS-MAP-FIELD(16)
021600              WS-MAP-FIELD(17) WS-MAP-FIELD(18)
021700              WS-MAP-FIELD(19) WS-MAP-FIELD(20)
021800         TALLYING IN WS-MAP-COUNT
021900     END-UNSTRING.
022000
022100 3020-EXIT.
022200     EXIT.
022300
022400*****************************************************************
022500* Validate one piece of the comma-split list, then SEARCH the   *
022600* table for the data file it names.  An unresolvable or non-    *
022700* integer piece is an error against the OWNING file (DF-IX),   *
022800* not the piece itself - there is no other file to blame it on. *
022900*****************************************************************
023000 3030-RESOLVE-ONE-MAPPING.
023100     MOVE SPACES TO WS-NUMERIC-CHECK-TEXT.
023200     MOVE WS-MAP-FIELD(WS-MAP-IX)(1:9) TO WS-NUMERIC-CHECK-TEXT.
023300
023400     IF WS-MAP-FIELD(WS-MAP-IX)(1:9) NOT NUMERIC
023500         MOVE 'FILE-MAPPING'    TO MSG-SOURCE
023600         MOVE 'ERROR  '         TO MSG-TYPE
023700         MOVE DF-FILE-ID(DF-IX) TO MSG-FILE-ID
023800         MOVE 'Y'                TO MSG-FILE-ID-PRESENT
023900         MOVE 'Invalid file id, must be none negative integer'
024000                                 TO MSG-TEXT
024100         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
024200         GO TO 3030-EXIT.
024300
024400     SET DF-SEARCH-IX TO 1.
024500     SEARCH DATA-FILE-ENTRY
024600         AT END
024700             MOVE 'FILE-MAPPING'    TO MSG-SOURCE
024800             MOVE 'ERROR  '         TO MSG-TYPE
024900             MOVE DF-FILE-ID(DF-IX) TO MSG-FILE-ID
025000             MOVE 'Y'                TO MSG-FILE-ID-PRESENT
025100             MOVE 'Invalid file id, must relate to a
025200-                   ' valid data file' TO MSG-TEXT
025300             PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
025400         WHEN DF-FILE-ID(DF-SEARCH-IX) = WS-NUMERIC-CHECK-NUM
025500             IF DF-MAPPING-COUNT(DF-IX) < PXS-MAX-MAPPINGS
025600                 ADD 1 TO DF-MAPPING-COUNT(DF-IX)
025700                 SET DF-MAP-IX(DF-IX) TO
025800                     DF-MAPPING-COUNT(DF-IX)
025900                 MOVE WS-NUMERIC-CHECK-NUM TO
026000                     DF-MAPPED-FILE-ID(DF-IX, DF-MAP-IX(DF-IX))
026100             END-IF
026200     END-SEARCH.
026300
026400 3030-EXIT.
026500     EXIT.
026600
026700*****************************************************************
026800* VALIDATE pass - the raw/result/search-present state machine.  *
026900* RESULT-PRESENT starts true only for a RAW submission, since a  *
027000* RAW-only submission has no result files to require.           *
027100*****************************************************************
027200 3200-VALIDATE-FILE-MAPPINGS.
027300     MOVE RPT-ERROR-COUNT   TO WS-SUB-PASS-START-ERR.
027400     MOVE RPT-WARNING-COUNT TO WS-SUB-PASS-START-WARN.
027500
027600     IF PMD-TYPE-IS-RAW
027700         MOVE 'Y' TO WS-RESULT-PRESENT-SW
027800     ELSE
027900         MOVE 'N' TO WS-RESULT-PRESENT-SW
028000     END-IF.
028100     MOVE 'N' TO WS-SEARCH-PRESENT-SW.
028200     MOVE 'N' TO WS-RAWFILE-PRESENT-SW.
028300
028400     PERFORM 3210-VALIDATE-ONE-FILE THRU 3210-EXIT
028500         VARYING DF-IX FROM 1 BY 1
028600         UNTIL DF-IX > DF-ENTRY-COUNT.
028700
028800     IF NOT WS-RAWFILE-PRESENT
028900         MOVE 'FILE-MAPPING'   TO MSG-SOURCE
029000         MOVE 'ERROR  '        TO MSG-TYPE
029100         MOVE 'N'               TO MSG-FILE-ID-PRESENT
029200         MOVE 'Raw files not found' TO MSG-TEXT
029300         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
029400     END-IF.
029500
029600     IF NOT WS-RESULT-PRESENT
029700         MOVE 'FILE-MAPPING'   TO MSG-SOURCE
029800         MOVE 'ERROR  '        TO MSG-TYPE
029900         MOVE 'N'               TO MSG-FILE-ID-PRESENT
030000         MOVE 'Result files not found' TO MSG-TEXT
030100         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
030200     END-IF.
030300
030400     IF NOT WS-SEARCH-PRESENT
030500         MOVE 'FILE-MAPPING'   TO MSG-SOURCE
030600         MOVE 'ERROR  '        TO MSG-TYPE
030700         MOVE 'N'               TO MSG-FILE-ID-PRESENT
030800         MOVE 'Search files not found' TO MSG-TEXT
030900         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
031000     END-IF.
031100
031200     IF RPT-ERROR-COUNT   = WS-SUB-PASS-START-ERR
031300     AND RPT-WARNING-COUNT = WS-SUB-PASS-START-WARN
031400         MOVE 'FILE-MAPPING'   TO MSG-SOURCE
031500         MOVE 'SUCCESS'        TO MSG-TYPE
031600         MOVE 'N'               TO MSG-FILE-ID-PRESENT
031700         MOVE 'Data files are valid' TO MSG-TEXT
031800         PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
031900     END-IF.
032000
032100 3200-EXIT.
032200     EXIT.
032300
032400*****************************************************************
032500* One file's contribution to the raw/result/search state        *
032600* machine.  A COMPLETE submission's RESULT file, or a PARTIAL    *
032700* submission's SEARCH file, requires its own mapping list to be  *
032800* non-empty; a PRIDE submission's RESULT file satisfies all      *
032900* three flags on its own.                                        *
033000*****************************************************************
033100 3210-VALIDATE-ONE-FILE.
033200     IF (DF-COARSE-TYPE(DF-IX) = PXS-CT-RESULT
033300            AND PMD-TYPE-IS-COMPLETE)
033400     OR (DF-COARSE-TYPE(DF-IX) = PXS-CT-SEARCH
033500            AND PMD-TYPE-IS-PARTIAL)
033600         MOVE 'Y' TO WS-RESULT-PRESENT-SW
033700         MOVE 'Y' TO WS-SEARCH-PRESENT-SW
033800         IF DF-MAPPING-COUNT(DF-IX) = ZERO
033900             MOVE 'FILE-MAPPING'    TO MSG-SOURCE
034000             MOVE 'ERROR  '         TO MSG-TYPE
034100             MOVE DF-FILE-ID(DF-IX) TO MSG-FILE-ID
034200             MOVE 'Y'                TO MSG-FILE-ID-PRESENT
034300             MOVE 'No file mapping detected for file'
034400                                     TO MSG-TEXT
034500             PERFORM 9850-ADD-MESSAGE THRU 9850-EXIT
034600         END-IF
034700     ELSE
034800         IF DF-COARSE-TYPE(DF-IX) = PXS-CT-RESULT
034900                AND PMD-TYPE-IS-PRIDE
035000             MOVE 'Y' TO WS-RAWFILE-PRESENT-SW
035100             MOVE 'Y' TO WS-RESULT-PRESENT-SW
035200             MOVE 'Y' TO WS-SEARCH-PRESENT-SW
035300         ELSE
035400             IF WS-RAWFILE-PRESENT
035500             OR DF-COARSE-TYPE(DF-IX) = PXS-CT-RAW
035600                 MOVE 'Y' TO WS-RAWFILE-PRESENT-SW
035700             END-IF
035800         END-IF
035900     END-IF.
036000
036100 3210-EXIT.
036200     EXIT.
036300
036400*****************************************************************
036500* Append one entry to the shared ValidationReport.              *
036600*****************************************************************
036700 9850-ADD-MESSAGE.
036800     IF RPT-MESSAGE-COUNT < PXS-MAX-MESSAGES
036900         ADD 1 TO RPT-MESSAGE-COUNT
037000         SET RPT-IX TO RPT-MESSAGE-COUNT
037100         MOVE MSG-TYPE            TO RPT-MSG-TYPE(RPT-IX)
037200         MOVE MSG-SOURCE          TO RPT-MSG-SOURCE(RPT-IX)
037300         MOVE MSG-FILE-ID         TO RPT-MSG-FILE-ID(RPT-IX)
037400         MOVE MSG-FILE-ID-PRESENT TO RPT-MSG-FID-PRESENT(RPT-IX)
037500         MOVE MSG-TEXT            TO RPT-MSG-TEXT(RPT-IX)
037600         IF MSG-IS-ERROR
037700             ADD 1    TO RPT-ERROR-COUNT
037800             MOVE 'Y' TO RPT-HAS-ERROR
037900         END-IF
038000         IF MSG-IS-WARNING
038100             ADD 1    TO RPT-WARNING-COUNT
038200             MOVE 'Y' TO RPT-HAS-WARNING
038300         END-IF
038400     END-IF.
038500
038600 9850-EXIT.
038700     EXIT.
038800
038900 9000-RETURN.
039000     GOBACK.
039100
039200 9000-EXIT.
039300     EXIT.
