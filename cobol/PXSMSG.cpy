000100*****************************************************************
000200* Start - PXS validation message resources.                     *
000300*                                                                *
000400* ValidationReport is a flat, ordered log of SUCCESS/WARNING/    *
000500* ERROR/INFO entries - no column layout, no control-break        *
000600* totals, just the message list plus the two roll-up flags       *
000700* (has-error, has-warning) the batch driver gates the synthetic  *
000800* aggregate SUCCESS line on.  COPYd by PXS003, PXS031 and PXS009 *
000900* so every sub-pass appends to the same report.                  *
001000*                                                                *
001100* Date       UserID    Description                               *
001200* ---------- --------  ---------------------------------------- *
001300* 1997-03-29 RJACKSON  Lifted from the old PXS090 error table.   *
001400* 2004-10-05 RFRERKNG  Added HAS-ERROR/HAS-WARNING roll-up.      *
001500*****************************************************************
001600 01  PXS-MAX-MESSAGES           PIC 9(05) COMP VALUE 02000.
001700
001800 01  VALIDATION-MESSAGE.
001900     02  MSG-TYPE                PIC X(07) VALUE SPACES.
002000         88  MSG-IS-SUCCESS                VALUE 'SUCCESS'.
002100         88  MSG-IS-WARNING                 VALUE 'WARNING'.
002200         88  MSG-IS-ERROR                   VALUE 'ERROR  '.
002300         88  MSG-IS-INFO                    VALUE 'INFO   '.
002400     02  MSG-SOURCE               PIC X(20) VALUE SPACES.
002500     02  MSG-FILE-ID              PIC 9(09) VALUE ZEROES.
002600     02  MSG-FILE-ID-PRESENT      PIC X(01) VALUE 'N'.
002700         88  MSG-HAS-FILE-ID                VALUE 'Y'.
002800     02  MSG-TEXT                 PIC X(120) VALUE SPACES.
002900     02  FILLER                   PIC X(10) VALUE SPACES.
003000
003100 01  VALIDATION-REPORT.
003200     02  RPT-MESSAGE-COUNT        PIC 9(05) COMP VALUE ZEROES.
003300     02  RPT-ERROR-COUNT          PIC 9(05) COMP VALUE ZEROES.
003400     02  RPT-WARNING-COUNT        PIC 9(05) COMP VALUE ZEROES.
003500     02  RPT-HAS-ERROR            PIC X(01) VALUE 'N'.
003600         88  RPT-ERROR-FOUND                VALUE 'Y'.
003700     02  RPT-HAS-WARNING          PIC X(01) VALUE 'N'.
003800         88  RPT-WARNING-FOUND              VALUE 'Y'.
003900     02  RPT-ENTRY OCCURS 2000 TIMES
004000                   INDEXED BY RPT-IX.
004100         03  RPT-MSG-TYPE         PIC X(07) VALUE SPACES.
004200         03  RPT-MSG-SOURCE       PIC X(20) VALUE SPACES.
004300         03  RPT-MSG-FILE-ID      PIC 9(09) VALUE ZEROES.
004400         03  RPT-MSG-FID-PRESENT  PIC X(01) VALUE 'N'.
004500         03  RPT-MSG-TEXT         PIC X(120) VALUE SPACES.
004600*****************************************************************
004700* End   - PXS validation message resources.                     *
004800*****************************************************************
