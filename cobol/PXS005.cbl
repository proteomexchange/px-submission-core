000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PXS005.
000300 AUTHOR. RICH JACKSON AND RANDY FRERKING.
000400 INSTALLATION. WALMART LABS - PX ARCHIVE BATCH.
000500 DATE-WRITTEN. 05/14/1990.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*****************************************************************
000900*                                                               *
001000* PX ARCHIVE BATCH - Submission File Writer                    *
001100*                                                               *
001200* This program is CALLed by PXS102 after PXS004 has parsed and  *
001300* PXS003 has validated the in-memory submission.  It walks the  *
001400* ProjectMetaData / DATA-FILE-TABLE records straight back out    *
001500* to the normalized px_submission.px flat-file format (the      *
001600* MTD/FMH/FME sections PXS004 re-reads on a later run).  The     *
001700* SMH/SME sample-metadata section below is WRITE-only - PXS004  *
001800* fatal-errors if it is ever fed back in (ticket PX-4538).       *
001900*                                                               *
002000* Date       UserID   Description                               *
002100* ---------- -------- ----------------------------------------- *
002200* 1990-05-14 RJACKSON Original MTD line writer - submitter      *
002300*                     contact fields only.                      *
002400* 1992-08-20 RFRERKNG Added lab-head contact and project        *
002500*                     narrative fields.                         *
002600* 1995-03-02 RJACKSON Added file-mapping FMH/FME section.       *
002700* 1998-12-03 RFRERKNG Y2K REVIEW - no 2-digit year fields in    *
002800*                     this program; no changes required.        *
002900* 2001-04-02 RFRERKNG Repointed at the PX ProjectMetaData shape *
003000*                     - added exploded CV-param MTD lines for   *
003100*                     experiment-type/species/tissue/cell-type/ *
003200*                     disease/instrument/modification/          *
003300*                     quantification/additional.                *
003400* 2005-02-14 RJACKSON Added resubmission/reanalysis/rpxd        *
003500*                     accession lines and reason-for-partial.   *
003600* 2012-01-26 RFRERKNG Added SMH/SME sample-metadata section,    *
003700*                     suppressed entirely for PARTIAL subs.     *
003800* 2015-09-02 RJACKSON Value-cleaning pass (TAB/CR/LF stripped   *
003900*                     to a single space) on every MTD value     *
004000*                     before it is written (ticket PX-4417).    *
004100* 2016-04-12 RJACKSON Reworded the header banner above - SMH/   *
004200*                     SME is WRITE-only, PXS004 does not parse  *
004300*                     it back in; the old wording overclaimed   *
004400*                     a full round-trip (ticket PX-4538).        *
004500* 2016-04-18 RJACKSON Dropped SPECIAL-NAMES - C01/TOP-OF-FORM    *
004600*                     and the numeric CLASS test were never      *
004700*                     referenced anywhere in this program        *
004800*                     (ticket PX-4533).                          *
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT PXS-SUBMISSION-OUT ASSIGN TO PXSUBOUT
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-OUT-FILE-STATUS.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  PXS-SUBMISSION-OUT
006000     RECORD CONTAINS 1 TO 5000 CHARACTERS.
006100 01  PXS-OUT-REC                  PIC X(5000).
006200
006300 WORKING-STORAGE SECTION.
006400
006500*****************************************************************
006600* Standalone switches/counters - 77-level per shop standard.    *
006700*****************************************************************
006800 77  WS-OUT-FILE-STATUS           PIC X(02) VALUE SPACES.
006900 77  WS-TRIM-LEN                  PIC 9(04) COMP VALUE ZEROES.
007000 77  WS-TRIM-IX                   PIC 9(04) COMP VALUE ZEROES.
007100
007200*****************************************************************
007300* Configuration constants - file-type/coarse-type literals only *
007400* referenced here (PXS-CT-RESULT gates the SME section).         *
007500*****************************************************************
007600 COPY PXSCNC.
007700
007800*****************************************************************
007900* Generic output-line work area - every section builds its     *
008000* line here before WRITE.  REDEFINES lets the whole line be     *
008100* blanked in one MOVE, shop standard for multi-field groups.    *
008200*****************************************************************
008300 01  WS-LINE-STAGE.
008400     02  WS-LINE-TEXT              PIC X(5000).
008500     02  FILLER                    PIC X(10) VALUE SPACES.
008600 01  WS-LINE-STAGE-BLANK REDEFINES WS-LINE-STAGE.
008700     02  WS-LINE-BLANK             PIC X(5010).
008800
008900*****************************************************************
009000* MTD-line staging - key plus raw value, set by the caller      *
009100* before 2010-WRITE-MTD-LINE is PERFORMed.                      *
009200*****************************************************************
009300 01  WS-MTD-KEY                    PIC X(30)  VALUE SPACES.
009400 01  WS-MTD-VALUE-SRC              PIC X(5000) VALUE SPACES.
009500
009600*****************************************************************
009700* Value-clean scratch - every MTD VALUE column is staged here,  *
009800* TAB/CR/LF swept to a single space, before the line is built.  *
009900*****************************************************************
010000 01  WS-CLEAN-STAGE.
010100     02  WS-CLEAN-VALUE            PIC X(5000).
010200     02  FILLER                    PIC X(08) VALUE SPACES.
010300 01  WS-CLEAN-STAGE-BLANK REDEFINES WS-CLEAN-STAGE.
010400     02  WS-CLEAN-BLANK            PIC X(5008).
010500
010600*****************************************************************
010700* Generic trailing-blank trim scratch - the caller MOVEs the    *
010800* field being measured in here, then PERFORMs 8500.  Shared by  *
010900* every section that has to know where a value actually ends.  *
011000*****************************************************************
011100 01  WS-TRIM-STAGE.
011200     02  WS-TRIM-SOURCE            PIC X(5000).
011300     02  FILLER                    PIC X(08) VALUE SPACES.
011400 01  WS-TRIM-STAGE-BLANK REDEFINES WS-TRIM-STAGE.
011500     02  WS-TRIM-BLANK             PIC X(5008).
011600
011700*****************************************************************
011800* CV PARAM rendering - "[label, accession, name, value]".       *
011900*****************************************************************
012000 01  WS-CV-RENDER.
012100     02  WS-CV-REND-LABEL          PIC X(10) VALUE SPACES.
012200     02  WS-CV-REND-ACCESSION      PIC X(20) VALUE SPACES.
012300     02  WS-CV-REND-NAME           PIC X(80) VALUE SPACES.
012400     02  WS-CV-REND-VALUE          PIC X(80) VALUE SPACES.
012500     02  WS-CV-REND-VALUE-SW       PIC X(01) VALUE 'N'.
012600         88  WS-CV-REND-HAS-VALUE          VALUE 'Y'.
012700     02  FILLER                    PIC X(09) VALUE SPACES.
012800 01  WS-CV-RENDER-BLANK REDEFINES WS-CV-RENDER.
012900     02  FILLER                    PIC X(200).
013000 01  WS-CV-REND-TEXT               PIC X(220) VALUE SPACES.
013100
013200*****************************************************************
013300* Sample-metadata CV-table comma-join scratch - one result-     *
013400* file's species/tissue/cell-type/disease/instrument/           *
013500* modification/quantification set is joined here a table at a  *
013600* time before being dropped into the SME line.                 *
013700*****************************************************************
013800 01  WS-JOIN-STAGE.
013900     02  WS-JOIN-TEXT              PIC X(2000).
014000     02  FILLER                    PIC X(10) VALUE SPACES.
014100 01  WS-JOIN-STAGE-BLANK REDEFINES WS-JOIN-STAGE.
014200     02  WS-JOIN-BLANK             PIC X(2010).
014300
014400*****************************************************************
014500* FMH header / FME row / mapping-list work areas.               *
014600*****************************************************************
014700 01  WS-FMH-HEADER                 PIC X(100) VALUE SPACES.
014800 01  WS-MAPPING-JOIN               PIC X(500) VALUE SPACES.
014900
015000*****************************************************************
015100* Indexes for the project-metadata and data-file tables - kept  *
015200* here (not 77-level) since they index OCCURS items COPYd from  *
015300* LINKAGE, the shop convention already used in PXS003/PXS004.   *
015400*****************************************************************
015500 01  WS-DF-MAP-IX2                 PIC 9(03) COMP VALUE ZEROES.
015600
015700*****************************************************************
015800* Shared record layouts - borrowed from the caller (PXS102)     *
015900* through LINKAGE, same convention as every other PXS program.  *
016000*****************************************************************
016100 LINKAGE SECTION.
016200 COPY PXSMTC.
016300 COPY PXSDFC.
016400
016500 PROCEDURE DIVISION USING PXS-PROJECT-METADATA
016600                           DATA-FILE-CONTROL.
016700
016800*****************************************************************
016900* Main process.                                                 *
017000*****************************************************************
017100     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
017200     PERFORM 2000-WRITE-METADATA      THRU 2000-EXIT.
017300     PERFORM 3000-WRITE-MAPPINGS      THRU 3000-EXIT.
017400     PERFORM 4000-WRITE-SAMPLE-DATA   THRU 4000-EXIT.
017500     PERFORM 9000-RETURN              THRU 9000-EXIT.
017600
017700*****************************************************************
017800* Open the output file for this run.                           *
017900*****************************************************************
018000 1000-INITIALIZE.
018100     OPEN OUTPUT PXS-SUBMISSION-OUT.
018200
018300 1000-EXIT.
018400     EXIT.
018500
018600*****************************************************************
018700* Project-metadata section - one MTD line per populated field,  *
018800* fixed order: submitter, lab-head, narrative,                  *
018900* tags, keywords, protocols, other-omics, experiment types,     *
019000* submission type, pubmed, doi, accession cross-refs, then -    *
019100* only for PARTIAL submissions - reason and the partial-only    *
019200* CV tables (species/tissue/cell-type/disease/instrument/       *
019300* modification/quantification), additional.                     *
019400*****************************************************************
019500 2000-WRITE-METADATA.
019600     MOVE 'submitter_name'        TO WS-MTD-KEY.
019700     MOVE PMD-SUB-NAME            TO WS-MTD-VALUE-SRC.
019800     PERFORM 2010-WRITE-MTD-LINE  THRU 2010-EXIT.
019900
020000     MOVE 'submitter_email'       TO WS-MTD-KEY.
020100     MOVE PMD-SUB-EMAIL           TO WS-MTD-VALUE-SRC.
020200     PERFORM 2010-WRITE-MTD-LINE  THRU 2010-EXIT.
020300
020400     MOVE 'submitter_affiliation' TO WS-MTD-KEY.
020500     MOVE PMD-SUB-AFFILIATION     TO WS-MTD-VALUE-SRC.
020600     PERFORM 2010-WRITE-MTD-LINE  THRU 2010-EXIT.
020700
020800     IF PMD-SUB-HAS-USERNAME
020900         MOVE 'submitter_pride_login' TO WS-MTD-KEY
021000         MOVE PMD-SUB-USERNAME        TO WS-MTD-VALUE-SRC
021100         PERFORM 2010-WRITE-MTD-LINE  THRU 2010-EXIT
021200     END-IF.
021300
021400     IF PMD-LAB-HEAD-PRESENT
021500         MOVE 'lab_head_name'        TO WS-MTD-KEY
021600         MOVE PMD-LAB-NAME           TO WS-MTD-VALUE-SRC
021700         PERFORM 2010-WRITE-MTD-LINE THRU 2010-EXIT
021800
021900         MOVE 'lab_head_email'       TO WS-MTD-KEY
022000         MOVE PMD-LAB-EMAIL          TO WS-MTD-VALUE-SRC
022100         PERFORM 2010-WRITE-MTD-LINE THRU 2010-EXIT
022200
022300         MOVE 'lab_head_affiliation' TO WS-MTD-KEY
022400         MOVE PMD-LAB-AFFILIATION    TO WS-MTD-VALUE-SRC
022500         PERFORM 2010-WRITE-MTD-LINE THRU 2010-EXIT
022600     END-IF.
022700
022800     MOVE 'title'                 TO WS-MTD-KEY.
022900     MOVE PMD-TITLE               TO WS-MTD-VALUE-SRC.
023000     PERFORM 2010-WRITE-MTD-LINE  THRU 2010-EXIT.
023100
023200     MOVE 'description'           TO WS-MTD-KEY.
023300     MOVE PMD-DESCRIPTION         TO WS-MTD-VALUE-SRC.
023400     PERFORM 2010-WRITE-MTD-LINE  THRU 2010-EXIT.
023500
023600     PERFORM 2020-WRITE-TAGS              THRU 2020-EXIT
023700         VARYING PMD-TAG-IX FROM 1 BY 1
023800         UNTIL PMD-TAG-IX > PMD-TAG-COUNT.
023900
024000     MOVE 'keywords'              TO WS-MTD-KEY.
024100     MOVE PMD-KEYWORDS            TO WS-MTD-VALUE-SRC.
024200     PERFORM 2010-WRITE-MTD-LINE  THRU 2010-EXIT.
024300
024400     MOVE 'sample_protocol'       TO WS-MTD-KEY.
024500     MOVE PMD-SAMPLE-PROTOCOL     TO WS-MTD-VALUE-SRC.
024600     PERFORM 2010-WRITE-MTD-LINE  THRU 2010-EXIT.
024700
024800     MOVE 'data_protocol'         TO WS-MTD-KEY.
024900     MOVE PMD-DATA-PROTOCOL       TO WS-MTD-VALUE-SRC.
025000     PERFORM 2010-WRITE-MTD-LINE  THRU 2010-EXIT.
025100
025200     IF PMD-HAS-OTHER-OMICS
025300         MOVE 'other_omics_link'      TO WS-MTD-KEY
025400         MOVE PMD-OTHER-OMICS-LINK    TO WS-MTD-VALUE-SRC
025500         PERFORM 2010-WRITE-MTD-LINE  THRU 2010-EXIT
025600     END-IF.
025700
025800     PERFORM 2030-WRITE-EXPTYPES          THRU 2030-EXIT
025900         VARYING PMD-EXPTYPE-IX FROM 1 BY 1
026000         UNTIL PMD-EXPTYPE-IX > PMD-EXPTYPE-COUNT.
026100
026200     MOVE 'type'                  TO WS-MTD-KEY.
026300     MOVE PMD-SUBMISSION-TYPE     TO WS-MTD-VALUE-SRC.
026400     PERFORM 2010-WRITE-MTD-LINE  THRU 2010-EXIT.
026500
026600     PERFORM 2040-WRITE-PUBMED            THRU 2040-EXIT
026700         VARYING PMD-PUBMED-IX FROM 1 BY 1
026800         UNTIL PMD-PUBMED-IX > PMD-PUBMED-COUNT.
026900
027000     PERFORM 2050-WRITE-DOIS              THRU 2050-EXIT
027100         VARYING PMD-DOI-IX FROM 1 BY 1
027200         UNTIL PMD-DOI-IX > PMD-DOI-COUNT.
027300
027400     IF PMD-IS-RESUBMISSION
027500         MOVE 'resubmission_px'       TO WS-MTD-KEY
027600         MOVE PMD-RESUB-ACCESSION     TO WS-MTD-VALUE-SRC
027700         PERFORM 2010-WRITE-MTD-LINE  THRU 2010-EXIT
027800     END-IF.
027900
028000     PERFORM 2060-WRITE-REANALYSIS        THRU 2060-EXIT
028100         VARYING PMD-REANAL-IX FROM 1 BY 1
028200         UNTIL PMD-REANAL-IX > PMD-REANAL-COUNT.
028300
028400     PERFORM 2070-WRITE-RPXD              THRU 2070-EXIT
028500         VARYING PMD-RPXD-IX FROM 1 BY 1
028600         UNTIL PMD-RPXD-IX > PMD-RPXD-COUNT.
028700
028800     IF PMD-TYPE-IS-PARTIAL
028900         PERFORM 2080-WRITE-PARTIAL-ONLY  THRU 2080-EXIT
029000     END-IF.
029100
029200     PERFORM 2090-WRITE-ADDITIONAL        THRU 2090-EXIT
029300         VARYING PMD-ADD-IX FROM 1 BY 1
029400         UNTIL PMD-ADD-IX > PMD-ADDITIONAL-COUNT.
029500
029600 2000-EXIT.
029700     EXIT.
029800
029900*****************************************************************
030000* One project tag per MTD line.                                 *
030100*****************************************************************
030200 2020-WRITE-TAGS.
030300     MOVE 'project_tag'          TO WS-MTD-KEY.
030400     MOVE PMD-TAG(PMD-TAG-IX)    TO WS-MTD-VALUE-SRC.
030500     PERFORM 2010-WRITE-MTD-LINE THRU 2010-EXIT.
030600
030700 2020-EXIT.
030800     EXIT.
030900
031000*****************************************************************
031100* One experiment_type CV-param per MTD line.                    *
031200*****************************************************************
031300 2030-WRITE-EXPTYPES.
031400     MOVE PMD-EXPTYPE-PARAM(PMD-EXPTYPE-IX) TO WS-CV-RENDER.
031500     PERFORM 8200-RENDER-CV-PARAM THRU 8200-EXIT.
031600     MOVE 'experiment_type'       TO WS-MTD-KEY.
031700     MOVE WS-CV-REND-TEXT         TO WS-MTD-VALUE-SRC.
031800     PERFORM 2010-WRITE-MTD-LINE  THRU 2010-EXIT.
031900
032000 2030-EXIT.
032100     EXIT.
032200
032300*****************************************************************
032400* One pubmed id per MTD line.                                   *
032500*****************************************************************
032600 2040-WRITE-PUBMED.
032700     MOVE 'pubmed'                        TO WS-MTD-KEY.
032800     MOVE PMD-PUBMED-ID(PMD-PUBMED-IX)    TO WS-MTD-VALUE-SRC.
032900     PERFORM 2010-WRITE-MTD-LINE          THRU 2010-EXIT.
033000
033100 2040-EXIT.
033200     EXIT.
033300
033400*****************************************************************
033500* One DOI per MTD line.                                         *
033600*****************************************************************
033700 2050-WRITE-DOIS.
033800     MOVE 'doi'                  TO WS-MTD-KEY.
033900     MOVE PMD-DOI(PMD-DOI-IX)    TO WS-MTD-VALUE-SRC.
034000     PERFORM 2010-WRITE-MTD-LINE THRU 2010-EXIT.
034100
034200 2050-EXIT.
034300     EXIT.
034400
034500*****************************************************************
034600* One reanalysis_px accession per MTD line.                     *
034700*****************************************************************
034800 2060-WRITE-REANALYSIS.
034900     MOVE 'reanalysis_px'                 TO WS-MTD-KEY.
035000     MOVE PMD-REANAL-ACCESSION(PMD-REANAL-IX)
035100                                           TO WS-MTD-VALUE-SRC.
035200     PERFORM 2010-WRITE-MTD-LINE          THRU 2010-EXIT.
035300
035400 2060-EXIT.
035500     EXIT.
035600
035700*****************************************************************
035800* One rpxd_original_px accession per MTD line.                  *
035900*****************************************************************
036000 2070-WRITE-RPXD.
036100     MOVE 'rpxd_original_px'              TO WS-MTD-KEY.
036200     MOVE PMD-RPXD-ACCESSION(PMD-RPXD-IX) TO WS-MTD-VALUE-SRC.
036300     PERFORM 2010-WRITE-MTD-LINE          THRU 2010-EXIT.
036400
036500 2070-EXIT.
036600     EXIT.
036700
036800*****************************************************************
036900* PARTIAL-submission-only fields - reason, then the partial-    *
037000* only CV tables, one line per CV param value (exploded),       *
037100* except INSTRUMENT which writes one combined line per          *
037200* instrument carrying all of its CV params bracket-chained.     *
037300*****************************************************************
037400 2080-WRITE-PARTIAL-ONLY.
037500     IF PMD-HAS-REASON-PARTIAL
037600         MOVE 'reason_for_partial'    TO WS-MTD-KEY
037700         MOVE PMD-REASON-FOR-PARTIAL  TO WS-MTD-VALUE-SRC
037800         PERFORM 2010-WRITE-MTD-LINE  THRU 2010-EXIT
037900     END-IF.
038000
038100     PERFORM 2081-WRITE-ONE-SPECIES   THRU 2081-EXIT
038200         VARYING PMD-SPECIES-IX FROM 1 BY 1
038300         UNTIL PMD-SPECIES-IX > PMD-SPECIES-COUNT.
038400     PERFORM 2082-WRITE-ONE-TISSUE    THRU 2082-EXIT
038500         VARYING PMD-TISSUE-IX FROM 1 BY 1
038600         UNTIL PMD-TISSUE-IX > PMD-TISSUE-COUNT.
038700     PERFORM 2083-WRITE-ONE-CELLTYPE  THRU 2083-EXIT
038800         VARYING PMD-CELLTYPE-IX FROM 1 BY 1
038900         UNTIL PMD-CELLTYPE-IX > PMD-CELLTYPE-COUNT.
039000     PERFORM 2084-WRITE-ONE-DISEASE   THRU 2084-EXIT
039100         VARYING PMD-DISEASE-IX FROM 1 BY 1
039200         UNTIL PMD-DISEASE-IX > PMD-DISEASE-COUNT.
039300     PERFORM 2085-WRITE-ONE-INSTR     THRU 2085-EXIT
039400         VARYING PMD-INSTR-IX FROM 1 BY 1
039500         UNTIL PMD-INSTR-IX > PMD-INSTRUMENT-COUNT.
039600     PERFORM 2086-WRITE-ONE-MOD       THRU 2086-EXIT
039700         VARYING PMD-MOD-IX FROM 1 BY 1
039800         UNTIL PMD-MOD-IX > PMD-MODIFICATION-COUNT.
039900     PERFORM 2087-WRITE-ONE-QUANT     THRU 2087-EXIT
040000         VARYING PMD-QUANT-IX FROM 1 BY 1
040100         UNTIL PMD-QUANT-IX > PMD-QUANTIFICATION-COUNT.
040200
040300 2080-EXIT.
040400     EXIT.
040500
040600 2081-WRITE-ONE-SPECIES.
040700     MOVE PMD-SPECIES-PARAM(PMD-SPECIES-IX) TO WS-CV-RENDER.
040800     PERFORM 8200-RENDER-CV-PARAM THRU 8200-EXIT.
040900     MOVE 'species'               TO WS-MTD-KEY.
041000     MOVE WS-CV-REND-TEXT         TO WS-MTD-VALUE-SRC.
041100     PERFORM 2010-WRITE-MTD-LINE  THRU 2010-EXIT.
041200
041300 2081-EXIT.
041400     EXIT.
041500
041600 2082-WRITE-ONE-TISSUE.
041700     MOVE PMD-TISSUE-PARAM(PMD-TISSUE-IX) TO WS-CV-RENDER.
041800     PERFORM 8200-RENDER-CV-PARAM THRU 8200-EXIT.
041900     MOVE 'tissue'                TO WS-MTD-KEY.
042000     MOVE WS-CV-REND-TEXT         TO WS-MTD-VALUE-SRC.
042100     PERFORM 2010-WRITE-MTD-LINE  THRU 2010-EXIT.
042200
042300 2082-EXIT.
042400     EXIT.
042500
042600 2083-WRITE-ONE-CELLTYPE.
042700     MOVE PMD-CELLTYPE-PARAM(PMD-CELLTYPE-IX) TO WS-CV-RENDER.
042800     PERFORM 8200-RENDER-CV-PARAM THRU 8200-EXIT.
042900     MOVE 'cell_type'             TO WS-MTD-KEY.
043000     MOVE WS-CV-REND-TEXT         TO WS-MTD-VALUE-SRC.
043100     PERFORM 2010-WRITE-MTD-LINE  THRU 2010-EXIT.
043200
043300 2083-EXIT.
043400     EXIT.
043500
043600 2084-WRITE-ONE-DISEASE.
043700     MOVE PMD-DISEASE-PARAM(PMD-DISEASE-IX) TO WS-CV-RENDER.
043800     PERFORM 8200-RENDER-CV-PARAM THRU 8200-EXIT.
043900     MOVE 'disease'               TO WS-MTD-KEY.
044000     MOVE WS-CV-REND-TEXT         TO WS-MTD-VALUE-SRC.
044100     PERFORM 2010-WRITE-MTD-LINE  THRU 2010-EXIT.
044200
044300 2084-EXIT.
044400     EXIT.
044500
044600*****************************************************************
044700* Instrument - one MTD line per physical instrument, every CV   *
044800* param present in that instrument's 3-slot table chained       *
044900* "[...],[...]" all on the one INSTRUMENT line.                 *
045000*****************************************************************
045100 2085-WRITE-ONE-INSTR.
045200     MOVE SPACES TO WS-JOIN-STAGE-BLANK.
045300     PERFORM 2085A-APPEND-INSTR-PARM   THRU 2085A-EXIT
045400         VARYING PMD-INSTR-PARM-IX FROM 1 BY 1
045500         UNTIL PMD-INSTR-PARM-IX >
045600               PMD-INSTR-PARAM-COUNT(PMD-INSTR-IX).
045700     MOVE 'instrument'            TO WS-MTD-KEY.
045800     MOVE WS-JOIN-TEXT            TO WS-MTD-VALUE-SRC.
045900     PERFORM 2010-WRITE-MTD-LINE  THRU 2010-EXIT.
046000
046100 2085-EXIT.
046200     EXIT.
046300
046400 2085A-APPEND-INSTR-PARM.
046500     MOVE PMD-INSTR-PARAM(PMD-INSTR-IX, PMD-INSTR-PARM-IX)
046600                                TO WS-CV-RENDER.
046700     PERFORM 8200-RENDER-CV-PARAM      THRU 8200-EXIT.
046800     MOVE WS-JOIN-TEXT                 TO WS-TRIM-SOURCE.
046900     PERFORM 8500-COMPUTE-TRIM-LENGTH  THRU 8500-EXIT.
047000     IF WS-TRIM-LEN = 0
047100         MOVE WS-CV-REND-TEXT          TO WS-JOIN-TEXT
047200     ELSE
047300         STRING WS-JOIN-TEXT(1:WS-TRIM-LEN) DELIMITED BY SIZE
047400                ','                    DELIMITED BY SIZE
047500                WS-CV-REND-TEXT        DELIMITED BY SIZE
047600                INTO WS-JOIN-TEXT
047700     END-IF.
047800
047900 2085A-EXIT.
048000     EXIT.
048100
048200 2086-WRITE-ONE-MOD.
048300     MOVE PMD-MOD-PARAM(PMD-MOD-IX) TO WS-CV-RENDER.
048400     PERFORM 8200-RENDER-CV-PARAM THRU 8200-EXIT.
048500     MOVE 'modification'          TO WS-MTD-KEY.
048600     MOVE WS-CV-REND-TEXT         TO WS-MTD-VALUE-SRC.
048700     PERFORM 2010-WRITE-MTD-LINE  THRU 2010-EXIT.
048800
048900 2086-EXIT.
049000     EXIT.
049100
049200 2087-WRITE-ONE-QUANT.
049300     MOVE PMD-QUANT-PARAM(PMD-QUANT-IX) TO WS-CV-RENDER.
049400     PERFORM 8200-RENDER-CV-PARAM THRU 8200-EXIT.
049500     MOVE 'quantification'        TO WS-MTD-KEY.
049600     MOVE WS-CV-REND-TEXT         TO WS-MTD-VALUE-SRC.
049700     PERFORM 2010-WRITE-MTD-LINE  THRU 2010-EXIT.
049800
049900 2087-EXIT.
050000     EXIT.
050100
050200*****************************************************************
050300* One additional annotation per MTD line.                       *
050400*****************************************************************
050500 2090-WRITE-ADDITIONAL.
050600     MOVE PMD-ADD-PARAM(PMD-ADD-IX) TO WS-CV-RENDER.
050700     PERFORM 8200-RENDER-CV-PARAM THRU 8200-EXIT.
050800     MOVE 'additional'            TO WS-MTD-KEY.
050900     MOVE WS-CV-REND-TEXT         TO WS-MTD-VALUE-SRC.
051000     PERFORM 2010-WRITE-MTD-LINE  THRU 2010-EXIT.
051100
051200 2090-EXIT.
051300     EXIT.
051400
051500*****************************************************************
051600* Write one MTD line - clean the value, skip the line entirely  *
051700* if the value is blank after cleaning, else build and write    *
051800* "MTD<TAB>key<TAB>value".                                       *
051900*****************************************************************
052000 2010-WRITE-MTD-LINE.
052100     MOVE WS-MTD-VALUE-SRC TO WS-CLEAN-VALUE.
052200     PERFORM 8100-CLEAN-VALUE THRU 8100-EXIT.
052300     MOVE WS-CLEAN-VALUE    TO WS-TRIM-SOURCE.
052400     PERFORM 8500-COMPUTE-TRIM-LENGTH THRU 8500-EXIT.
052500     IF WS-TRIM-LEN = 0
052600         GO TO 2010-EXIT.
052700
052800     MOVE SPACES           TO WS-LINE-STAGE-BLANK.
052900     STRING 'MTD'                       DELIMITED BY SIZE
053000            X'09'                        DELIMITED BY SIZE
053100            WS-MTD-KEY                   DELIMITED BY SPACE
053200            X'09'                        DELIMITED BY SIZE
053300            WS-CLEAN-VALUE(1:WS-TRIM-LEN) DELIMITED BY SIZE
053400            INTO WS-LINE-TEXT.
053500     WRITE PXS-OUT-REC      FROM WS-LINE-TEXT.
053600
053700 2010-EXIT.
053800     EXIT.
053900
054000*****************************************************************
054100* Clean a value for output - TAB, CR, LF each become a single   *
054200* space; no intrinsic FUNCTION, INSPECT does the sweep.         *
054300*****************************************************************
054400 8100-CLEAN-VALUE.
054500     INSPECT WS-CLEAN-VALUE REPLACING ALL X'09' BY SPACE
054600                                      ALL X'0D' BY SPACE
054700                                      ALL X'0A' BY SPACE.
054800
054900 8100-EXIT.
055000     EXIT.
055100
055200*****************************************************************
055300* Render one CV-param work area as "[label, accession, name,   *
055400* value]" - value part is omitted (trailing comma/space, empty) *
055500* when the value-present switch is off.                        *
055600*****************************************************************
055700 8200-RENDER-CV-PARAM.
055800     MOVE WS-CV-REND-LABEL TO WS-TRIM-SOURCE.
055900     PERFORM 8500-COMPUTE-TRIM-LENGTH THRU 8500-EXIT.
056000     IF WS-TRIM-LEN = 0
056100         MOVE 1 TO WS-TRIM-LEN
056200     END-IF.
056300     IF WS-CV-REND-HAS-VALUE
056400         STRING '[' DELIMITED BY SIZE
056500                WS-CV-REND-LABEL(1:WS-TRIM-LEN) DELIMITED BY SIZE
056600                ', '               DELIMITED BY SIZE
056700                WS-CV-REND-ACCESSION DELIMITED BY SPACE
056800                ', '               DELIMITED BY SIZE
056900                WS-CV-REND-NAME    DELIMITED BY SPACE
057000                ', '               DELIMITED BY SIZE
057100                WS-CV-REND-VALUE   DELIMITED BY SPACE
057200                ']'                DELIMITED BY SIZE
057300                INTO WS-CV-REND-TEXT
057400     ELSE
057500         STRING '[' DELIMITED BY SIZE
057600                WS-CV-REND-LABEL(1:WS-TRIM-LEN) DELIMITED BY SIZE
057700                ', '               DELIMITED BY SIZE
057800                WS-CV-REND-ACCESSION DELIMITED BY SPACE
057900                ', '               DELIMITED BY SIZE
058000                WS-CV-REND-NAME    DELIMITED BY SPACE
058100                ', ]'              DELIMITED BY SIZE
058200                INTO WS-CV-REND-TEXT
058300     END-IF.
058400
058500 8200-EXIT.
058600     EXIT.
058700
058800*****************************************************************
058900* File-mapping section - one FMH header line, then one FME     *
059000* line per data file, in submission order.                     *
059100*****************************************************************
059200 3000-WRITE-MAPPINGS.
059300     PERFORM 3010-WRITE-BLANK-LINE    THRU 3010-EXIT.
059400     PERFORM 3100-BUILD-FMH-HEADER    THRU 3100-EXIT.
059500     PERFORM 3200-WRITE-ONE-FME       THRU 3200-EXIT
059600         VARYING DF-IX FROM 1 BY 1
059700         UNTIL DF-IX > DF-ENTRY-COUNT.
059800
059900 3000-EXIT.
060000     EXIT.
060100
060200*****************************************************************
060300* Blank separator line between sections.                        *
060400*****************************************************************
060500 3010-WRITE-BLANK-LINE.
060600     MOVE SPACES          TO WS-LINE-STAGE-BLANK.
060700     WRITE PXS-OUT-REC    FROM WS-LINE-TEXT.
060800
060900 3010-EXIT.
061000     EXIT.
061100
061200*****************************************************************
061300* FMH header - pride_accession/url columns appended only when  *
061400* the submission actually carries at least one of each.         *
061500*****************************************************************
061600 3100-BUILD-FMH-HEADER.
061700     MOVE SPACES TO WS-FMH-HEADER.
061800     STRING 'FMH'              DELIMITED BY SIZE
061900            X'09'              DELIMITED BY SIZE
062000            'file_id'          DELIMITED BY SIZE
062100            X'09'              DELIMITED BY SIZE
062200            'file_type'        DELIMITED BY SIZE
062300            X'09'              DELIMITED BY SIZE
062400            'file_path'        DELIMITED BY SIZE
062500            X'09'              DELIMITED BY SIZE
062600            'file_mapping'     DELIMITED BY SIZE
062700            INTO WS-FMH-HEADER.
062800
062900     IF DF-ANY-ACCESSION
063000         MOVE WS-FMH-HEADER    TO WS-TRIM-SOURCE
063100         PERFORM 8500-COMPUTE-TRIM-LENGTH THRU 8500-EXIT
063200         STRING WS-FMH-HEADER(1:WS-TRIM-LEN) DELIMITED BY SIZE
063300                X'09'             DELIMITED BY SIZE
063400                'pride_accession' DELIMITED BY SIZE
063500                INTO WS-FMH-HEADER
063600     END-IF.
063700     IF DF-ANY-URL-BACKED
063800         MOVE WS-FMH-HEADER    TO WS-TRIM-SOURCE
063900         PERFORM 8500-COMPUTE-TRIM-LENGTH THRU 8500-EXIT
064000         STRING WS-FMH-HEADER(1:WS-TRIM-LEN) DELIMITED BY SIZE
064100                X'09'             DELIMITED BY SIZE
064200                'url'             DELIMITED BY SIZE
064300                INTO WS-FMH-HEADER
064400     END-IF.
064500
064600     MOVE SPACES           TO WS-LINE-STAGE-BLANK.
064700     MOVE WS-FMH-HEADER    TO WS-LINE-TEXT.
064800     WRITE PXS-OUT-REC     FROM WS-LINE-TEXT.
064900
065000 3100-EXIT.
065100     EXIT.
065200
065300*****************************************************************
065400* One FME line - file_id, file_type, file_path (or URL),       *
065500* comma-joined mapping list, then optional accession/url.       *
065600*****************************************************************
065700 3200-WRITE-ONE-FME.
065800     PERFORM 3210-BUILD-MAPPING-JOIN  THRU 3210-EXIT.
065900     MOVE SPACES           TO WS-LINE-STAGE-BLANK.
066000     STRING 'FME'                DELIMITED BY SIZE
066100            X'09'                DELIMITED BY SIZE
066200            DF-FILE-ID(DF-IX)    DELIMITED BY SIZE
066300            X'09'                DELIMITED BY SIZE
066400            DF-FILE-TYPE(DF-IX)  DELIMITED BY SPACE
066500            INTO WS-LINE-TEXT.
066600
066700     MOVE WS-LINE-TEXT       TO WS-TRIM-SOURCE.
066800     PERFORM 8500-COMPUTE-TRIM-LENGTH THRU 8500-EXIT.
066900     IF DF-IS-URL-BACKED(DF-IX)
067000         STRING WS-LINE-TEXT(1:WS-TRIM-LEN) DELIMITED BY SIZE
067100                X'09'                 DELIMITED BY SIZE
067200                DF-URL(DF-IX)         DELIMITED BY SPACE
067300                X'09'                 DELIMITED BY SIZE
067400                INTO WS-LINE-TEXT
067500     ELSE
067600         STRING WS-LINE-TEXT(1:WS-TRIM-LEN) DELIMITED BY SIZE
067700                X'09'                 DELIMITED BY SIZE
067800                DF-FILE-PATH(DF-IX)   DELIMITED BY SPACE
067900                X'09'                 DELIMITED BY SIZE
068000                INTO WS-LINE-TEXT
068100     END-IF.
068200
068300     MOVE WS-LINE-TEXT       TO WS-TRIM-SOURCE.
068400     PERFORM 8500-COMPUTE-TRIM-LENGTH THRU 8500-EXIT.
068500     STRING WS-LINE-TEXT(1:WS-TRIM-LEN) DELIMITED BY SIZE
068600            WS-MAPPING-JOIN         DELIMITED BY SPACE
068700            INTO WS-LINE-TEXT.
068800
068900     IF DF-ANY-ACCESSION
069000         MOVE WS-LINE-TEXT   TO WS-TRIM-SOURCE
069100         PERFORM 8500-COMPUTE-TRIM-LENGTH THRU 8500-EXIT
069200         STRING WS-LINE-TEXT(1:WS-TRIM-LEN) DELIMITED BY SIZE
069300                X'09'                   DELIMITED BY SIZE
069400                DF-PRIDE-ACCESSION(DF-IX) DELIMITED BY SPACE
069500                INTO WS-LINE-TEXT
069600     END-IF.
069700
069800     IF DF-ANY-URL-BACKED
069900         MOVE WS-LINE-TEXT   TO WS-TRIM-SOURCE
070000         PERFORM 8500-COMPUTE-TRIM-LENGTH THRU 8500-EXIT
070100         STRING WS-LINE-TEXT(1:WS-TRIM-LEN) DELIMITED BY SIZE
070200                X'09'                   DELIMITED BY SIZE
070300                DF-URL(DF-IX)           DELIMITED BY SPACE
070400                INTO WS-LINE-TEXT
070500     END-IF.
070600
070700     WRITE PXS-OUT-REC     FROM WS-LINE-TEXT.
070800
070900 3200-EXIT.
071000     EXIT.
071100
071200*****************************************************************
071300* Comma-join this entry's mapping list - append each id plus a  *
071400* trailing comma, then strip exactly the final trailing comma.  *
071500*****************************************************************
071600 3210-BUILD-MAPPING-JOIN.
071700     MOVE SPACES           TO WS-MAPPING-JOIN.
071800     PERFORM 3211-APPEND-ONE-MAPPING  THRU 3211-EXIT
071900         VARYING DF-MAP-IX FROM 1 BY 1
072000         UNTIL DF-MAP-IX > DF-MAPPING-COUNT(DF-IX).
072100     IF WS-MAPPING-JOIN NOT = SPACES
072200         MOVE WS-MAPPING-JOIN TO WS-TRIM-SOURCE
072300         PERFORM 8500-COMPUTE-TRIM-LENGTH THRU 8500-EXIT
072400         SUBTRACT 1 FROM WS-TRIM-LEN
072500         MOVE SPACES TO WS-MAPPING-JOIN(WS-TRIM-LEN + 1:1)
072600     END-IF.
072700
072800 3210-EXIT.
072900     EXIT.
073000
073100 3211-APPEND-ONE-MAPPING.
073200     MOVE WS-MAPPING-JOIN TO WS-TRIM-SOURCE.
073300     PERFORM 8500-COMPUTE-TRIM-LENGTH  THRU 8500-EXIT.
073400     IF WS-TRIM-LEN = 0
073500         STRING DF-MAPPED-FILE-ID(DF-IX, DF-MAP-IX)
073600                                DELIMITED BY SIZE
073700                ','             DELIMITED BY SIZE
073800                INTO WS-MAPPING-JOIN
073900     ELSE
074000         STRING WS-MAPPING-JOIN(1:WS-TRIM-LEN) DELIMITED BY SIZE
074100                DF-MAPPED-FILE-ID(DF-IX, DF-MAP-IX)
074200                                DELIMITED BY SIZE
074300                ','             DELIMITED BY SIZE
074400                INTO WS-MAPPING-JOIN
074500     END-IF.
074600
074700 3211-EXIT.
074800     EXIT.
074900
075000*****************************************************************
075100* Sample-metadata section - suppressed entirely for PARTIAL     *
075200* submissions; one SMH header, then one SME line per RESULT-    *
075300* type data file.                                                *
075400*****************************************************************
075500 4000-WRITE-SAMPLE-DATA.
075600     IF PMD-TYPE-IS-PARTIAL
075700         GO TO 4000-EXIT.
075800
075900     PERFORM 3010-WRITE-BLANK-LINE    THRU 3010-EXIT.
076000     MOVE SPACES           TO WS-LINE-STAGE-BLANK.
076100     STRING 'SMH'               DELIMITED BY SIZE
076200            X'09'               DELIMITED BY SIZE
076300            'file_id'           DELIMITED BY SIZE
076400            X'09'               DELIMITED BY SIZE
076500            'species'           DELIMITED BY SIZE
076600            X'09'               DELIMITED BY SIZE
076700            'tissue'            DELIMITED BY SIZE
076800            X'09'               DELIMITED BY SIZE
076900            'cell_type'         DELIMITED BY SIZE
077000            X'09'               DELIMITED BY SIZE
077100            'disease'           DELIMITED BY SIZE
077200            X'09'               DELIMITED BY SIZE
077300            'modification'      DELIMITED BY SIZE
077400            X'09'               DELIMITED BY SIZE
077500            'instrument'        DELIMITED BY SIZE
077600            X'09'               DELIMITED BY SIZE
077700            'quantification'    DELIMITED BY SIZE
077800            X'09'               DELIMITED BY SIZE
077900            'experimental_factor' DELIMITED BY SIZE
078000            INTO WS-LINE-TEXT.
078100     WRITE PXS-OUT-REC     FROM WS-LINE-TEXT.
078200
078300     PERFORM 4100-WRITE-ONE-SME       THRU 4100-EXIT
078400         VARYING DF-IX FROM 1 BY 1
078500         UNTIL DF-IX > DF-ENTRY-COUNT.
078600
078700 4000-EXIT.
078800     EXIT.
078900
079000*****************************************************************
079100* One SME line per RESULT-type data file; non-RESULT entries    *
079200* carry no sample metadata and are skipped outright.             *
079300*****************************************************************
079400 4100-WRITE-ONE-SME.
079500     IF DF-COARSE-TYPE(DF-IX) NOT = PXS-CT-RESULT
079600         GO TO 4100-EXIT.
079700
079800     MOVE SPACES           TO WS-LINE-STAGE-BLANK.
079900     STRING 'SME'                DELIMITED BY SIZE
080000            X'09'                DELIMITED BY SIZE
080100            DF-FILE-ID(DF-IX)    DELIMITED BY SIZE
080200            INTO WS-LINE-TEXT.
080300
080400     PERFORM 4110-JOIN-SMD-SPECIES    THRU 4110-EXIT.
080500     PERFORM 4200-APPEND-JOIN-COLUMN  THRU 4200-EXIT.
080600
080700     PERFORM 4120-JOIN-SMD-TISSUE     THRU 4120-EXIT.
080800     PERFORM 4200-APPEND-JOIN-COLUMN  THRU 4200-EXIT.
080900
081000     PERFORM 4130-JOIN-SMD-CELLTYPE   THRU 4130-EXIT.
081100     PERFORM 4200-APPEND-JOIN-COLUMN  THRU 4200-EXIT.
081200
081300     PERFORM 4140-JOIN-SMD-DISEASE    THRU 4140-EXIT.
081400     PERFORM 4200-APPEND-JOIN-COLUMN  THRU 4200-EXIT.
081500
081600     PERFORM 4150-JOIN-SMD-MOD        THRU 4150-EXIT.
081700     PERFORM 4200-APPEND-JOIN-COLUMN  THRU 4200-EXIT.
081800
081900     PERFORM 4160-JOIN-SMD-INSTR      THRU 4160-EXIT.
082000     PERFORM 4200-APPEND-JOIN-COLUMN  THRU 4200-EXIT.
082100
082200     PERFORM 4170-JOIN-SMD-QUANT      THRU 4170-EXIT.
082300     PERFORM 4200-APPEND-JOIN-COLUMN  THRU 4200-EXIT.
082400
082500     MOVE WS-LINE-TEXT       TO WS-TRIM-SOURCE.
082600     PERFORM 8500-COMPUTE-TRIM-LENGTH THRU 8500-EXIT.
082700     IF DF-SMD-EXPF-COUNT(DF-IX) > 0
082800         STRING WS-LINE-TEXT(1:WS-TRIM-LEN) DELIMITED BY SIZE
082900                X'09'                 DELIMITED BY SIZE
083000                DF-SMD-EXPFACTOR(DF-IX, 1) DELIMITED BY SPACE
083100                INTO WS-LINE-TEXT
083200     END-IF.
083300
083400     WRITE PXS-OUT-REC     FROM WS-LINE-TEXT.
083500
083600 4100-EXIT.
083700     EXIT.
083800
083900*****************************************************************
084000* Append the just-built WS-JOIN-TEXT column onto WS-LINE-TEXT,  *
084100* tab-separated - the one shared tail step for every sample-    *
084200* metadata CV-table column.                                     *
084300*****************************************************************
084400 4200-APPEND-JOIN-COLUMN.
084500     MOVE WS-LINE-TEXT       TO WS-TRIM-SOURCE.
084600     PERFORM 8500-COMPUTE-TRIM-LENGTH THRU 8500-EXIT.
084700     STRING WS-LINE-TEXT(1:WS-TRIM-LEN) DELIMITED BY SIZE
084800            X'09'                 DELIMITED BY SIZE
084900            WS-JOIN-TEXT          DELIMITED BY SPACE
085000            INTO WS-LINE-TEXT.
085100
085200 4200-EXIT.
085300     EXIT.
085400
085500*****************************************************************
085600* Comma-join one data file's SMD-SPECIES-TBL into WS-JOIN-TEXT. *
085700*****************************************************************
085800 4110-JOIN-SMD-SPECIES.
085900     MOVE SPACES TO WS-JOIN-STAGE-BLANK.
086000     PERFORM 4111-APPEND-SPECIES      THRU 4111-EXIT
086100         VARYING DF-SMD-SPEC-IX FROM 1 BY 1
086200         UNTIL DF-SMD-SPEC-IX >
086300               DF-SMD-SPECIES-COUNT(DF-IX).
086400
086500 4110-EXIT.
086600     EXIT.
086700
086800 4111-APPEND-SPECIES.
086900     MOVE DF-SMD-SPECIES-PARAM(DF-IX, DF-SMD-SPEC-IX)
087000                                TO WS-CV-RENDER.
087100     PERFORM 8200-RENDER-CV-PARAM      THRU 8200-EXIT.
087200     MOVE WS-JOIN-TEXT                 TO WS-TRIM-SOURCE.
087300     PERFORM 8500-COMPUTE-TRIM-LENGTH  THRU 8500-EXIT.
087400     IF WS-TRIM-LEN = 0
087500         MOVE WS-CV-REND-TEXT          TO WS-JOIN-TEXT
087600     ELSE
087700         STRING WS-JOIN-TEXT(1:WS-TRIM-LEN) DELIMITED BY SIZE
087800                ','                    DELIMITED BY SIZE
087900                WS-CV-REND-TEXT        DELIMITED BY SIZE
088000                INTO WS-JOIN-TEXT
088100     END-IF.
088200
088300 4111-EXIT.
088400     EXIT.
088500
088600*****************************************************************
088700* Comma-join one data file's SMD-TISSUE-TBL into WS-JOIN-TEXT.  *
088800*****************************************************************
088900 4120-JOIN-SMD-TISSUE.
089000     MOVE SPACES TO WS-JOIN-STAGE-BLANK.
089100     PERFORM 4121-APPEND-TISSUE       THRU 4121-EXIT
089200         VARYING DF-SMD-TISS-IX FROM 1 BY 1
089300         UNTIL DF-SMD-TISS-IX >
089400               DF-SMD-TISSUE-COUNT(DF-IX).
089500
089600 4120-EXIT.
089700     EXIT.
089800
089900 4121-APPEND-TISSUE.
090000     MOVE DF-SMD-TISSUE-PARAM(DF-IX, DF-SMD-TISS-IX)
090100                                TO WS-CV-RENDER.
090200     PERFORM 8200-RENDER-CV-PARAM      THRU 8200-EXIT.
090300     MOVE WS-JOIN-TEXT                 TO WS-TRIM-SOURCE.
090400     PERFORM 8500-COMPUTE-TRIM-LENGTH  THRU 8500-EXIT.
090500     IF WS-TRIM-LEN = 0
090600         MOVE WS-CV-REND-TEXT          TO WS-JOIN-TEXT
090700     ELSE
090800         STRING WS-JOIN-TEXT(1:WS-TRIM-LEN) DELIMITED BY SIZE
090900                ','                    DELIMITED BY SIZE
091000                WS-CV-REND-TEXT        DELIMITED BY SIZE
091100                INTO WS-JOIN-TEXT
091200     END-IF.
091300
091400 4121-EXIT.
091500     EXIT.
091600
091700*****************************************************************
091800* Comma-join one data file's SMD-CELLTYPE-TBL.                  *
091900*****************************************************************
092000 4130-JOIN-SMD-CELLTYPE.
092100     MOVE SPACES TO WS-JOIN-STAGE-BLANK.
092200     PERFORM 4131-APPEND-CELLTYPE     THRU 4131-EXIT
092300         VARYING DF-SMD-CELL-IX FROM 1 BY 1
092400         UNTIL DF-SMD-CELL-IX >
092500               DF-SMD-CELLTYPE-COUNT(DF-IX).
092600
092700 4130-EXIT.
092800     EXIT.
092900
093000 4131-APPEND-CELLTYPE.
093100     MOVE DF-SMD-CELLTYPE-PARAM(DF-IX, DF-SMD-CELL-IX)
093200                                TO WS-CV-RENDER.
093300     PERFORM 8200-RENDER-CV-PARAM      THRU 8200-EXIT.
093400     MOVE WS-JOIN-TEXT                 TO WS-TRIM-SOURCE.
093500     PERFORM 8500-COMPUTE-TRIM-LENGTH  THRU 8500-EXIT.
093600     IF WS-TRIM-LEN = 0
093700         MOVE WS-CV-REND-TEXT          TO WS-JOIN-TEXT
093800     ELSE
093900         STRING WS-JOIN-TEXT(1:WS-TRIM-LEN) DELIMITED BY SIZE
094000                ','                    DELIMITED BY SIZE
094100                WS-CV-REND-TEXT        DELIMITED BY SIZE
094200                INTO WS-JOIN-TEXT
094300     END-IF.
094400
094500 4131-EXIT.
094600     EXIT.
094700
094800*****************************************************************
094900* Comma-join one data file's SMD-DISEASE-TBL.                   *
095000*****************************************************************
095100 4140-JOIN-SMD-DISEASE.
095200     MOVE SPACES TO WS-JOIN-STAGE-BLANK.
095300     PERFORM 4141-APPEND-DISEASE      THRU 4141-EXIT
095400         VARYING DF-SMD-DISE-IX FROM 1 BY 1
095500         UNTIL DF-SMD-DISE-IX >
095600               DF-SMD-DISEASE-COUNT(DF-IX).
095700
095800 4140-EXIT.
095900     EXIT.
096000
096100 4141-APPEND-DISEASE.
096200     MOVE DF-SMD-DISEASE-PARAM(DF-IX, DF-SMD-DISE-IX)
096300                                TO WS-CV-RENDER.
096400     PERFORM 8200-RENDER-CV-PARAM      THRU 8200-EXIT.
096500     MOVE WS-JOIN-TEXT                 TO WS-TRIM-SOURCE.
096600     PERFORM 8500-COMPUTE-TRIM-LENGTH  THRU 8500-EXIT.
096700     IF WS-TRIM-LEN = 0
096800         MOVE WS-CV-REND-TEXT          TO WS-JOIN-TEXT
096900     ELSE
097000         STRING WS-JOIN-TEXT(1:WS-TRIM-LEN) DELIMITED BY SIZE
097100                ','                    DELIMITED BY SIZE
097200                WS-CV-REND-TEXT        DELIMITED BY SIZE
097300                INTO WS-JOIN-TEXT
097400     END-IF.
097500
097600 4141-EXIT.
097700     EXIT.
097800
097900*****************************************************************
098000* Comma-join one data file's SMD-MOD-TBL.                       *
098100*****************************************************************
098200 4150-JOIN-SMD-MOD.
098300     MOVE SPACES TO WS-JOIN-STAGE-BLANK.
098400     PERFORM 4151-APPEND-MOD          THRU 4151-EXIT
098500         VARYING DF-SMD-MOD-IX FROM 1 BY 1
098600         UNTIL DF-SMD-MOD-IX >
098700               DF-SMD-MOD-COUNT(DF-IX).
098800
098900 4150-EXIT.
099000     EXIT.
099100
099200 4151-APPEND-MOD.
099300     MOVE DF-SMD-MOD-PARAM(DF-IX, DF-SMD-MOD-IX)
099400                                TO WS-CV-RENDER.
099500     PERFORM 8200-RENDER-CV-PARAM      THRU 8200-EXIT.
099600     MOVE WS-JOIN-TEXT                 TO WS-TRIM-SOURCE.
099700     PERFORM 8500-COMPUTE-TRIM-LENGTH  THRU 8500-EXIT.
099800     IF WS-TRIM-LEN = 0
099900         MOVE WS-CV-REND-TEXT          TO WS-JOIN-TEXT
100000     ELSE
100100         STRING WS-JOIN-TEXT(1:WS-TRIM-LEN) DELIMITED BY SIZE
100200                ','                    DELIMITED BY SIZE
100300                WS-CV-REND-TEXT        DELIMITED BY SIZE
100400                INTO WS-JOIN-TEXT
100500     END-IF.
100600
100700 4151-EXIT.
100800     EXIT.
100900
101000*****************************************************************
101100* Comma-join one data file's SMD-INSTR-TBL.                     *
101200*****************************************************************
101300 4160-JOIN-SMD-INSTR.
101400     MOVE SPACES TO WS-JOIN-STAGE-BLANK.
101500     PERFORM 4161-APPEND-INSTR        THRU 4161-EXIT
101600         VARYING DF-SMD-INSTR-IX FROM 1 BY 1
101700         UNTIL DF-SMD-INSTR-IX >
101800               DF-SMD-INSTR-COUNT(DF-IX).
101900
102000 4160-EXIT.
102100     EXIT.
102200
102300 4161-APPEND-INSTR.
102400     MOVE DF-SMD-INSTR-PARAM(DF-IX, DF-SMD-INSTR-IX)
102500                                TO WS-CV-RENDER.
102600     PERFORM 8200-RENDER-CV-PARAM      THRU 8200-EXIT.
102700     MOVE WS-JOIN-TEXT                 TO WS-TRIM-SOURCE.
102800     PERFORM 8500-COMPUTE-TRIM-LENGTH  THRU 8500-EXIT.
102900     IF WS-TRIM-LEN = 0
103000         MOVE WS-CV-REND-TEXT          TO WS-JOIN-TEXT
103100     ELSE
103200         STRING WS-JOIN-TEXT(1:WS-TRIM-LEN) DELIMITED BY SIZE
103300                ','                    DELIMITED BY SIZE
103400                WS-CV-REND-TEXT        DELIMITED BY SIZE
103500                INTO WS-JOIN-TEXT
103600     END-IF.
103700
103800 4161-EXIT.
103900     EXIT.
104000
104100*****************************************************************
104200* Comma-join one data file's SMD-QUANT-TBL.                     *
104300*****************************************************************
104400 4170-JOIN-SMD-QUANT.
104500     MOVE SPACES TO WS-JOIN-STAGE-BLANK.
104600     PERFORM 4171-APPEND-QUANT        THRU 4171-EXIT
104700         VARYING DF-SMD-QUANT-IX FROM 1 BY 1
104800         UNTIL DF-SMD-QUANT-IX >
104900               DF-SMD-QUANT-COUNT(DF-IX).
105000
105100 4170-EXIT.
105200     EXIT.
105300
105400 4171-APPEND-QUANT.
105500     MOVE DF-SMD-QUANT-PARAM(DF-IX, DF-SMD-QUANT-IX)
105600                                TO WS-CV-RENDER.
105700     PERFORM 8200-RENDER-CV-PARAM      THRU 8200-EXIT.
105800     MOVE WS-JOIN-TEXT                 TO WS-TRIM-SOURCE.
105900     PERFORM 8500-COMPUTE-TRIM-LENGTH  THRU 8500-EXIT.
106000     IF WS-TRIM-LEN = 0
106100         MOVE WS-CV-REND-TEXT          TO WS-JOIN-TEXT
106200     ELSE
106300         STRING WS-JOIN-TEXT(1:WS-TRIM-LEN) DELIMITED BY SIZE
106400                ','                    DELIMITED BY SIZE
106500                WS-CV-REND-TEXT        DELIMITED BY SIZE
106600                INTO WS-JOIN-TEXT
106700     END-IF.
106800
106900 4171-EXIT.
107000     EXIT.
107100
107200*****************************************************************
107300* Find the length of WS-TRIM-SOURCE up to its last non-blank    *
107400* character, with a manual backward scan - no intrinsic         *
107500* FUNCTION permitted.  Zero means the field is all spaces.      *
107600*****************************************************************
107700 8500-COMPUTE-TRIM-LENGTH.
107800     MOVE 5000 TO WS-TRIM-IX.
107900     PERFORM 8510-SCAN-BACK THRU 8510-EXIT
108000         VARYING WS-TRIM-IX FROM 5000 BY -1
108100         UNTIL WS-TRIM-SOURCE(WS-TRIM-IX:1) NOT = SPACE
108200            OR WS-TRIM-IX = 1.
108300     IF WS-TRIM-SOURCE(WS-TRIM-IX:1) = SPACE
108400         MOVE 0           TO WS-TRIM-LEN
108500     ELSE
108600         MOVE WS-TRIM-IX  TO WS-TRIM-LEN
108700     END-IF.
108800
108900 8500-EXIT.
109000     EXIT.
109100
109200*****************************************************************
109300* Empty-body scan paragraph - the VARYING/UNTIL clause on the   *
109400* PERFORM that calls this one does all the work.                *
109500*****************************************************************
109600 8510-SCAN-BACK.
109700     CONTINUE.
109800
109900 8510-EXIT.
110000     EXIT.
110100
110200*****************************************************************
110300* Batch step return.                                            *
110400*****************************************************************
110500 9000-RETURN.
110600     CLOSE PXS-SUBMISSION-OUT.
110700     GOBACK.
110800
110900 9000-EXIT.
111000     EXIT.
