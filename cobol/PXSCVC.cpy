000100*****************************************************************
000200* PXS CV PARAM record definition.                               *
000300*                                                               *
000400* A CV PARAM is the bracketed [cvLabel, accession, name, value] *
000500* quadruple that appears inside an MTD VALUE column and inside  *
000600* every comma-joined SME cell.  This copybook is COPYd by       *
000700* PXS004 (parse), PXS005 (write) and PXS003 (validate) so all   *
000800* three agree on one in-memory shape for the quadruple.         *
000900*                                                               *
001000* Date       UserID    Description                              *
001100* ---------- --------  ---------------------------------------- *
001200* 1996-06-04 RJACKSON  Original CV PARAM layout.                 *
001300* 1999-01-14 RFRERKNG  Widened CV-NAME for long PRIDE CV names.  *
001400*****************************************************************
001500 01  CV-PARAM.
001600     02  CV-LABEL               PIC X(10) VALUE SPACES.
001700     02  CV-ACCESSION           PIC X(20) VALUE SPACES.
001800     02  CV-NAME                PIC X(80) VALUE SPACES.
001900     02  CV-VALUE               PIC X(80) VALUE SPACES.
002000     02  CV-VALUE-PRESENT       PIC X(01) VALUE 'N'.
002100         88  CV-HAS-VALUE                 VALUE 'Y'.
002200     02  FILLER                 PIC X(09) VALUE SPACES.
