000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PXS102.
000300 AUTHOR. RICH JACKSON AND RANDY FRERKING.
000400 INSTALLATION. WALMART LABS - PX ARCHIVE BATCH.
000500 DATE-WRITTEN. 01/09/1987.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*****************************************************************
000900*                                                               *
001000* PX ARCHIVE BATCH - Submission batch driver.                  *
001100*                                                               *
001200* Top of the call chain for one submission run.  This is the   *
001300* only program that COPYs PXSMTC/PXSDFC/PXSMSG into its own     *
001400* WORKING-STORAGE - every other PXS0nn program receives the     *
001500* same three records through its LINKAGE SECTION.  Runs the    *
001600* parse/validate/write pipeline against that one in-memory      *
001700* submission, then DISPLAYs the accumulated ValidationReport    *
001800* and sets the step RETURN-CODE for the job scheduler.          *
001900*                                                               *
002000* Date       UserID   Description                               *
002100* ---------- -------- ----------------------------------------- *
002200* 1987-01-09 RJACKSON Original batch driver - single CALL to    *
002300*                     the old flat-file loader, no validation   *
002400*                     or report step.                            *
002500* 1991-11-04 RFRERKNG Added second CALL for the companion edit  *
002600*                     pass (retired 1994, see below).            *
002700* 1994-02-19 BTURNER  Dropped the 1991 edit-pass CALL - folded  *
002800*                     into the loader itself.  Added end-of-run *
002900*                     message count DISPLAY - operations were   *
003000*                     paging through SYSOUT by hand.             *
003100* 1998-12-03 RFRERKNG Y2K REVIEW - widened the run-date banner  *
003200*                     to a 4-digit year.                        *
003300* 2001-04-02 RFRERKNG Repointed at the PX submission pipeline - *
003400*                     CALL PXS004/PXS003/PXS005 replace the old *
003500*                     flat-file loader and edit pass.            *
003600* 2001-04-17 RJACKSON Skip the validate/write steps entirely     *
003700*                     when the parse pass posts a fatal error,  *
003800*                     rather than running them against a half-  *
003900*                     built Submission record.                  *
004000* 2004-10-05 RFRERKNG Added RPT-HAS-ERROR/RPT-HAS-WARNING        *
004100*                     roll-up to the end-of-run DISPLAY and the *
004200*                     RETURN-CODE set (ticket PX-2115).          *
004300* 2012-01-26 RJACKSON No changes required - sample metadata      *
004400*                     added to PXSDFC is transparent here.       *
004500* 2015-09-02 RJACKSON No changes required - FILE-MAPPING second- *
004600*                     pass resolution is transparent here        *
004700*                     (ticket PX-4417).                          *
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600
005700*****************************************************************
005800* This program owns the one live copy of the shared submission  *
005900* records - every subprogram below receives them BY REFERENCE.  *
006000*****************************************************************
006100 COPY PXSMTC.
006200 COPY PXSDFC.
006300 COPY PXSMSG.
006400
006500*****************************************************************
006600* Run-start banner - date/time REDEFINES to pick the CCYY/MM/DD *
006700* and HH/MI/SS pieces out of the ACCEPT FROM DATE/TIME values.  *
006800*****************************************************************
006900 01  WS-RUN-DATE-AREA.
007000     02  WS-RUN-YYYYMMDD       PIC 9(08) VALUE ZEROES.
007100     02  FILLER                PIC X(02) VALUE SPACES.
007200 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-AREA.
007300     02  WS-RUN-CCYY           PIC 9(04).
007400     02  WS-RUN-MM             PIC 9(02).
007500     02  WS-RUN-DD             PIC 9(02).
007600     02  FILLER                PIC X(02).
007700
007800 01  WS-RUN-TIME-AREA.
007900     02  WS-RUN-HHMMSSCC       PIC 9(08) VALUE ZEROES.
008000     02  FILLER                PIC X(02) VALUE SPACES.
008100 01  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME-AREA.
008200     02  WS-RUN-HH             PIC 9(02).
008300     02  WS-RUN-MI             PIC 9(02).
008400     02  WS-RUN-SS             PIC 9(02).
008500     02  WS-RUN-HS             PIC 9(02).
008600     02  FILLER                PIC X(02).
008700
008800 01  WS-RUN-BANNER.
008900     02  FILLER                PIC X(19)
009000                               VALUE 'PXS102 RUN START - '.
009100     02  WS-RB-MM              PIC 9(02).
009200     02  FILLER                PIC X(01) VALUE '/'.
009300     02  WS-RB-DD              PIC 9(02).
009400     02  FILLER                PIC X(01) VALUE '/'.
009500     02  WS-RB-CCYY            PIC 9(04).
009600     02  FILLER                PIC X(01) VALUE SPACE.
009700     02  WS-RB-HH              PIC 9(02).
009800     02  FILLER                PIC X(01) VALUE ':'.
009900     02  WS-RB-MI              PIC 9(02).
010000     02  FILLER                PIC X(01) VALUE ':'.
010100     02  WS-RB-SS              PIC 9(02).
010200     02  FILLER                PIC X(30) VALUE SPACES.
010300
010400*****************************************************************
010500* One print line per ValidationReport entry.  The FILE-ID       *
010600* column REDEFINES between its text view (blanked out when the  *
010700* message carries no FILE-ID) and its numeric view (moved in    *
010800* from RPT-MSG-FILE-ID when it does).                           *
010900*****************************************************************
011000 01  WS-RL-FILE-AREA.
011100     02  WS-RL-FILE-TEXT       PIC X(09).
011200 01  WS-RL-FILE-NUM REDEFINES WS-RL-FILE-AREA.
011300     02  WS-RL-FILE-DIGITS     PIC 9(09).
011400
011500 01  WS-REPORT-LINE.
011600     02  WS-RL-TYPE            PIC X(07).
011700     02  FILLER                PIC X(01) VALUE SPACE.
011800     02  WS-RL-SOURCE          PIC X(20).
011900     02  FILLER                PIC X(01) VALUE SPACE.
012000     02  WS-RL-FILE            PIC X(09).
012100     02  FILLER                PIC X(01) VALUE SPACE.
012200     02  WS-RL-TEXT            PIC X(120).
012300     02  FILLER                PIC X(10) VALUE SPACES.
012400
012500*****************************************************************
012600* End-of-run error/warning count line - the only running totals *
012700* this report carries; no other columnar totals are kept.       *
012800*****************************************************************
012900 01  WS-EOR-LINE.
013000     02  FILLER                PIC X(20)
013100                               VALUE 'PXS102 RUN END - ERR'.
013200     02  FILLER                PIC X(05) VALUE 'ORS: '.
013300     02  WS-EOR-ERRS           PIC ZZZZ9.
013400     02  FILLER                PIC X(11) VALUE '  WARNINGS:'.
013500     02  WS-EOR-WARNS          PIC ZZZZ9.
013600     02  FILLER                PIC X(20) VALUE SPACES.
013700
013800 LINKAGE SECTION.
013900
014000 PROCEDURE DIVISION.
014100
014200*****************************************************************
014300* Main process.                                                 *
014400*****************************************************************
014500     PERFORM 1000-INITIALIZE        THRU 1000-EXIT.
014600     PERFORM 2000-RUN-PIPELINE      THRU 2000-EXIT.
014700     PERFORM 7000-PRINT-REPORT      THRU 7000-EXIT.
014800     PERFORM 8000-SET-RETURN-CODE   THRU 8000-EXIT.
014900     PERFORM 9000-RETURN            THRU 9000-EXIT.
015000
015100*****************************************************************
015200* Perform initialization.                                       *
015300*****************************************************************
015400 1000-INITIALIZE.
015500     MOVE ZEROES TO DF-ENTRY-COUNT.
015600     MOVE 'N'    TO DF-ANY-ACCESSION-SW DF-ANY-URL-SW.
015700     MOVE ZEROES TO RPT-MESSAGE-COUNT
015800                    RPT-ERROR-COUNT
015900                    RPT-WARNING-COUNT.
016000     MOVE 'N'    TO RPT-HAS-ERROR RPT-HAS-WARNING.
016100
016200     PERFORM 1100-DISPLAY-START-BANNER THRU 1100-EXIT.
016300
016400 1000-EXIT.
016500     EXIT.
016600
016700*****************************************************************
016800* Write the run-start banner to SYSOUT for the operator.        *
016900*****************************************************************
017000 1100-DISPLAY-START-BANNER.
017100     ACCEPT WS-RUN-YYYYMMDD   FROM DATE YYYYMMDD.
017200     ACCEPT WS-RUN-HHMMSSCC   FROM TIME.
017300
017400     MOVE WS-RUN-CCYY         TO WS-RB-CCYY.
017500     MOVE WS-RUN-MM           TO WS-RB-MM.
017600     MOVE WS-RUN-DD           TO WS-RB-DD.
017700     MOVE WS-RUN-HH           TO WS-RB-HH.
017800     MOVE WS-RUN-MI           TO WS-RB-MI.
017900     MOVE WS-RUN-SS           TO WS-RB-SS.
018000
018100     DISPLAY WS-RUN-BANNER.
018200
018300 1100-EXIT.
018400     EXIT.
018500
018600*****************************************************************
018700* Run the parse/validate/write pipeline.  PXS004 always runs;   *
018800* its fatal-error short circuit posts straight into the shared  *
018900* ValidationReport, so RPT-HAS-ERROR immediately after the CALL *
019000* tells us whether the parse actually produced a usable         *
019100* Submission record - if not, there is nothing fit to validate  *
019200* or write.                                                      *
019300*****************************************************************
019400 2000-RUN-PIPELINE.
019500     CALL 'PXS004' USING PXS-PROJECT-METADATA
019600                          DATA-FILE-CONTROL
019700                          VALIDATION-REPORT.
019800
019900     IF NOT RPT-ERROR-FOUND
020000         CALL 'PXS003' USING PXS-PROJECT-METADATA
020100                              DATA-FILE-CONTROL
020200                              VALIDATION-REPORT
020300         CALL 'PXS005' USING PXS-PROJECT-METADATA
020400                              DATA-FILE-CONTROL
020500     END-IF.
020600
020700 2000-EXIT.
020800     EXIT.
020900
021000*****************************************************************
021100* DISPLAY one line per ValidationReport entry, then the end-of- *
021200* run error/warning counts.                                     *
021300*****************************************************************
021400 7000-PRINT-REPORT.
021500     IF RPT-MESSAGE-COUNT GREATER THAN ZERO
021600         PERFORM 7100-PRINT-ONE-MESSAGE THRU 7100-EXIT
021700             VARYING RPT-IX FROM 1 BY 1
021800             UNTIL RPT-IX > RPT-MESSAGE-COUNT
021900     END-IF.
022000
022100     PERFORM 7200-PRINT-END-OF-RUN THRU 7200-EXIT.
022200
022300 7000-EXIT.
022400     EXIT.
022500
022600 7100-PRINT-ONE-MESSAGE.
022700     MOVE SPACES                   TO WS-REPORT-LINE.
022800     MOVE RPT-MSG-TYPE(RPT-IX)     TO WS-RL-TYPE.
022900     MOVE RPT-MSG-SOURCE(RPT-IX)   TO WS-RL-SOURCE.
023000
023100     IF RPT-MSG-FID-PRESENT(RPT-IX) EQUAL 'Y'
023200         MOVE RPT-MSG-FILE-ID(RPT-IX) TO WS-RL-FILE-DIGITS
023300         MOVE WS-RL-FILE-TEXT         TO WS-RL-FILE
023400     ELSE
023500         MOVE SPACES                  TO WS-RL-FILE
023600     END-IF.
023700
023800     MOVE RPT-MSG-TEXT(RPT-IX)     TO WS-RL-TEXT.
023900
024000     DISPLAY WS-REPORT-LINE.
024100
024200 7100-EXIT.
024300     EXIT.
024400
024500 7200-PRINT-END-OF-RUN.
024600     MOVE RPT-ERROR-COUNT     TO WS-EOR-ERRS.
024700     MOVE RPT-WARNING-COUNT   TO WS-EOR-WARNS.
024800
024900     DISPLAY WS-EOR-LINE.
025000
025100 7200-EXIT.
025200     EXIT.
025300
025400*****************************************************************
025500* Set the step RETURN-CODE for the job scheduler - 8 on any     *
025600* error, 4 on warnings only, 0 otherwise (ticket PX-2115).      *
025700*****************************************************************
025800 8000-SET-RETURN-CODE.
025900     IF RPT-ERROR-FOUND
026000         MOVE 8 TO RETURN-CODE
026100     ELSE
026200         IF RPT-WARNING-FOUND
026300             MOVE 4 TO RETURN-CODE
026400         ELSE
026500             MOVE 0 TO RETURN-CODE
026600         END-IF
026700     END-IF.
026800
026900 8000-EXIT.
027000     EXIT.
027100
027200*****************************************************************
027300* End the run.                                                  *
027400*****************************************************************
027500 9000-RETURN.
027600     STOP RUN.
027700
027800 9000-EXIT.
027900     EXIT.
