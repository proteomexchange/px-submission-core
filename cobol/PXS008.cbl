000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PXS008.
000300 AUTHOR. RICH JACKSON AND RANDY FRERKING.
000400 INSTALLATION. WALMART LABS - PX ARCHIVE BATCH.
000500 DATE-WRITTEN. 11/30/1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800*****************************************************************
000900*                                                               *
001000* PX ARCHIVE BATCH - Mass-Spec File Format Identifier          *
001100*                                                               *
001200* Classifies one data file (or a raw content sample with no     *
001300* file name at all) into one of the fixed mass-spec file        *
001400* formats carried in PXS-FORMAT-TABLE, and maps that format to  *
001500* a coarse file type (RAW/RESULT/SEARCH/PEAK/OTHER).  The       *
001600* caller chooses the entry mode:                                *
001700*                                                               *
001800*   MSF-MODE = 'E'  classify by file name/extension (the        *
001900*                   MassSpecFileFormat path) - 3000/4000/2200/  *
002000*                   2300 below.                                 *
002100*   MSF-MODE = 'C'  classify by content sample only, no file    *
002200*                   name (the FileFormatIdentifier chain-of-    *
002300*                   responsibility path) - 5000 below, entered  *
002400*                   directly.                                   *
002500*                                                               *
002600* Not part of the PXS102 parse/validate/write chain - called    *
002700* standalone, ahead of a submission run, whenever an upload     *
002800* front end needs a file's format/type pinned down.             *
002900*                                                               *
003000* Date       UserID   Description                               *
003100* ---------- -------- ----------------------------------------- *
003200* 1991-11-30 RJACKSON Original extension-table lookup only -    *
003300*                     no content sniffing yet.                  *
003400* 1994-02-11 RFRERKNG Added XML content sniff (PRIDE XML vs      *
003500*                     mzML only, 2 patterns).                   *
003600* 1996-07-19 RJACKSON Added mzIdentML/mzXML/mzData patterns to   *
003700*                     the content-sniff chain (5 total, fixed   *
003800*                     priority order).                           *
003900* 1998-12-03 RFRERKNG Y2K REVIEW - no 2-digit year fields in     *
004000*                     this program; no changes required.         *
004100* 2002-05-06 RJACKSON Added zip/gz two-step resolution (inner-   *
004200*                     entry-name match, else decompress-and-     *
004300*                     sniff).  Agilent .d folder disambiguation  *
004400*                     added to the extension table lookup.       *
004500* 2009-09-14 RFRERKNG Split the content-sniff chain out into its *
004600*                     own entry point (MSF-MODE = 'C') so a      *
004700*                     caller holding only a content sample, no   *
004800*                     file name, can still get a format back     *
004900*                     (ticket PX-2201).                          *
005000* 2015-09-02 RJACKSON Bounded the content scan to the caller's   *
005100*                     reported MSF-CONTENT-LENGTH rather than    *
005200*                     the full 2000-byte buffer (ticket PX-4417).*
005250* 2016-04-18 RJACKSON Dropped SPECIAL-NAMES - C01/TOP-OF-FORM    *
005270*                     and the numeric CLASS test were never      *
005280*                     referenced anywhere in this program        *
005290*                     (ticket PX-4533).                          *
005300*****************************************************************
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200
006300 COPY PXSCNC.
006400
006500*****************************************************************
006600* Standalone switches/counters.                                 *
006700*****************************************************************
006800 77  WS-SCAN-IX                  PIC S9(04) COMP VALUE ZEROES.
006900 77  WS-SCAN-POS                 PIC S9(08) COMP VALUE ZEROES.
007000 77  WS-SCAN-LIMIT               PIC S9(08) COMP VALUE ZEROES.
007100 77  WS-DOT-POS                  PIC S9(04) COMP VALUE ZEROES.
007200 77  WS-EXT-LEN                  PIC S9(04) COMP VALUE ZEROES.
007300 77  WS-TRIM-LEN                 PIC S9(08) COMP VALUE ZEROES.
007400 77  WS-PAT-LEN                  PIC S9(04) COMP VALUE ZEROES.
007500 77  WS-GZ-TRIM-LEN              PIC S9(08) COMP VALUE ZEROES.
007600 77  WS-GZ-STRIP-LEN             PIC S9(08) COMP VALUE ZEROES.
007700
007800 01  WS-SCAN-FOUND-SW            PIC X(01) VALUE 'N'.
007900     88  WS-SCAN-FOUND                     VALUE 'Y'.
008000 01  WS-WANT-IS-FILE              PIC X(01) VALUE 'F'.
008100
008200*****************************************************************
008300* Upper/lower-case alphabet pair - extension and pattern         *
008400* compares are case-insensitive; INSPECT CONVERTING does the     *
008500* fold without an intrinsic FUNCTION.                            *
008600*****************************************************************
008700 01  WS-LOWER-ALPHABET    PIC X(26)
008800                           VALUE 'abcdefghijklmnopqrstuvwxyz'.
008900 01  WS-UPPER-ALPHABET    PIC X(26)
009000                           VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
009100
009200*****************************************************************
009300* Scratch copy of whatever name (file path, zip inner-entry      *
009400* name, or the gz-suffix-stripped path) is currently being       *
009500* parsed for its extension.  The character-array REDEFINES       *
009600* lets the backward dot-scan index a single byte at a time       *
009700* instead of a reference-modified substring every pass.          *
009800*****************************************************************
009900 01  WS-NAME-SCRATCH              PIC X(1024) VALUE SPACES.
010000 01  WS-NAME-CHARS REDEFINES WS-NAME-SCRATCH.
010100     02  WS-NAME-CHAR              PIC X(01) OCCURS 1024 TIMES.
010200
010300 01  WS-GZ-SCRATCH                PIC X(1024) VALUE SPACES.
010400 01  WS-GZ-CHARS REDEFINES WS-GZ-SCRATCH.
010500     02  WS-GZ-CHAR                PIC X(01) OCCURS 1024 TIMES.
010600
010700 01  WS-FILE-EXT                  PIC X(08) VALUE SPACES.
010800
010900*****************************************************************
011000* Content-sniff work area - upper-cased copy of the content      *
011100* sample, and the one pattern currently under test.              *
011200*****************************************************************
011300 01  WS-SNIFF-TEXT                PIC X(2000) VALUE SPACES.
011400 01  WS-SNIFF-PATTERN             PIC X(20)   VALUE SPACES.
011500
011600*****************************************************************
011700* LINKAGE SECTION - the classification request/response area.   *
011800* Not a shared record with PXS102's parse/validate/write chain;  *
011900* this program is CALLed standalone by whatever front end needs  *
012000* one file (or one content sample) classified.                  *
012100*****************************************************************
012200 LINKAGE SECTION.
012300
012400 01  MASS-SPEC-FILE-REQUEST.
012500     02  MSF-MODE                 PIC X(01).
012600         88  MSF-MODE-EXTENSION             VALUE 'E'.
012700         88  MSF-MODE-CONTENT               VALUE 'C'.
012800
012900     02  MSF-FILE-PATH            PIC X(1024).
013000     02  MSF-ZIP-ENTRY-NAME       PIC X(255).
013100     02  MSF-PATH-IS-FOLDER-SW    PIC X(01).
013200         88  MSF-PATH-IS-FOLDER             VALUE 'Y'.
013300
013400     02  MSF-CONTENT-LENGTH       PIC S9(08) COMP.
013500     02  MSF-CONTENT-LINES.
013600         03  MSF-CONTENT-LINE     PIC X(200) OCCURS 10 TIMES.
013700     02  MSF-CONTENT-TEXT REDEFINES MSF-CONTENT-LINES
013800                                   PIC X(2000).
013900
014000     02  MSF-RESULT.
014100         03  MSF-FORMAT-SW        PIC X(01).
014200             88  MSF-FORMAT-RESOLVED          VALUE 'Y'.
014300         03  MSF-FORMAT-NAME      PIC X(11).
014400         03  MSF-COARSE-TYPE      PIC X(01).
014500         03  MSF-IS-FOLDER-SW     PIC X(01).
014600             88  MSF-IS-FOLDER                VALUE 'Y'.
014700         03  FILLER               PIC X(10).
014800
014900 PROCEDURE DIVISION USING MASS-SPEC-FILE-REQUEST.
015000
015100*****************************************************************
015200* Main process.                                                 *
015300*****************************************************************
015400     PERFORM 1000-INITIALIZE      THRU 1000-EXIT.
015500     PERFORM 2000-IDENTIFY-FORMAT THRU 2000-EXIT.
015600     PERFORM 9000-RETURN          THRU 9000-EXIT.
015700
015800*****************************************************************
015900* Clear the result area before classifying.                     *
016000*****************************************************************
016100 1000-INITIALIZE.
016200     MOVE 'N'                     TO MSF-FORMAT-SW.
016300     MOVE SPACES                  TO MSF-FORMAT-NAME.
016400     MOVE SPACE                   TO MSF-COARSE-TYPE.
016500     MOVE MSF-PATH-IS-FOLDER-SW   TO MSF-IS-FOLDER-SW.
016600
016700     IF  MSF-PATH-IS-FOLDER
016800         MOVE 'N'                 TO WS-WANT-IS-FILE
016900     ELSE
017000         MOVE 'F'                 TO WS-WANT-IS-FILE.
017100
017200 1000-EXIT.
017300     EXIT.
017400
017500*****************************************************************
017600* Dispatch on entry mode - content-only chain, or the full       *
017700* extension-driven MassSpecFileFormat path (numbered steps       *
017800* 1-7 below).                                                    *
017900*****************************************************************
018000 2000-IDENTIFY-FORMAT.
018100     IF  MSF-MODE-CONTENT
018200         MOVE MSF-CONTENT-TEXT    TO WS-SNIFF-TEXT
018300         PERFORM 5000-CONTENT-SNIFF THRU 5000-EXIT
018400         GO TO 2000-EXIT.
018500
018600     MOVE MSF-FILE-PATH           TO WS-NAME-SCRATCH.
018700     PERFORM 4000-DERIVE-EXTENSION THRU 4000-EXIT.
018800
018900     IF  WS-FILE-EXT = 'XML'
019000         MOVE MSF-CONTENT-TEXT    TO WS-SNIFF-TEXT
019100         PERFORM 5000-CONTENT-SNIFF THRU 5000-EXIT
019200         GO TO 2000-EXIT.
019300
019400     IF  WS-FILE-EXT = 'ZIP'
019500         PERFORM 2200-RESOLVE-ZIP THRU 2200-EXIT
019600         GO TO 2000-EXIT.
019700
019800     IF  WS-FILE-EXT = 'GZ'
019900         PERFORM 2300-RESOLVE-GZ  THRU 2300-EXIT
020000         GO TO 2000-EXIT.
020100
020200     IF  WS-FILE-EXT = 'TXT' OR WS-FILE-EXT = 'XLS'
020300         GO TO 2000-EXIT.
020400
020500     PERFORM 3000-LOOKUP-EXTENSION THRU 3000-EXIT.
020600
020700 2000-EXIT.
020800     EXIT.
020900
021000*****************************************************************
021100* zip - try the inner entry's own extension first; only sniff    *
021200* the decompressed content when that fails to resolve.          *
021300*****************************************************************
021400 2200-RESOLVE-ZIP.
021500     MOVE MSF-ZIP-ENTRY-NAME      TO WS-NAME-SCRATCH.
021600     PERFORM 4000-DERIVE-EXTENSION THRU 4000-EXIT.
021700     PERFORM 3000-LOOKUP-EXTENSION THRU 3000-EXIT.
021800
021900     IF  NOT MSF-FORMAT-RESOLVED
022000         MOVE MSF-CONTENT-TEXT    TO WS-SNIFF-TEXT
022100         PERFORM 5000-CONTENT-SNIFF THRU 5000-EXIT.
022200
022300 2200-EXIT.
022400     EXIT.
022500
022600*****************************************************************
022700* gz - strip the .gz suffix and retry the extension match on    *
022800* what remains; only sniff the decompressed content when that   *
022900* fails to resolve.                                             *
023000*****************************************************************
023100 2300-RESOLVE-GZ.
023200     MOVE MSF-FILE-PATH           TO WS-GZ-SCRATCH.
023300     MOVE WS-GZ-SCRATCH           TO WS-NAME-SCRATCH.
023400     PERFORM 4900-COMPUTE-TRIM-LENGTH THRU 4900-EXIT.
023500     MOVE WS-TRIM-LEN             TO WS-GZ-TRIM-LEN.
023600
023700     COMPUTE WS-GZ-STRIP-LEN = WS-GZ-TRIM-LEN - 3.
023800
023900     IF  WS-GZ-STRIP-LEN > ZERO
024000         MOVE SPACES              TO WS-NAME-SCRATCH
024100         MOVE WS-GZ-SCRATCH(1:WS-GZ-STRIP-LEN)
024200                          TO WS-NAME-SCRATCH(1:WS-GZ-STRIP-LEN)
024300         PERFORM 4000-DERIVE-EXTENSION THRU 4000-EXIT
024400         PERFORM 3000-LOOKUP-EXTENSION THRU 3000-EXIT.
024500
024600     IF  NOT MSF-FORMAT-RESOLVED
024700         MOVE MSF-CONTENT-TEXT    TO WS-SNIFF-TEXT
024800         PERFORM 5000-CONTENT-SNIFF THRU 5000-EXIT.
024900
025000 2300-EXIT.
025100     EXIT.
025200
025300*****************************************************************
025400* Look up WS-FILE-EXT in the fixed extension table, filtering    *
025500* on the file-vs-folder flag so a file request never resolves    *
025600* to a folder-only format (Agilent .d) and vice versa.           *
025700*****************************************************************
025800 3000-LOOKUP-EXTENSION.
025900     SET PXS-FMT-IX TO 1.
026000
026100     SEARCH PXS-FORMAT-ENTRY
026200         AT END
026300             NEXT SENTENCE
026400         WHEN PXS-FMT-EXT(PXS-FMT-IX) = WS-FILE-EXT
026500          AND PXS-FMT-IS-FILE(PXS-FMT-IX) = WS-WANT-IS-FILE
026600             MOVE PXS-FMT-NAME(PXS-FMT-IX)   TO MSF-FORMAT-NAME
026700             MOVE PXS-FMT-COARSE(PXS-FMT-IX) TO MSF-COARSE-TYPE
026800             MOVE 'Y'                        TO MSF-FORMAT-SW.
026900
027000     IF  NOT MSF-FORMAT-RESOLVED
027100         MOVE PXS-CT-OTHER            TO MSF-COARSE-TYPE.
027200
027300 3000-EXIT.
027400     EXIT.
027500
027600*****************************************************************
027700* Derive the extension from WS-NAME-SCRATCH - the substring      *
027800* after the last '.', upper-cased, 8 bytes max.  A name with no  *
027900* '.' at all (WS-DOT-POS stays zero) resolves to no extension.   *
028000*****************************************************************
028100 4000-DERIVE-EXTENSION.
028200     MOVE SPACES                  TO WS-FILE-EXT.
028300     MOVE ZEROS                   TO WS-DOT-POS.
028400
028500     PERFORM 4900-COMPUTE-TRIM-LENGTH THRU 4900-EXIT.
028600
028700     IF  WS-TRIM-LEN > ZERO
028800         PERFORM 4950-SCAN-BACK-FOR-DOT THRU 4950-EXIT
028900             VARYING WS-SCAN-IX FROM WS-TRIM-LEN BY -1
029000             UNTIL WS-SCAN-IX < 1
029100                OR WS-NAME-CHAR(WS-SCAN-IX) = '.'.
029200
029300     IF  WS-SCAN-IX >= 1
029400         IF  WS-NAME-CHAR(WS-SCAN-IX) = '.'
029500             MOVE WS-SCAN-IX       TO WS-DOT-POS.
029600
029700     IF  WS-DOT-POS > ZERO
029800         COMPUTE WS-EXT-LEN = WS-TRIM-LEN - WS-DOT-POS
029900         IF  WS-EXT-LEN > ZERO
030000             IF  WS-EXT-LEN > 8
030100                 MOVE 8            TO WS-EXT-LEN
030200             END-IF
030300             MOVE WS-NAME-SCRATCH(WS-DOT-POS + 1 : WS-EXT-LEN)
030400                                   TO WS-FILE-EXT.
030500
030600     INSPECT WS-FILE-EXT CONVERTING WS-LOWER-ALPHABET
030700                                 TO  WS-UPPER-ALPHABET.
030800
030900 4000-EXIT.
031000     EXIT.
031100
031200 4950-SCAN-BACK-FOR-DOT.
031300     CONTINUE.
031400 4950-EXIT.
031500     EXIT.
031600
031700*****************************************************************
031800* Compute the trimmed (non-blank) length of WS-NAME-SCRATCH.    *
031900*****************************************************************
032000 4900-COMPUTE-TRIM-LENGTH.
032100     MOVE 1024                    TO WS-TRIM-LEN.
032200
032300     PERFORM 4910-SCAN-BACK-BLANK THRU 4910-EXIT
032400         VARYING WS-TRIM-LEN FROM 1024 BY -1
032500         UNTIL WS-TRIM-LEN = 1
032600            OR WS-NAME-CHAR(WS-TRIM-LEN) NOT = SPACE.
032700
032800     IF  WS-NAME-CHAR(WS-TRIM-LEN) = SPACE
032900         MOVE ZEROS                TO WS-TRIM-LEN.
033000
033100 4900-EXIT.
033200     EXIT.
033300
033400 4910-SCAN-BACK-BLANK.
033500     CONTINUE.
033600 4910-EXIT.
033700     EXIT.
033800
033900*****************************************************************
034000* Content sniff - test the upper-cased content sample against   *
034100* the five fixed signatures in PXS-CONTENT-PATTERN-ORDER, in     *
034200* that exact priority order; first match wins.  Shared by the   *
034300* MassSpecFileFormat xml/zip/gz paths and the stand-alone        *
034400* FileFormatIdentifier content-only entry point.                 *
034500*****************************************************************
034600 5000-CONTENT-SNIFF.
034700     INSPECT WS-SNIFF-TEXT CONVERTING WS-LOWER-ALPHABET
034800                                   TO  WS-UPPER-ALPHABET.
034900
035000     MOVE PXS-PAT-PRIDEXML         TO WS-SNIFF-PATTERN.
035100     PERFORM 5900-SCAN-FOR-PATTERN THRU 5900-EXIT.
035200     IF  WS-SCAN-FOUND
035300         MOVE PXS-PAT-PRIDEXML     TO MSF-FORMAT-NAME
035400         PERFORM 6000-MAP-TYPE     THRU 6000-EXIT
035500         GO TO 5000-EXIT.
035600
035700     MOVE PXS-PAT-MZML             TO WS-SNIFF-PATTERN.
035800     PERFORM 5900-SCAN-FOR-PATTERN THRU 5900-EXIT.
035900     IF  WS-SCAN-FOUND
036000         MOVE PXS-PAT-MZML         TO MSF-FORMAT-NAME
036100         PERFORM 6000-MAP-TYPE     THRU 6000-EXIT
036200         GO TO 5000-EXIT.
036300
036400     MOVE PXS-PAT-MZIDENTML        TO WS-SNIFF-PATTERN.
036500     PERFORM 5900-SCAN-FOR-PATTERN THRU 5900-EXIT.
036600     IF  WS-SCAN-FOUND
036700         MOVE PXS-PAT-MZIDENTML    TO MSF-FORMAT-NAME
036800         PERFORM 6000-MAP-TYPE     THRU 6000-EXIT
036900         GO TO 5000-EXIT.
037000
037100     MOVE PXS-PAT-MZXML            TO WS-SNIFF-PATTERN.
037200     PERFORM 5900-SCAN-FOR-PATTERN THRU 5900-EXIT.
037300     IF  WS-SCAN-FOUND
037400         MOVE PXS-PAT-MZXML        TO MSF-FORMAT-NAME
037500         PERFORM 6000-MAP-TYPE     THRU 6000-EXIT
037600         GO TO 5000-EXIT.
037700
037800     MOVE PXS-PAT-MZDATA           TO WS-SNIFF-PATTERN.
037900     PERFORM 5900-SCAN-FOR-PATTERN THRU 5900-EXIT.
038000     IF  WS-SCAN-FOUND
038100         MOVE PXS-PAT-MZDATA       TO MSF-FORMAT-NAME
038200         PERFORM 6000-MAP-TYPE     THRU 6000-EXIT
038300         GO TO 5000-EXIT.
038400
038500     PERFORM 6000-MAP-TYPE         THRU 6000-EXIT.
038600
038700 5000-EXIT.
038800     EXIT.
038900
039000*****************************************************************
039100* Search WS-SNIFF-TEXT for WS-SNIFF-PATTERN, bounded by the      *
039200* caller's reported MSF-CONTENT-LENGTH.  Sets WS-SCAN-FOUND.     *
039300*****************************************************************
039400 5900-SCAN-FOR-PATTERN.
039500     MOVE 'N'                     TO WS-SCAN-FOUND-SW.
039600     PERFORM 5950-COMPUTE-PAT-LEN THRU 5950-EXIT.
039700
039800     IF  WS-PAT-LEN > ZERO
039900         AND MSF-CONTENT-LENGTH NOT < WS-PAT-LEN
040000         COMPUTE WS-SCAN-LIMIT = MSF-CONTENT-LENGTH
040100                                - WS-PAT-LEN + 1
040200         PERFORM 5910-CHECK-ONE-POS THRU 5910-EXIT
040300             VARYING WS-SCAN-POS FROM 1 BY 1
040400             UNTIL WS-SCAN-POS > WS-SCAN-LIMIT
040500                OR WS-SCAN-FOUND.
040600
040700 5900-EXIT.
040800     EXIT.
040900
041000 5910-CHECK-ONE-POS.
041100     IF  WS-SNIFF-TEXT(WS-SCAN-POS : WS-PAT-LEN)
041200             = WS-SNIFF-PATTERN(1 : WS-PAT-LEN)
041300         MOVE 'Y'                 TO WS-SCAN-FOUND-SW.
041400
041500 5910-EXIT.
041600     EXIT.
041700
041800*****************************************************************
041900* Trimmed length of WS-SNIFF-PATTERN (all 5 signatures are      *
042000* shorter than their 20-byte field, padded with trailing         *
042100* spaces).                                                       *
042200*****************************************************************
042300 5950-COMPUTE-PAT-LEN.
042400     MOVE 20                      TO WS-PAT-LEN.
042500
042600     PERFORM 5960-SCAN-BACK-PAT  THRU 5960-EXIT
042700         VARYING WS-PAT-LEN FROM 20 BY -1
042800         UNTIL WS-PAT-LEN = 1
042900            OR WS-SNIFF-PATTERN(WS-PAT-LEN:1) NOT = SPACE.
043000
043100     IF  WS-SNIFF-PATTERN(WS-PAT-LEN:1) = SPACE
043200         MOVE ZEROS                TO WS-PAT-LEN.
043300
043400 5950-EXIT.
043500     EXIT.
043600
043700 5960-SCAN-BACK-PAT.
043800     CONTINUE.
043900 5960-EXIT.
044000     EXIT.
044100
044200*****************************************************************
044300* Map the resolved format name (or a blank, unresolved name) to  *
044400* a coarse file type.  Unrecognized formats map to OTHER.       *
044500*****************************************************************
044600 6000-MAP-TYPE.
044700     MOVE PXS-CT-OTHER             TO MSF-COARSE-TYPE.
044800
044900     IF  MSF-FORMAT-NAME NOT = SPACES
045000         SET PXS-FMT-IX TO 1
045100         SEARCH PXS-FORMAT-ENTRY
045200             AT END
045300                 NEXT SENTENCE
045400             WHEN PXS-FMT-NAME(PXS-FMT-IX) = MSF-FORMAT-NAME
045500                 MOVE PXS-FMT-COARSE(PXS-FMT-IX)
045600                                   TO MSF-COARSE-TYPE
045700                 MOVE 'Y'          TO MSF-FORMAT-SW.
045800
045900 6000-EXIT.
046000     EXIT.
046100
046200*****************************************************************
046300* Return to caller.                                             *
046400*****************************************************************
046500 9000-RETURN.
046600     GOBACK.
046700
046800 9000-EXIT.
046900     EXIT.
