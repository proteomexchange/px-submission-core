000100*****************************************************************
000200* PXS DATA FILE TABLE - the in-memory, FILE-ID-keyed table      *
000300* that stands in for indexed file access - FILE-ID is a map key *
000400* into this table, not a file access key, and there is no       *
000500* VSAM/indexed file anywhere in this run.  PXS004 builds this   *
000600* table insertion-order on the first                            *
000700* parse pass; PXS031 resolves FILE-MAPPING references into      *
000800* DF-MAPPING-TABLE on the second pass; PXS003/PXS009 validate   *
000900* straight down it; PXS005 writes straight back down it.        *
001000*                                                                *
001100* Date       UserID    Description                               *
001200* ---------- --------  ---------------------------------------- *
001300* 2003-07-22 RFRERKNG  Original DATA-FILE-TABLE (FME fields      *
001400*                      only).                                    *
001500* 2012-01-26 RFRERKNG  Added nested sample-metadata block so a   *
001600*                      RESULT file carries its SME data in the   *
001700*                      same slot instead of a parallel table.    *
001800* 2015-03-30 RJACKSON  Added DF-MAPPING-TABLE for bidirectional  *
001900*                      file-mapping resolution (ticket PX-4417). *
002000* 2015-09-02 RJACKSON  Added DF-MAPPING-RAW to hold the FME      *
002100*                      FILE-MAPPING column verbatim between the  *
002200*                      first and second parse pass (PX-4417).    *
002300* 2015-09-18 RFRERKNG  Added DF-SEARCH-IX so PXS031 can SEARCH   *
002400*                      this table by FILE-ID on the second       *
002500*                      parse pass without disturbing DF-IX.      *
002600*****************************************************************
002700
002800 01  PXS-MAX-DATA-FILES          PIC 9(04) COMP VALUE 0500.
002900 01  PXS-MAX-MAPPINGS            PIC 9(03) COMP VALUE 020.
003000
003100 01  DATA-FILE-CONTROL.
003200     02  DF-ENTRY-COUNT           PIC 9(04) COMP VALUE ZEROES.
003300     02  DF-ANY-ACCESSION-SW      PIC X(001) VALUE 'N'.
003400         88  DF-ANY-ACCESSION               VALUE 'Y'.
003500     02  DF-ANY-URL-SW            PIC X(001) VALUE 'N'.
003600         88  DF-ANY-URL-BACKED               VALUE 'Y'.
003700
003800     02  DATA-FILE-ENTRY OCCURS 500 TIMES
003900                         INDEXED BY DF-IX DF-SEARCH-IX.
004000         03  DF-FILE-ID           PIC 9(09) VALUE ZEROES.
004100         03  DF-FILE-TYPE         PIC X(06) VALUE SPACES.
004200         03  DF-COARSE-TYPE       PIC X(01) VALUE SPACE.
004300         03  DF-FILE-PATH         PIC X(1024) VALUE SPACES.
004400         03  DF-URL-BACKED-SW     PIC X(001) VALUE 'N'.
004500             88  DF-IS-URL-BACKED          VALUE 'Y'.
004600         03  DF-URL               PIC X(1024) VALUE SPACES.
004700         03  DF-ACCESSION-SW      PIC X(001) VALUE 'N'.
004800             88  DF-HAS-ACCESSION          VALUE 'Y'.
004900         03  DF-PRIDE-ACCESSION   PIC X(030) VALUE SPACES.
005000
005100*****************************************************************
005200* Resolved FILE-MAPPING list - the other data files this entry  *
005300* is related to, built on the parser's second pass once every   *
005400* FILE-ID in the submission is known.                           *
005500*****************************************************************
005600         03  DF-MAPPING-RAW       PIC X(500) VALUE SPACES.
005700         03  DF-MAPPING-COUNT     PIC 9(03) COMP VALUE ZEROES.
005800         03  DF-MAPPING-TABLE OCCURS 20 TIMES
005900                              INDEXED BY DF-MAP-IX.
006000             04  DF-MAPPED-FILE-ID  PIC 9(09) VALUE ZEROES.
006100
006200*****************************************************************
006300* Sample metadata - populated only for DF-FILE-TYPE = 'result'. *
006400* Nested right inside the file-table entry - an earlier stand-  *
006500* alone SAMPLE-METADATA copybook was dropped when this proved   *
006600* to be the only place a RESULT file's CV tables are ever read. *
006700*****************************************************************
006800         03  DF-SAMPLE-METADATA.
006900             04  DF-SMD-PRESENT-SW    PIC X(001) VALUE 'N'.
007000                 88  DF-SMD-IS-PRESENT          VALUE 'Y'.
007100
007200             04  DF-SMD-SPECIES-COUNT PIC 9(03) COMP
007300                                      VALUE ZEROES.
007400             04  DF-SMD-SPECIES-TBL OCCURS 10 TIMES
007500                                    INDEXED BY DF-SMD-SPEC-IX.
007600                 05  DF-SMD-SPECIES-PARAM.
007700                     06  DF-SMD-SPEC-LABEL     PIC X(10) VALUE
007800                                               SPACES.
007900                     06  DF-SMD-SPEC-ACCESSION PIC X(20) VALUE
008000                                               SPACES.
008100                     06  DF-SMD-SPEC-NAME      PIC X(80) VALUE
008200                                               SPACES.
008300                     06  DF-SMD-SPEC-VALUE     PIC X(80) VALUE
008400                                               SPACES.
008500                     06  DF-SMD-SPEC-VALUE-SW  PIC X(01) VALUE
008600                                               'N'.
008700                         88  DF-SMD-SPEC-HAS-VALUE VALUE 'Y'.
008800                     06  FILLER                PIC X(09) VALUE
008900                                               SPACES.
009000
009100             04  DF-SMD-TISSUE-COUNT  PIC 9(03) COMP
009200                                      VALUE ZEROES.
009300             04  DF-SMD-TISSUE-TBL OCCURS 10 TIMES
009400                                   INDEXED BY DF-SMD-TISS-IX.
009500                 05  DF-SMD-TISSUE-PARAM.
009600                     06  DF-SMD-TISS-LABEL     PIC X(10) VALUE
009700                                               SPACES.
009800                     06  DF-SMD-TISS-ACCESSION PIC X(20) VALUE
009900                                               SPACES.
010000                     06  DF-SMD-TISS-NAME      PIC X(80) VALUE
010100                                               SPACES.
010200                     06  DF-SMD-TISS-VALUE     PIC X(80) VALUE
010300                                               SPACES.
010400                     06  DF-SMD-TISS-VALUE-SW  PIC X(01) VALUE
010500                                               'N'.
010600                         88  DF-SMD-TISS-HAS-VALUE VALUE 'Y'.
010700                     06  FILLER                PIC X(09) VALUE
010800                                               SPACES.
010900
011000             04  DF-SMD-CELLTYPE-COUNT PIC 9(03) COMP
011100                                       VALUE ZEROES.
011200             04  DF-SMD-CELLTYPE-TBL OCCURS 10 TIMES
011300                                     INDEXED BY DF-SMD-CELL-IX.
011400                 05  DF-SMD-CELLTYPE-PARAM.
011500                     06  DF-SMD-CELL-LABEL     PIC X(10) VALUE
011600                                               SPACES.
011700                     06  DF-SMD-CELL-ACCESSION PIC X(20) VALUE
011800                                               SPACES.
011900                     06  DF-SMD-CELL-NAME      PIC X(80) VALUE
012000                                               SPACES.
012100                     06  DF-SMD-CELL-VALUE     PIC X(80) VALUE
012200                                               SPACES.
012300                     06  DF-SMD-CELL-VALUE-SW  PIC X(01) VALUE
012400                                               'N'.
012500                         88  DF-SMD-CELL-HAS-VALUE VALUE 'Y'.
012600                     06  FILLER                PIC X(09) VALUE
012700                                               SPACES.
012800
012900             04  DF-SMD-DISEASE-COUNT PIC 9(03) COMP
013000                                      VALUE ZEROES.
013100             04  DF-SMD-DISEASE-TBL OCCURS 10 TIMES
013200                                    INDEXED BY DF-SMD-DISE-IX.
013300                 05  DF-SMD-DISEASE-PARAM.
013400                     06  DF-SMD-DISE-LABEL     PIC X(10) VALUE
013500                                               SPACES.
013600                     06  DF-SMD-DISE-ACCESSION PIC X(20) VALUE
013700                                               SPACES.
013800                     06  DF-SMD-DISE-NAME      PIC X(80) VALUE
013900                                               SPACES.
014000                     06  DF-SMD-DISE-VALUE     PIC X(80) VALUE
014100                                               SPACES.
014200                     06  DF-SMD-DISE-VALUE-SW  PIC X(01) VALUE
014300                                               'N'.
014400                         88  DF-SMD-DISE-HAS-VALUE VALUE 'Y'.
014500                     06  FILLER                PIC X(09) VALUE
014600                                               SPACES.
014700
014800             04  DF-SMD-MOD-COUNT     PIC 9(03) COMP
014900                                      VALUE ZEROES.
015000             04  DF-SMD-MOD-TBL OCCURS 10 TIMES
015100                                INDEXED BY DF-SMD-MOD-IX.
015200                 05  DF-SMD-MOD-PARAM.
015300                     06  DF-SMD-MOD-LABEL      PIC X(10) VALUE
015400                                               SPACES.
015500                     06  DF-SMD-MOD-ACCESSION  PIC X(20) VALUE
015600                                               SPACES.
015700                     06  DF-SMD-MOD-NAME       PIC X(80) VALUE
015800                                               SPACES.
015900                     06  DF-SMD-MOD-VALUE      PIC X(80) VALUE
016000                                               SPACES.
016100                     06  DF-SMD-MOD-VALUE-SW   PIC X(01) VALUE
016200                                               'N'.
016300                         88  DF-SMD-MOD-HAS-VALUE  VALUE 'Y'.
016400                     06  FILLER                PIC X(09) VALUE
016500                                               SPACES.
016600
016700             04  DF-SMD-INSTR-COUNT   PIC 9(03) COMP
016800                                      VALUE ZEROES.
016900             04  DF-SMD-INSTR-TBL OCCURS 10 TIMES
017000                                  INDEXED BY DF-SMD-INSTR-IX.
017100                 05  DF-SMD-INSTR-PARAM.
017200                     06  DF-SMD-INST-LABEL     PIC X(10) VALUE
017300                                               SPACES.
017400                     06  DF-SMD-INST-ACCESSION PIC X(20) VALUE
017500                                               SPACES.
017600                     06  DF-SMD-INST-NAME      PIC X(80) VALUE
017700                                               SPACES.
017800                     06  DF-SMD-INST-VALUE     PIC X(80) VALUE
017900                                               SPACES.
018000                     06  DF-SMD-INST-VALUE-SW  PIC X(01) VALUE
018100                                               'N'.
018200                         88  DF-SMD-INST-HAS-VALUE VALUE 'Y'.
018300                     06  FILLER                PIC X(09) VALUE
018400                                               SPACES.
018500
018600             04  DF-SMD-QUANT-COUNT   PIC 9(03) COMP
018700                                      VALUE ZEROES.
018800             04  DF-SMD-QUANT-TBL OCCURS 10 TIMES
018900                                  INDEXED BY DF-SMD-QUANT-IX.
019000                 05  DF-SMD-QUANT-PARAM.
019100                     06  DF-SMD-QNT-LABEL      PIC X(10) VALUE
019200                                               SPACES.
019300                     06  DF-SMD-QNT-ACCESSION  PIC X(20) VALUE
019400                                               SPACES.
019500                     06  DF-SMD-QNT-NAME       PIC X(80) VALUE
019600                                               SPACES.
019700                     06  DF-SMD-QNT-VALUE      PIC X(80) VALUE
019800                                               SPACES.
019900                     06  DF-SMD-QNT-VALUE-SW   PIC X(01) VALUE
020000                                               'N'.
020100                         88  DF-SMD-QNT-HAS-VALUE  VALUE 'Y'.
020200                     06  FILLER                PIC X(09) VALUE
020300                                               SPACES.
020400
020500             04  DF-SMD-EXPF-COUNT    PIC 9(03) COMP
020600                                      VALUE ZEROES.
020700             04  DF-SMD-EXPF-TBL OCCURS 5 TIMES
020800                                 INDEXED BY DF-SMD-EXPF-IX.
020900                 05  DF-SMD-EXPFACTOR      PIC X(200)
021000                                           VALUE SPACES.
021100
021200         03  FILLER                PIC X(030) VALUE SPACES.
