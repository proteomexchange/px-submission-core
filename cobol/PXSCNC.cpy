000100*****************************************************************
000200* PXS - ProteomeXchange Submission batch subsystem.             *
000300*                                                               *
000400* Fixed configuration constants copybook.                      *
000500*                                                               *
000600* Holds the string-length bounds, the controlled-vocabulary    *
000700* label lists, and the accession-pattern literals that the     *
000800* validator (PXS003/PXS031/PXS009) tests every incoming field  *
000900* against.  Nothing in here is read from a file - it is the    *
001000* rule book itself, carried as VALUE clauses so a change to a  *
001100* bound or a CV label is a recompile, not a data fix.          *
001200*                                                               *
001300* Date       UserID    Description                              *
001400* ---------- --------  ---------------------------------------- *
001500* 1994-02-11 RJACKSON  Initial string-length bound constants.   *
001600* 1998-11-03 RFRERKNG  Y2K review - no date fields in this cpy. *
001700*****************************************************************
001800
001900 01  PXS-STRING-BOUNDS.
002000     02  PXS-MINIMUM-LENGTH      PIC 9(04) COMP VALUE 0050.
002100     02  PXS-MAX-SHORT-LENGTH    PIC 9(04) COMP VALUE 0100.
002200     02  PXS-MAX-MEDIUM-LENGTH   PIC 9(04) COMP VALUE 1000.
002300     02  PXS-MAX-LONG-LENGTH     PIC 9(04) COMP VALUE 5000.
002400     02  FILLER                  PIC X(08) VALUE SPACES.
002500
002600 01  PXS-SUBMISSION-TYPES.
002700     02  PXS-TYPE-COMPLETE       PIC X(08) VALUE 'COMPLETE'.
002800     02  PXS-TYPE-PARTIAL        PIC X(08) VALUE 'PARTIAL '.
002900     02  PXS-TYPE-PRIDE          PIC X(08) VALUE 'PRIDE   '.
003000     02  PXS-TYPE-RAW            PIC X(08) VALUE 'RAW     '.
003100     02  FILLER                  PIC X(08) VALUE SPACES.
003200
003300 01  PXS-CV-LABEL-TABLE.
003400     02  PXS-CV-NEWT             PIC X(08) VALUE 'NEWT    '.
003500     02  PXS-CV-BTO              PIC X(08) VALUE 'BTO     '.
003600     02  PXS-CV-CL               PIC X(08) VALUE 'CL      '.
003700     02  PXS-CV-DOID             PIC X(08) VALUE 'DOID    '.
003800     02  PXS-CV-MS               PIC X(08) VALUE 'MS      '.
003900     02  PXS-CV-MOD              PIC X(08) VALUE 'MOD     '.
004000     02  PXS-CV-UNIMOD           PIC X(08) VALUE 'UNIMOD  '.
004100     02  PXS-CV-PRIDE            PIC X(08) VALUE 'PRIDE   '.
004200     02  FILLER                  PIC X(08) VALUE SPACES.
004300
004400 01  PXS-MOD-SENTINEL-MS        PIC X(10) VALUE 'MS:1001460'.
004500 01  PXS-MOD-SENTINEL-PRIDE     PIC X(13) VALUE 'PRIDE:0000398'.
004600
004700 01  PXS-ACCESSION-PATTERNS.
004800     02  PXS-PAT-PXD            PIC X(06) VALUE 'PXD###'.
004900     02  PXS-PAT-PXTEST         PIC X(08) VALUE 'PXTEST##'.
005000     02  PXS-PAT-PRIDE          PIC X(08) VALUE 'PRD_####'.
005100     02  PXS-PAT-PRIDE-TEST     PIC X(09) VALUE 'PRIDE_TST'.
005200     02  PXS-PAT-RPX            PIC X(05) VALUE 'RPX##'.
005300     02  FILLER                 PIC X(05) VALUE SPACES.
005400
005500*****************************************************************
005600* File-type enumeration used on FME-FILE-TYPE.                  *
005700*****************************************************************
005800 01  PXS-FILE-TYPE-TABLE.
005900     02  PXS-FT-RESULT           PIC X(06) VALUE 'result'.
006000     02  PXS-FT-RAW              PIC X(06) VALUE 'raw   '.
006100     02  PXS-FT-SEARCH           PIC X(06) VALUE 'search'.
006200     02  PXS-FT-PEAK             PIC X(06) VALUE 'peak  '.
006300     02  PXS-FT-OTHER            PIC X(06) VALUE 'other '.
006400     02  FILLER                  PIC X(06) VALUE SPACES.
006500
006600*****************************************************************
006700* Coarse file-type codes moved into DF-COARSE-TYPE.             *
006800*****************************************************************
006900 01  PXS-COARSE-TYPES.
007000     02  PXS-CT-RAW              PIC X(01) VALUE 'R'.
007100     02  PXS-CT-RESULT           PIC X(01) VALUE 'U'.
007200     02  PXS-CT-SEARCH           PIC X(01) VALUE 'S'.
007300     02  PXS-CT-PEAK             PIC X(01) VALUE 'P'.
007400     02  PXS-CT-OTHER            PIC X(01) VALUE 'O'.
007500     02  FILLER                  PIC X(01) VALUE SPACE.
007600
007700*****************************************************************
007800* Extension to mass-spec-file-format lookup table.  Each entry  *
007900* carries the extension, the format mnemonic, the coarse type  *
008000* that format maps to, and the file-vs-folder flag (Agilent     *
008100* .d directories are folders, not files - see PXS008 3000).     *
008200*****************************************************************
008300 01  PXS-FORMAT-TABLE-VALUES.
008400     02  FILLER PIC X(22) VALUE 'raw     RAW-VENDOR RF'.
008500     02  FILLER PIC X(22) VALUE 'mzml    MZML       RF'.
008600     02  FILLER PIC X(22) VALUE 'mzxml   MZXML      RF'.
008700     02  FILLER PIC X(22) VALUE 'mzdata  MZDATA     RF'.
008800     02  FILLER PIC X(22) VALUE 'mzid    MZIDENTML  SF'.
008900     02  FILLER PIC X(22) VALUE 'mgf     MGF        PF'.
009000     02  FILLER PIC X(22) VALUE 'dta     DTA        PF'.
009100     02  FILLER PIC X(22) VALUE 'pkl     PKL        PF'.
009200     02  FILLER PIC X(22) VALUE 'wiff    WIFF       RF'.
009300     02  FILLER PIC X(22) VALUE 'd       AGILENT-D  RN'.
009400     02  FILLER PIC X(22) VALUE 'xml     PRIDEXML   UF'.
009500
009600 01  PXS-FORMAT-TABLE REDEFINES PXS-FORMAT-TABLE-VALUES.
009700     02  PXS-FORMAT-ENTRY OCCURS 11 TIMES
009800                          INDEXED BY PXS-FMT-IX.
009900         03  PXS-FMT-EXT         PIC X(08).
010000         03  PXS-FMT-NAME        PIC X(11).
010100         03  PXS-FMT-COARSE      PIC X(01).
010200         03  PXS-FMT-IS-FILE     PIC X(01).
010300         03  FILLER              PIC X(01).
010400
010500 01  PXS-CONTENT-PATTERN-ORDER.
010600     02  PXS-PAT-PRIDEXML       PIC X(12) VALUE 'PRIDEXML    '.
010700     02  PXS-PAT-MZML           PIC X(12) VALUE 'MZML        '.
010800     02  PXS-PAT-MZIDENTML      PIC X(12) VALUE 'MZIDENTML   '.
010900     02  PXS-PAT-MZXML          PIC X(12) VALUE 'MZXML       '.
011000     02  PXS-PAT-MZDATA         PIC X(12) VALUE 'MZDATA      '.
011100     02  FILLER                 PIC X(12) VALUE SPACES.
